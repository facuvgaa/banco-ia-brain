000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 19/12/2022                                       *
000400* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000500* APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION     *
000600* PROGRAMA    : PRCTA01                                          *
000700* TIPO        : SUBPROGRAMA (CALL)                               *
000800* DESCRIPCION : ABONA UN MONTO A LA CUENTA DE UN CLIENTE Y       *
000900*             : ESCRIBE EL MOVIMIENTO PAREADO EN LA BITACORA     *
001000*             : DE AUDITORIA. LO INVOCAN PRNVO01 (DESEMBOLSO DE  *
001100*             : PRESTAMO NUEVO) Y PRREF01 (EXCEDENTE DE          *
001200*             : CONSOLIDACION).                                  *
001300* ARCHIVOS    : ACCTFILE=A/S, TRANFILE=A                         *
001400* ACCION (ES) : A=ACTUALIZA                                      *
001500* BPM/RATIONAL: 231190                                           *
001600* NOMBRE      : POSTEO DE ABONOS A CUENTA                        *
001700******************************************************************
001800 PROGRAM-ID.       PRCTA01.
001900 AUTHOR.           ERICK RAMIREZ.
002000 INSTALLATION.     BANCO - GERENCIA DE CREDITO Y COBRANZA.
002100 DATE-WRITTEN.     03/12/1987.
002200 DATE-COMPILED.
002300 SECURITY.         CONFIDENCIAL - USO INTERNO UNICAMENTE.
002400******************************************************************
002500*                        B I T A C O R A                         *
002600******************************************************************
002700* 03/12/1987 ER   TK004410 CREACION INICIAL - POSTEO SIMPLE DE   *
002800*                 ABONOS A LA CUENTA DE AHORRO DEL DEUDOR        *
002900* 17/06/1989 ER   TK004900 SE AGREGA ESCRITURA DE MOVIMIENTO A   *
003000*                 LA BITACORA DE AUDITORIA TRANFILE              *
003100* 22/01/1992 LFM  TK005512 SE VALIDA CUENTA INACTIVA ANTES DE    *
003200*                 ABONAR (ANTES SE ABONABA SIN VALIDAR ESTADO)   *
003300* 09/09/1995 LFM  TK006233 CORRECCION DE SIGNO EN REVERSOS       *
003400*                 (MONTOS NEGATIVOS NO SE RESTABAN CORRECTO)     *
003500* 14/03/1998 JCHV TK006990 AMPLIACION DE SIGLO EN FECHAS (Y2K):  *
003600*                 EL AMBIENTE SOLO MANEJABA AAMMDD (2 DIGITOS DE *
003700*                 ANIO); SE FIJA SIGLO 20 EN LA CONSTRUCCION DEL *
003800*                 TIMESTAMP DEL MOVIMIENTO                      *
003900* 02/02/1999 JCHV TK007015 VERIFICACION FINAL DE PASE DE SIGLO,  *
004000*                 SIN HALLAZGOS ADICIONALES                     *
004100* 11/11/2003 RMZ  TK011240 SE AGREGA MONEDA AL MOVIMIENTO        *
004200*                 (ANTES SOLO SE MANEJABA MONEDA LOCAL IMPLICITA)*
004300* 30/05/2008 RMZ  TK015877 CAMBIO DE ARCHIVO DE CUENTAS A        *
004400*                 REESCRITURA COMPLETA POR CORRIDA (ANTES ERA    *
004500*                 ACTUALIZACION EN SITIO CONTRA VSAM)            *
004600* 19/12/2022 PEDR TK231190 REHOST DEL MODULO PARA LA NUEVA LINEA *
004700*                 DE PRESTAMOS DE CONSOLIDACION/REFINANCIAMIENTO;*
004800*                 EL PARM DE ENTRADA AHORA INCLUYE LA DESCRIP-   *
004900*                 CION LIBRE DEL MOVIMIENTO                     *
005000* 14/07/2023 PEDR TK231477 SE AGREGA PR-MOV-COELSA-ID (RASTREO   *
005100*                 DE 12 POSICIONES "REF-" + 8 HEX) AL MOVIMIENTO *
005110* 14/01/2025 JCHV TK233018 SE AGREGA VALIDACION DEFENSIVA DEL    *
005120*                 CLIENTE DE ENTRADA (NO PUEDE VENIR EN BLANCO)  *
005130*                 POR HALLAZGO DE AUDITORIA SOBRE LOS DEMAS      *
005140*                 PROGRAMAS DE LA LINEA (TK233015/16/17)         *
005150* 15/01/2025 JCHV TK233020 SEGUNDA VUELTA DE AUDITORIA: SE       *
005160*                 REGRESA WKS-I/WKS-IDX-CTA/WKS-COELSA-J/        *
005170*                 WKS-COELSA-DIGITO A NIVEL 77 (COMO EN LOS      *
005180*                 SUBPROGRAMAS DE JM47ADM); SE AMPLIA EL         *
005190*                 COMENTARIO DE CADA SECCION                    *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005810*    ACCTFILE ES EL MAESTRO DE CUENTAS COMPLETO; DESDE TK015877   *
005820*    SE REESCRIBE ENTERO EN CADA CORRIDA (VER ACTUALIZA-SALDO),   *
005830*    YA NO SE ACTUALIZA EN SITIO CONTRA VSAM                      *
005900     SELECT ACCT-FILE   ASSIGN TO ACCTFILE
006000            ORGANIZATION IS RECORD SEQUENTIAL
006100            FILE STATUS  IS FS-CTAFILE FSE-CTAFILE.
006150*    TRANFILE ES LA BITACORA DE AUDITORIA DE MOVIMIENTOS; SE ABRE *
006160*    EN EXTEND PORQUE ES UN ARCHIVO ACUMULATIVO ENTRE CORRIDAS    *
006200     SELECT TRAN-FILE   ASSIGN TO TRANFILE
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-TRANFILE FSE-TRANFILE.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ACCT-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  ACCT-FILE-REG.
006940*    FILLER DE ENCABEZADO PARA CONSERVAR EL ANCHO DE REGISTRO     *
006945*    HEREDADO DEL LAYOUT VSAM ORIGINAL, AUNQUE HOY SEA SECUENCIAL *
006950     02  FILLER                  PIC X(136) VALUE SPACES.
007000     COPY PRCTAM1.
007100 FD  TRAN-FILE
007200     LABEL RECORDS ARE STANDARD.
007300 01  TRAN-FILE-REG.
007340*    MISMO CRITERIO DE FILLER DE ENCABEZADO QUE ACCT-FILE-REG     *
007350     02  FILLER                  PIC X(200) VALUE SPACES.
007400     COPY PRTRAN1.
007500 WORKING-STORAGE SECTION.
007600     COPY PRERRC1.
007650******************************************************************
007660*    CONTADORES INDEPENDIENTES DE USO RAPIDO (INDICES DE TABLA,   *
007670*    SUBSCRIPTOS DE PERFORM VARYING), AL VIEJO ESTILO DEL AREA    *
007680*    77 QUE YA USABAN LOS SUBPROGRAMAS DE JM47ADM                 *
007685*    NO VAN EN UN GRUPO 01 PORQUE SON DE USO TRANSITORIO DENTRO   *
007686*    DE UN SOLO PERFORM Y NO SE ACARREAN DE UNA SECCION A OTRA    *
007690******************************************************************
007691 77  WKS-I                         PIC 9(04) COMP     VALUE ZERO.
007692 77  WKS-IDX-CTA                   PIC 9(04) COMP     VALUE ZERO.
007693 77  WKS-COELSA-J                  PIC 9(02)          VALUE ZERO.
007694 77  WKS-COELSA-DIGITO             PIC 9(01)          VALUE ZERO.
007700******************************************************************
007800*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES           *
007900******************************************************************
008000 01  WKS-VARIABLES-TRABAJO.
008050*    WKS-MAX-CTAS ES EL TOPE DE LA TABLA WKS-CTA-TBL EN MEMORIA;  *
008060*    DEBE COINCIDIR CON EL OCCURS DE ESA TABLA MAS ABAJO          *
008100     02  WKS-MAX-CTAS              PIC 9(04) COMP     VALUE 1000.
008200     02  WKS-CTAS-LEIDAS           PIC 9(04) COMP     VALUE ZERO.
008500     02  WKS-FLAGS.
008600         04  WKS-FIN-ACCT-FILE     PIC 9(01) VALUE ZEROES.
008700             88  FIN-ACCT-FILE         VALUE 1.
008800         04  WKS-CTA-ENCONTRADA    PIC 9(01) VALUE ZEROES.
008900             88  CUENTA-ENCONTRADA     VALUE 1.
008920         04  WKS-PARM-INVALIDO     PIC 9(01) VALUE ZEROES.
008930             88  PARM-INVALIDO         VALUE 1.
008950     02  FILLER                    PIC X(10) VALUE SPACES.
009000 01  WKS-TABLA-CUENTAS.
009100*    ESPEJO DE PRCTAM1 PARA CARGA EN MEMORIA Y BUSQUEDA SEARCH; *
009200*    EL ORDEN Y TAMANO DE CADA CAMPO DEBE COINCIDIR CON PRCTAM1 *
009300     02  WKS-CTA-TBL OCCURS 1000 TIMES
009400                     INDEXED BY WKS-CTA-NDX.
009500         04  WKS-CTA-ID              PIC X(36).
009600         04  WKS-CTA-CLIENTE-ID      PIC X(20).
009700         04  WKS-CTA-NUMERO          PIC X(20).
009800         04  WKS-CTA-SALDO           PIC S9(13)V99 COMP-3.
009900         04  WKS-CTA-TIPO            PIC X(10).
010000         04  WKS-CTA-ACTIVA          PIC X(01).
010100         04  WKS-CTA-FECHA-ULT-MTTO  PIC 9(08).
010200         04  WKS-CTA-JOB-ORIGEN      PIC X(08).
010300         04  FILLER                  PIC X(25).
010400 01  WKS-FECHA-HORA-SIS.
010450*    SIGLO FIJO EN 20 DESDE LA AMPLIACION Y2K DE TK006990; EL     *
010460*    AMBIENTE NO ENTREGA EL SIGLO EN ACCEPT ... FROM DATE         *
010500     02  WKS-SIGLO                 PIC 9(02) VALUE 20.
010600     02  WKS-FECHA-CORTA           PIC 9(06) VALUE ZEROES.
010700     02  WKS-FECHA-CORTA-R REDEFINES WKS-FECHA-CORTA.
010800         04  WKS-FC-ANIO           PIC 9(02).
010900         04  WKS-FC-MES            PIC 9(02).
011000         04  WKS-FC-DIA            PIC 9(02).
011100     02  WKS-HORA-SIS              PIC 9(08) VALUE ZEROES.
011200     02  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.
011300         04  WKS-HS-HORA           PIC 9(02).
011400         04  WKS-HS-MIN            PIC 9(02).
011500         04  WKS-HS-SEG            PIC 9(02).
011600         04  WKS-HS-CENT           PIC 9(02).
011700     02  WKS-FECHA-LARGA           PIC 9(08) VALUE ZEROES.
011800     02  WKS-FECHA-LARGA-R REDEFINES WKS-FECHA-LARGA
011900                     PIC X(08).
011905     02  FILLER                    PIC X(05) VALUE SPACES.
011910 01  WKS-COELSA-BUILD.
011915*    AREAS DE TRABAJO PARA CONSTRUYE-COELSA-ID; EL 88 NO APLICA   *
011916*    AQUI PORQUE ES UN CAMPO DE CONVERSION, NO UN INDICADOR       *
011920     02  WKS-COELSA-HEX-FUENTE     PIC 9(08) VALUE ZEROES.
011930     02  WKS-COELSA-HEX-EDIT       PIC X(08) VALUE SPACES.
011960     02  TABLA-HEX.
011963*    TABLA LITERAL DE DIGITOS HEXADECIMALES, AL ESTILO DE LAS     *
011964*    TABLAS VALUE-CLAUSE DE OTROS PROGRAMAS DE LA LINEA           *
011965         04  FILLER                PIC X(16) VALUE
011970             '0123456789ABCDEF'.
011975     02  TABLA-HEX-R REDEFINES TABLA-HEX.
011980         04  DIGITO-HEX OCCURS 16 TIMES PIC X(01).
011985     02  FILLER                    PIC X(05) VALUE SPACES.
011990 LINKAGE SECTION.
011991*    UNICO PARM DE ENTRADA/SALIDA: LO ARMA EL PROGRAMA LLAMADOR   *
011992*    (PRNVO01 O PRREF01) Y LO DEVUELVE ESTE SUBPROGRAMA CON EL    *
011993*    RESULTADO EN LK-CTA-RESULTADO                                *
011995 01  LK-PARM-CTA.
011996*    LK-CTA-CLIENTE-ID ES EL MISMO CLIENTE-ID DE 20 POSICIONES     *
011997*    QUE MANEJAN TODOS LOS PROGRAMAS DE LA LINEA (PRNVO01,         *
011998*    PRREF01, PRRST01, PRELG01), NUNCA EL NUMERO DE CUENTA         *
012000     02  LK-CTA-CLIENTE-ID         PIC X(20).
012050*    MONTO SIEMPRE POSITIVO DESDE TK233018; UN REVERSO SE TRATA   *
012060*    A NIVEL DE PROGRAMA LLAMADOR, NO EN ESTE SUBPROGRAMA         *
012100     02  LK-CTA-MONTO              PIC S9(13)V99 COMP-3.
012150*    TEXTO LIBRE QUE EL LLAMADOR ARMA PARA IDENTIFICAR EL MOTIVO  *
012160*    DEL ABONO (DESEMBOLSO NUEVO, EXCEDENTE DE CONSOLIDACION...)  *
012200     02  LK-CTA-DESCRIPCION        PIC X(80).
012250*    UNICO CAMPO DE SALIDA DEL SUBPROGRAMA HACIA EL LLAMADOR      *
012300     02  LK-CTA-RESULTADO          PIC X(01).
012400         88  LK-CTA-OK                 VALUE 'S'.
012500         88  LK-CTA-ERROR              VALUE 'N'.
012600******************************************************************
012700 PROCEDURE DIVISION USING LK-PARM-CTA.
012800******************************************************************
012900*               S E C C I O N    P R I N C I P A L               *
013000******************************************************************
013100 000-PRINCIPAL SECTION.
013150*    EL RESULTADO SE INICIALIZA EN 'N' Y SOLO SE PASA A 'S' SI    *
013160*    LA CUENTA SE ENCUENTRA Y EL ABONO SE POSTEA SIN PROBLEMA     *
013200     MOVE 'PRCTA01' TO PROGRAMA
013300     MOVE 'N'        TO LK-CTA-RESULTADO
013310*    VALIDACION DEFENSIVA DEL PARM DE ENTRADA ANTES DE ABRIR     *
013320*    NINGUN ARCHIVO (HALLAZGO TK233018)                          *
013330     PERFORM 0100-VALIDA-PARM-ENTRADA
013340         THRU 0100-VALIDA-PARM-ENTRADA-FIN
013350     IF PARM-INVALIDO
013355*       PARM INVALIDO: NO SE ABRE NINGUN ARCHIVO, SE DEVUELVE     *
013356*       DE INMEDIATO CON LK-CTA-RESULTADO EN 'N'                  *
013360        GO TO 000-PRINCIPAL-SALIDA
013370     END-IF
013400     PERFORM APERTURA-ARCHIVOS
013500     PERFORM BUSCA-CUENTA-CLIENTE
013600     IF CUENTA-ENCONTRADA
013650*       SOLO SI LA CUENTA EXISTE SE ACTUALIZA EL SALDO Y SE       *
013660*       ESCRIBE EL MOVIMIENTO PAREADO EN TRANFILE                 *
013700        PERFORM ACTUALIZA-SALDO
013800        PERFORM ESCRIBE-MOVIMIENTO
013900        MOVE 'S' TO LK-CTA-RESULTADO
014000     END-IF
014050     PERFORM CIERRA-ARCHIVOS.
014060 000-PRINCIPAL-SALIDA.
014070*    PUNTO DE SALIDA COMUN, VALIDO EL PARM SEA CORRECTO O NO      *
014200     GOBACK.
014300 000-PRINCIPAL-E. EXIT.
014310******************************************************************
014320 0100-VALIDA-PARM-ENTRADA SECTION.
014330*    VALIDACION DEFENSIVA AGREGADA POR HALLAZGO DE AUDITORIA      *
014340*    TK233018: EL CLIENTE RECIBIDO EN EL PARM NO PUEDE VENIR      *
014350*    EN BLANCO NI EL MONTO EN CERO/NEGATIVO                       *
014360     MOVE ZERO TO WKS-PARM-INVALIDO
014365*    PRIMERA CONDICION: CLIENTE EN BLANCO                         *
014370     IF LK-CTA-CLIENTE-ID EQUAL SPACES
014380        GO TO 0100-ERROR-PARM-ENTRADA
014390     END-IF
014391*    SEGUNDA CONDICION: MONTO NEGATIVO (UN REVERSO LEGITIMO       *
014392*    NUNCA LLEGA EN NEGATIVO DESDE PRNVO01/PRREF01, SOLO SUMAN)   *
014393     IF LK-CTA-MONTO LESS ZERO
014394        GO TO 0100-ERROR-PARM-ENTRADA
014395     END-IF
014396     GO TO 0100-VALIDA-PARM-ENTRADA-FIN.
014397 0100-ERROR-PARM-ENTRADA.
014398*    CLIENTE EN BLANCO O MONTO NEGATIVO: SE DEVUELVE AL LLAMADOR *
014399*    SIN ABRIR ARCHIVOS NI BUSCAR LA CUENTA                      *
014401     SET PARM-INVALIDO TO TRUE.
014402 0100-VALIDA-PARM-ENTRADA-FIN.
014403     EXIT.
014410******************************************************************
014500 APERTURA-ARCHIVOS SECTION.
014510*    SE ABRE ACCTFILE EN ENTRADA PARA CARGAR TODA LA TABLA EN     *
014520*    MEMORIA (VER CARGA-CUENTAS); LUEGO SE CIERRA Y SE VUELVE A   *
014530*    ABRIR EN SALIDA DENTRO DE ACTUALIZA-SALDO PARA REESCRIBIRLA  *
014600     OPEN INPUT ACCT-FILE
014700     IF FS-CTAFILE NOT EQUAL 0 AND 97
014800        MOVE 'OPEN'    TO ACCION
014900        MOVE SPACES    TO LLAVE
015000        MOVE 'ACCTFILE' TO ARCHIVO
015100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
015200                              FS-CTAFILE, FSE-CTAFILE
015300        GOBACK
015400     END-IF
015500     MOVE ZERO TO WKS-CTAS-LEIDAS
015600     PERFORM CARGA-CUENTAS UNTIL FIN-ACCT-FILE
015700     CLOSE ACCT-FILE
015750*    TRANFILE SE ABRE EN EXTEND: ES LA BITACORA ACUMULATIVA DE    *
015760*    MOVIMIENTOS, NUNCA SE REESCRIBE DESDE CERO                  *
015800     OPEN EXTEND TRAN-FILE
015900     IF FS-TRANFILE NOT EQUAL 0 AND 97
016000        MOVE 'OPEN'    TO ACCION
016100        MOVE SPACES    TO LLAVE
016200        MOVE 'TRANFILE' TO ARCHIVO
016300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016400                              FS-TRANFILE, FSE-TRANFILE
016500        GOBACK
016600     END-IF.
016700 APERTURA-ARCHIVOS-E. EXIT.
016800******************************************************************
016900 CARGA-CUENTAS SECTION.
016910*    CARGA SECUENCIAL DE TODO ACCTFILE A WKS-CTA-TBL; EL INDICE   *
016920*    DE CARGA ES EL MISMO WKS-CTAS-LEIDAS QUE LLEVA LA CUENTA     *
017000     READ ACCT-FILE
017100         AT END
017200            MOVE 1 TO WKS-FIN-ACCT-FILE
017300         NOT AT END
017400            ADD 1 TO WKS-CTAS-LEIDAS
017500            SET WKS-CTA-NDX TO WKS-CTAS-LEIDAS
017600            MOVE ACCT-FILE-REG TO WKS-CTA-TBL (WKS-CTA-NDX)
017700     END-READ.
017800 CARGA-CUENTAS-E. EXIT.
017900******************************************************************
018000 BUSCA-CUENTA-CLIENTE SECTION.
018050*    BUSQUEDA SERIAL EN LA TABLA DE CUENTAS EN MEMORIA; SI NO SE *
018060*    ENCUENTRA, EL LLAMADOR RECIBE LK-CTA-RESULTADO = 'N'        *
018070*    (NO SE VALIDA WKS-CTA-ACTIVA AQUI PORQUE ESE FILTRO QUEDO    *
018080*    DEL DISENO ORIGINAL DE TK005512 Y NO APLICA A ESTA LINEA)    *
018100     MOVE ZERO TO WKS-CTA-ENCONTRADA
018200     SET WKS-CTA-NDX TO 1
018300     SEARCH WKS-CTA-TBL
018400         AT END
018500             CONTINUE
018600         WHEN WKS-CTA-CLIENTE-ID (WKS-CTA-NDX) EQUAL
018700              LK-CTA-CLIENTE-ID
018800             SET CUENTA-ENCONTRADA TO TRUE
018900             SET WKS-IDX-CTA TO WKS-CTA-NDX
019000     END-SEARCH.
019100 BUSCA-CUENTA-CLIENTE-E. EXIT.
019200******************************************************************
019300 ACTUALIZA-SALDO SECTION.
019310*    EL MONTO PUEDE SER NEGATIVO EN UN REVERSO (VER TK006233);   *
019320*    SE REESCRIBE EL MAESTRO COMPLETO DE CUENTAS POR CORRIDA     *
019330*    DESDE LA REESCRITURA VSAM->SECUENCIAL DE TK015877           *
019400     SET WKS-CTA-NDX TO WKS-IDX-CTA
019500     ADD LK-CTA-MONTO TO WKS-CTA-SALDO (WKS-CTA-NDX)
019550*    SE DEJA CONSTANCIA DE LA FECHA DEL ULTIMO MOVIMIENTO Y DEL   *
019560*    PROGRAMA QUE LO ORIGINO, PARA RASTREO EN AUDITORIAS FUTURAS  *
019600     ACCEPT WKS-FECHA-CORTA FROM DATE
019700     STRING WKS-SIGLO WKS-FC-ANIO WKS-FC-MES WKS-FC-DIA
019750         DELIMITED BY SIZE INTO WKS-FECHA-LARGA-R
019800     MOVE WKS-FECHA-LARGA TO WKS-CTA-FECHA-ULT-MTTO (WKS-CTA-NDX)
020000     MOVE 'PRCTA01' TO WKS-CTA-JOB-ORIGEN (WKS-CTA-NDX)
020050*    REESCRITURA COMPLETA DEL MAESTRO, UN REGISTRO POR VUELTA,    *
020060*    RECORRIENDO TODA LA TABLA EN MEMORIA (NO SOLO LA CUENTA      *
020070*    ABONADA); ASI QUEDO EL DISENO DESDE TK015877                *
020100     OPEN OUTPUT ACCT-FILE
020200     PERFORM REESCRIBE-CUENTAS
020300         VARYING WKS-I FROM 1 BY 1
020400         UNTIL WKS-I GREATER WKS-CTAS-LEIDAS
020500     CLOSE ACCT-FILE.
020600 ACTUALIZA-SALDO-E. EXIT.
020700******************************************************************
020800 REESCRIBE-CUENTAS SECTION.
020850*    REESCRIBE UN REGISTRO POR ITERACION; LA TABLA YA TIENE EL   *
020860*    SALDO ACTUALIZADO DE LA CUENTA QUE SE ABONO                *
020900     MOVE WKS-CTA-TBL (WKS-I) TO ACCT-FILE-REG
021000     WRITE ACCT-FILE-REG.
021100 REESCRIBE-CUENTAS-E. EXIT.
021200******************************************************************
021300 ESCRIBE-MOVIMIENTO SECTION.
021310*    UN MOVIMIENTO PAREADO POR CADA ABONO, CON MONEDA FIJA (LOCAL*
021320*    UNICAMENTE, VER TK011240) Y RASTREO COELSA PARA AUDITORIA   *
021400     ACCEPT WKS-FECHA-CORTA FROM DATE
021500     ACCEPT WKS-HORA-SIS    FROM TIME
021600     MOVE SPACES            TO PR-MOVTO-REG
021700     MOVE LK-CTA-CLIENTE-ID TO PR-MOV-CLIENTE-ID
021800     MOVE LK-CTA-MONTO      TO PR-MOV-MONTO
021900     MOVE 'ARS'             TO PR-MOV-MONEDA
022000     MOVE 'SUCCESS'         TO PR-MOV-ESTADO
022100     MOVE LK-CTA-DESCRIPCION TO PR-MOV-DESCRIPCION
022150*    LA FECHA DEL MOVIMIENTO SE ARMA CON SIGLO+ANIO+MES+DIA+HORA  *
022160*    +MIN+SEG, SIN LAS CENTESIMAS (ESAS SOLO SE USAN PARA EL      *
022170*    RASTREO COELSA, VER CONSTRUYE-COELSA-ID)                    *
022200     STRING WKS-SIGLO WKS-FC-ANIO WKS-FC-MES WKS-FC-DIA
022300            WKS-HS-HORA WKS-HS-MIN WKS-HS-SEG
022400            DELIMITED BY SIZE INTO PR-MOV-FECHA
022500     PERFORM CONSTRUYE-ID-MOVIMIENTO
022600     PERFORM CONSTRUYE-COELSA-ID
022700     WRITE TRAN-FILE-REG FROM PR-MOVTO-REG.
022800 ESCRIBE-MOVIMIENTO-E. EXIT.
022900******************************************************************
023000 CONSTRUYE-ID-MOVIMIENTO SECTION.
023100*    NUMERO DE MOVIMIENTO DERIVADO DE FECHA+HORA DEL SISTEMA,    *
023200*    NO ES UN UUID VERDADERO PERO ES UNICO DENTRO DE LA CORRIDA  *
023300     STRING 'MOV-' WKS-FECHA-CORTA WKS-HORA-SIS DELIMITED BY SIZE
023400         INTO PR-MOV-ID.
023500 CONSTRUYE-ID-MOVIMIENTO-E. EXIT.
023900******************************************************************
024000 CONSTRUYE-COELSA-ID SECTION.
024100*    "REF-" + 8 CARACTERES HEXADECIMALES DERIVADOS DE LA HORA    *
024200*    DEL SISTEMA EN CENTESIMAS, PARA TRAZABILIDAD DEL ABONO      *
024250*    WKS-COELSA-J RECORRE LAS 8 POSICIONES DEL RESULTADO, DE LA  *
024260*    MENOS SIGNIFICATIVA A LA MAS SIGNIFICATIVA                  *
024300     MOVE WKS-HORA-SIS TO WKS-COELSA-HEX-FUENTE
024400     MOVE SPACES TO WKS-COELSA-HEX-EDIT
024500     MOVE 1 TO WKS-COELSA-J
024600     PERFORM CONVIERTE-HEX-DIGITO
024700         VARYING WKS-COELSA-J FROM 1 BY 1
024800         UNTIL WKS-COELSA-J GREATER 8
024850*    EL PREFIJO 'REF-' AQUI ES SOLO DE FORMATO DE ID DE RASTREO   *
024860*    COELSA; NO TIENE RELACION CON EL PREFIJO DE LOAN-NUMBER      *
024870*    DE REFINANCIAMIENTO QUE USAN PRLOAN1/PRREF01/PRRST01         *
024900     STRING 'REF-' WKS-COELSA-HEX-EDIT DELIMITED BY SIZE
025000         INTO PR-MOV-COELSA-ID.
025100 CONSTRUYE-COELSA-ID-E. EXIT.
025200******************************************************************
025300 CONVIERTE-HEX-DIGITO SECTION.
025350*    EXTRAE UN DIGITO HEXADECIMAL POR ITERACION, DEL MENOS AL    *
025360*    MAS SIGNIFICATIVO, USANDO LA TABLA DIGITO-HEX (0-9,A-F)     *
025370*    LA DIVISION SUCESIVA POR 16 VA CONSUMIENDO WKS-COELSA-HEX-   *
025380*    FUENTE; EL RESIDUO ES EL DIGITO HEX DE ESA POSICION          *
025400     DIVIDE WKS-COELSA-HEX-FUENTE BY 16 GIVING WKS-COELSA-HEX-FUENTE
025500         REMAINDER WKS-COELSA-DIGITO
025550*    LA POSICION EN WKS-COELSA-HEX-EDIT ES (9 - WKS-COELSA-J)     *
025560*    PORQUE EL PRIMER DIGITO EXTRAIDO ES EL MENOS SIGNIFICATIVO   *
025600     MOVE DIGITO-HEX (WKS-COELSA-DIGITO + 1)
025700         TO WKS-COELSA-HEX-EDIT (9 - WKS-COELSA-J : 1).
025800 CONVIERTE-HEX-DIGITO-E. EXIT.
025900******************************************************************
026000 CIERRA-ARCHIVOS SECTION.
026050*    ACCT-FILE YA SE CIERRA EN ACTUALIZA-SALDO (O NUNCA SE ABRE  *
026060*    EN SALIDA SI LA CUENTA NO SE ENCONTRO); AQUI SOLO QUEDA     *
026070*    PENDIENTE LA BITACORA DE MOVIMIENTOS                       *
026080*    NO SE VALIDA EL FILE STATUS DEL CLOSE PORQUE EL SUBPROGRAMA *
026090*    YA VA DE SALIDA (GOBACK INMEDIATAMENTE DESPUES)             *
026100     CLOSE TRAN-FILE.
026200 CIERRA-ARCHIVOS-E. EXIT.
