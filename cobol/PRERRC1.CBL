000100******************************************************************
000200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
000300******************************************************************
000400*   AREA DE TRABAJO COMPARTIDA PARA LOS FILE-STATUS Y FSE DE     *
000500*   TODOS LOS ARCHIVOS DE LA APLICACION DE PRESTAMOS. LAS        *
000600*   VARIABLES PROGRAMA/ARCHIVO/ACCION/LLAVE SE PASAN A LA        *
000700*   RUTINA DE BITACORA DE ERRORES DEBD1R00 (VER MORAS1/CIERRES1).*
000800******************************************************************
000900*   FECHA       : 19/12/2022                                     *
001000*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
001100*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001200*   COPYBOOK    : PRERRC1, AREA COMUN DE FILE-STATUS             *
001300*   BPM/RATIONAL: 231190                                         *
001400******************************************************************
001500 01  WKS-FS-STATUS.
001600     02  WKS-STATUS.
001700*        MAESTRO DE PRESTAMOS
001800         04  FS-LOANFILE             PIC 9(02) VALUE ZEROES.
001900         04  FSE-LOANFILE.
002000             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
002100             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
002200             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
002300*        MAESTRO DE OFERTAS
002400         04  FS-OFERFILE             PIC 9(02) VALUE ZEROES.
002500         04  FSE-OFERFILE.
002600             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
002700             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
002800             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
002900*        MAESTRO DE CUENTAS
003000         04  FS-CTAFILE              PIC 9(02) VALUE ZEROES.
003100         04  FSE-CTAFILE.
003200             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
003300             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
003400             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
003500*        BITACORA DE MOVIMIENTOS
003600         04  FS-TRANFILE             PIC 9(02) VALUE ZEROES.
003700         04  FSE-TRANFILE.
003800             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
003900             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
004000             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
004100*        ARCHIVOS DE SOLICITUD Y RESULTADO (POR PROGRAMA)
004200         04  FS-ENTRADA              PIC 9(02) VALUE ZEROES.
004300         04  FSE-ENTRADA.
004400             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
004500             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
004600             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
004700         04  FS-SALIDA               PIC 9(02) VALUE ZEROES.
004800         04  FSE-SALIDA.
004900             08  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
005000             08  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
005100             08  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
005200*        VARIABLES RUTINA DE FSE
005300     02  PROGRAMA                    PIC X(08) VALUE SPACES.
005400     02  ARCHIVO                     PIC X(08) VALUE SPACES.
005500     02  ACCION                      PIC X(10) VALUE SPACES.
005600     02  LLAVE                       PIC X(32) VALUE SPACES.
005650     02  FILLER                      PIC X(10) VALUE SPACES.
