000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   MAESTRO DE PRESTAMOS (CARTERA DE CREDITOS AL DIA Y CERRADOS) *
000500*   UN REGISTRO POR PRESTAMO, LLAVE PRIMARIA PR-LOAN-ID          *
000600*   ACCESO SECUNDARIO POR PR-LOAN-CLIENTE-ID (NO UNICO)          *
000700******************************************************************
000800*   FECHA       : 19/12/2022                                     *
000900*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
001000*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001100*   COPYBOOK    : PRLOAN1, REGISTRO MAESTRO DE PRESTAMOS         *
001200*   BPM/RATIONAL: 231190                                         *
001300******************************************************************
001400*--------------------------------------------------------------->
001500* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001600* 14/07/2023 PEDR TK231477 SE AGREGA PR-LOAN-ELEGIBLE-REFI Y     *
001700*                 REDEFINES DE FECHA DE INICIO PARA REPORTES     *
001800* 02/02/2024 JCHV TK232205 AMPLIACION DE RESERVA PARA CAMPOS DE  *
001900*                 CONTROL FUTURO (VER FILLER FINAL DEL REGISTRO) *
001910* 14/01/2025 JCHV TK233015 CORRECCION DE HALLAZGO DE AUDITORIA:  *
001920*                 PR-LOAN-NUM-TICKET SE ACORTA A 14 POS. Y SE    *
001930*                 AGREGA FILLER DE 1 POS. PARA QUE PREFIJO MAS   *
001940*                 TICKET SUMEN EXACTO CON PR-LOAN-NUMERO. SE     *
001950*                 CORRIGE TAMBIEN EL VALUE DEL 88 DE REFI, QUE   *
001960*                 TENIA UNA 'P' DE MAS Y NUNCA COINCIDIA CON EL  *
001970*                 PREFIJO REAL "REF-" QUE ARMAN PRREF01/PRRST01  *
002000*--------------------------------------------------------------->
002100 01  PR-LOAN-REG.
002200*    ------------------------------------------------------------
002300*    LLAVE PRIMARIA E IDENTIFICACION DEL PRESTAMO
002400*    ------------------------------------------------------------
002500     05  PR-LOAN-LLAVE.
002600         10  PR-LOAN-ID              PIC X(36).
002700     05  PR-LOAN-CLIENTE-ID          PIC X(20).
002800     05  PR-LOAN-NUMERO              PIC X(20).
002900     05  PR-LOAN-NUMERO-R REDEFINES PR-LOAN-NUMERO.
003000         10  PR-LOAN-NUM-PREFIJO     PIC X(05).
003100             88  LOAN-NUM-ES-NUEVO       VALUE 'LOAN-'.
003200             88  LOAN-NUM-ES-REFI        VALUE 'REF- '.
003250         10  PR-LOAN-NUM-TICKET      PIC X(14).
003280         10  FILLER                  PIC X(01).
003400*    ------------------------------------------------------------
003500*    MONTOS DEL PRESTAMO (2 DECIMALES IMPLICITOS)
003600*    ------------------------------------------------------------
003700     05  PR-LOAN-MONTOS.
003800         10  PR-LOAN-MONTO-TOTAL     PIC S9(13)V99 COMP-3.
003900         10  PR-LOAN-SALDO-INSOLUTO  PIC S9(13)V99 COMP-3.
004000         10  PR-LOAN-MONTO-CUOTA     PIC S9(13)V99 COMP-3.
004100*    ------------------------------------------------------------
004200*    CONTADORES DE CUOTAS (SIN DECIMALES)
004300*    ------------------------------------------------------------
004400     05  PR-LOAN-CUOTAS.
004500         10  PR-LOAN-CUOTAS-PAGADAS  PIC S9(4) COMP-3.
004600         10  PR-LOAN-CUOTAS-TOTAL    PIC S9(4) COMP-3.
004700*    ------------------------------------------------------------
004800*    ESTADO DEL PRESTAMO
004900*    ------------------------------------------------------------
005000     05  PR-LOAN-ESTADO              PIC X(20).
005100         88  LOAN-ACTIVO                 VALUE 'ACTIVE'.
005200         88  LOAN-CERRADO-POR-REFI       VALUE 'CLOSED_BY_REFINANCE'.
005300         88  LOAN-PAGADO-TOTAL           VALUE 'PAID_OFF'.
005400         88  LOAN-EN-MORA                VALUE 'DEFAULTED'.
005500         88  LOAN-CANCELADO              VALUE 'CANCELLED'.
005600*    ------------------------------------------------------------
005700*    FECHA-HORA DE ORIGINACION (YYYYMMDDHHMMSS)
005800*    ------------------------------------------------------------
005900     05  PR-LOAN-FECHA-INICIO        PIC X(14).
006000     05  PR-LOAN-FECHA-INICIO-R REDEFINES PR-LOAN-FECHA-INICIO.
006100         10  PR-LOAN-FI-ANIO         PIC 9(04).
006200         10  PR-LOAN-FI-MES          PIC 9(02).
006300         10  PR-LOAN-FI-DIA          PIC 9(02).
006400         10  PR-LOAN-FI-HORA         PIC 9(02).
006500         10  PR-LOAN-FI-MIN          PIC 9(02).
006600         10  PR-LOAN-FI-SEG          PIC 9(02).
006700*    ------------------------------------------------------------
006800*    INDICADOR DE ELEGIBILIDAD PARA UN FUTURO REFINANCIAMIENTO
006900*    ------------------------------------------------------------
007000     05  PR-LOAN-ELEGIBLE-REFI       PIC X(01).
007100         88  LOAN-ES-ELEGIBLE-REFI       VALUE 'Y'.
007200         88  LOAN-NO-ELEGIBLE-REFI       VALUE 'N'.
007300*    ------------------------------------------------------------
007400*    RESERVA DE CONTROL (AMPLIACIONES 2024 - VER BITACORA)
007500*    ------------------------------------------------------------
007600     05  PR-LOAN-CONTROL.
007700         10  PR-LOAN-USR-ULT-MTTO    PIC X(08)    VALUE SPACES.
007800         10  PR-LOAN-FECHA-ULT-MTTO  PIC 9(08)    VALUE ZEROES.
007900         10  PR-LOAN-JOB-ORIGEN      PIC X(08)    VALUE SPACES.
008000     05  FILLER                      PIC X(30)    VALUE SPACES.
