000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 19/12/2022                                       *
000400* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000500* APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION     *
000600* PROGRAMA    : PRNVO01                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : ORIGINA UN PRESTAMO NUEVO CONTRA UNA OFERTA      *
000900*             : VIGENTE DEL CLIENTE, DESCARGA EL DESEMBOLSO A LA *
001000*             : CUENTA Y RETIRA LAS OFERTAS DEL CLIENTE (SON DE  *
001100*             : UN SOLO USO).                                    *
001200* ARCHIVOS    : NVOREQF=C, OFERFILE=A, LOANFILE=A, NVORESF=A     *
001300* PROGRAMA(S) : PRCTA01                                          *
001400* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001500* BPM/RATIONAL: 231190                                           *
001600* NOMBRE      : ORIGINACION DE PRESTAMO NUEVO                    *
001700******************************************************************
001800 PROGRAM-ID.       PRNVO01.
001900 AUTHOR.           ERICK RAMIREZ.
002000 INSTALLATION.     BANCO - GERENCIA DE CREDITO Y COBRANZA.
002100 DATE-WRITTEN.     11/04/1988.
002200 DATE-COMPILED.
002300 SECURITY.         CONFIDENCIAL - USO INTERNO UNICAMENTE.
002400******************************************************************
002500*                        B I T A C O R A                         *
002600******************************************************************
002700* 11/04/1988 ER   TK004520 CREACION INICIAL - ORIGINACION CONTRA *
002800*                 UNA OFERTA UNICA PRECARGADA POR PARAMETRO      *
002900* 05/02/1990 ER   TK004811 SE PERMITE MAS DE UNA OFERTA VIGENTE  *
003000*                 POR CLIENTE, SE BUSCA LA PRIMERA QUE CUMPLE    *
003100* 30/08/1994 LFM  TK005980 SE RETIRAN TODAS LAS OFERTAS DEL      *
003200*                 CLIENTE AL ORIGINAR (ANTES QUEDABAN VIGENTES)  *
003300* 14/03/1998 JCHV TK006990 AMPLIACION DE SIGLO EN FECHAS (Y2K)   *
003400* 02/02/1999 JCHV TK007015 VERIFICACION FINAL DE PASE DE SIGLO,  *
003500*                 SIN HALLAZGOS ADICIONALES                     *
003600* 08/06/2005 RMZ  TK012390 SE CAMBIA COMPARACION DE TASA A       *
003700*                 IGUALDAD EXACTA (ANTES ACEPTABA REDONDEO)      *
003800* 19/12/2022 PEDR TK231190 REHOST DEL MODULO PARA LA NUEVA LINEA *
003900*                 DE CONSOLIDACION/REFINANCIAMIENTO; SE INVOCA A *
004000*                 PRCTA01 PARA EL DESEMBOLSO EN LUGAR DE ESCRIBIR*
004100*                 EL MOVIMIENTO DIRECTAMENTE EN ESTE PROGRAMA    *
004200* 06/03/2023 PEDR TK231190 SE DOCUMENTA LA REGLA DE COMPARACION  *
004300*                 EXACTA DE TASA (NL-TASA = OFERTA-TASA)         *
004400* 14/01/2025 JCHV TK233015 CORRECCION DE HALLAZGO DE AUDITORIA:  *
004500*                 EL STRING QUE ARMA WKS-PN-NUMERO PODIA         *
004600*                 DESBORDAR Y TRUNCAR EL ULTIMO DIGITO DE LA     *
004700*                 HORA DEL SISTEMA (SIN AVISO). SE QUITA EL      *
004800*                 SIGLO DEL ARMADO -YA VIAJA COMPLETO EN         *
004900*                 WKS-PN-ID- Y SE AGREGA CLAUSULA ON OVERFLOW.   *
005000*                 DE PASO SE AGREGA VALIDACION DEFENSIVA DE LOS  *
005100*                 CAMPOS NUMERICOS DE LA SOLICITUD (PARRAFOS     *
005200*                 NUMERADOS 0100-, VER RUTINA DE VALIDACION)     *
005300* 15/01/2025 JCHV TK233020 SEGUNDA VUELTA DE AUDITORIA: SE       *
005400*                 REGRESA WKS-I/WKS-J A NIVEL 77 (COMO EN LOS    *
005500*                 SUBPROGRAMAS DE JM47ADM) Y SE AMPLIA EL        *
005600*                 COMENTARIO DE CADA SECCION DEL PROGRAMA        *
005700* 16/01/2025 JCHV TK233021 TERCERA VUELTA DE AUDITORIA: LA       *
005800*                 LEYENDA DEL STRING DE ABONA-DESEMBOLSO SE      *
005900*                 HABIA TIPEADO SIN TILDE ("PRESTAMO") POR       *
006000*                 ERROR DE CAPTURA; SE CORRIGE A "PRESTAMO" CON  *
006100*                 SU TILDE PARA COINCIDIR CON LO QUE PIDIO EL    *
006200*                 AREA DE CREDITO EN LK-CTA-DESCRIPCION (SIN     *
006300*                 RESTRICCION DE JUEGO DE CARACTERES EN ESTE     *
006400*                 SHOP, VER LOS DEMAS FUENTES QUE YA USAN TILDES)*
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200*    NVOREQF ES LA SOLICITUD DE ORIGINACION QUE EL AREA DE       *
007300*    CREDITO DEJA PARA EL BATCH; SE PROCESA UNA SOLA POR CORRIDA *
007400     SELECT NVOREQ-FILE  ASSIGN TO NVOREQF
007500            ORGANIZATION IS RECORD SEQUENTIAL
007600            FILE STATUS  IS FS-ENTRADA FSE-ENTRADA.
007700*    OFERFILE ES EL MAESTRO DE OFERTAS VIGENTES; SE CARGA        *
007800*    COMPLETO A MEMORIA Y SE REESCRIBE SIN LA(S) OFERTA(S) DEL   *
007900*    CLIENTE QUE ACABA DE TRANSACCIONAR (SON DE UN SOLO USO)     *
008000     SELECT OFFER-FILE   ASSIGN TO OFERFILE
008100            ORGANIZATION IS RECORD SEQUENTIAL
008200            FILE STATUS  IS FS-OFERFILE FSE-OFERFILE.
008300*    LOANFILE ES EL MAESTRO DE PRESTAMOS; SE CARGA COMPLETO,     *
008400*    SE LE AGREGA EL PRESTAMO NUEVO AL FINAL Y SE REESCRIBE      *
008500     SELECT LOAN-FILE    ASSIGN TO LOANFILE
008600            ORGANIZATION IS RECORD SEQUENTIAL
008700            FILE STATUS  IS FS-LOANFILE FSE-LOANFILE.
008800*    NVORESF ES EL REPORTE DE RESULTADO QUE RECIBE EL AREA DE    *
008900*    CREDITO PARA CONCILIAR LA CORRIDA (UNA LINEA POR SOLICITUD) *
009000     SELECT NVORES-FILE  ASSIGN TO NVORESF
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS  IS FS-SALIDA FSE-SALIDA.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  NVOREQ-FILE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY PRNVOQ1.
009800*    LAYOUT DE LA SOLICITUD DE ORIGINACION, VER COPYBOOK PRNVOQ1 *
009900 FD  OFFER-FILE
010000     LABEL RECORDS ARE STANDARD.
010100     COPY PROFER1.
010200*    LAYOUT DE LA OFERTA VIGENTE, VER COPYBOOK PROFER1           *
010300 FD  LOAN-FILE
010400     LABEL RECORDS ARE STANDARD.
010500     COPY PRLOAN1.
010600*    LAYOUT DEL PRESTAMO, VER COPYBOOK PRLOAN1 (COMPARTIDO CON   *
010700*    PRREF01, PRRST01 Y PRELG01)                                 *
010800 FD  NVORES-FILE
010900     LABEL RECORDS ARE STANDARD.
011000 01  NVORES-FILE-REG.
011100*    LINEA DE TEXTO LIBRE, NO POSICIONAL, IGUAL QUE EN LOS       *
011200*    DEMAS REPORTES DE LA LINEA DE PRESTAMOS                     *
011300     02  NVORES-LINEA                PIC X(80).
011400     02  FILLER                      PIC X(10) VALUE SPACES.
011500 WORKING-STORAGE SECTION.
011600     COPY PRERRC1.
011700******************************************************************
011800*    CONTADORES INDEPENDIENTES DE USO RAPIDO (SUBSCRIPTOS DE      *
011900*    PERFORM VARYING), AL VIEJO ESTILO DEL AREA 77 QUE YA USABAN  *
012000*    LOS SUBPROGRAMAS DE JM47ADM. NO SE DECLARAN EN UN GRUPO 01   *
012100*    PORQUE SON DE USO TRANSITORIO DENTRO DE UN SOLO PERFORM      *
012200******************************************************************
012300 77  WKS-I                       PIC 9(04) COMP VALUE ZERO.
012400 77  WKS-J                       PIC 9(04) COMP VALUE ZERO.
012500******************************************************************
012600*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES           *
012700******************************************************************
012800 01  WKS-SOLICITUD.
012900*    COPIA DE LA SOLICITUD LEIDA DE NVOREQF, EN CAMPOS           *
013000*    NUMERICOS PARA PODER VALIDAR Y OPERAR SIN REDEFINES         *
013100     02  WKS-SOL-CLIENTE-ID          PIC X(20).
013200     02  WKS-SOL-MONTO               PIC S9(13)V99 COMP-3.
013300     02  WKS-SOL-CUOTAS              PIC S9(4)     COMP-3.
013400     02  WKS-SOL-TASA                PIC S9(5)V99  COMP-3.
013500     02  FILLER                      PIC X(10) VALUE SPACES.
013600 01  WKS-VARIABLES-TRABAJO.
013700*    CONTADORES DE REGISTROS Y CORRELATIVO DE CORRIDA; DISTINTOS *
013800*    DE LOS SUBSCRIPTOS 77 PORQUE ESTOS SI ACARREAN VALOR ENTRE   *
013900*    SECCIONES (POR EJEMPLO WKS-LOANS-LEIDOS SE USA EN CARGA Y    *
014000*    LUEGO EN GRABA-PRESTAMOS PARA SABER DONDE AGREGAR EL NUEVO)  *
014100     02  WKS-OFERTAS-LEIDAS          PIC 9(04) COMP VALUE ZERO.
014200     02  WKS-OFERTAS-CLIENTE         PIC 9(04) COMP VALUE ZERO.
014300     02  WKS-LOANS-LEIDOS            PIC 9(04) COMP VALUE ZERO.
014400*    WKS-IDX-OFERTA GUARDA EL INDICE DE LA OFERTA GANADORA        *
014500*    ENCONTRADA EN BUSCA-OFERTA-VALIDA, PARA USARLO MAS ADELANTE  *
014600*    SIN REPETIR LA BUSQUEDA                                      *
014700     02  WKS-IDX-OFERTA              PIC 9(04) COMP VALUE ZERO.
014800*    CORRELATIVO USADO SOLO PARA QUE EL NUMERO INTERNO WKS-PN-ID  *
014900*    NUNCA SE REPITA DENTRO DE LA MISMA CORRIDA                   *
015000     02  WKS-CONTADOR-CORRIDA        PIC 9(04) COMP VALUE ZERO.
015100     02  WKS-FLAGS.
015200*    INDICADORES DE FIN DE ARCHIVO Y DE RESULTADO DE BUSQUEDA,    *
015300*    TODOS DE UNA POSICION CON SU 88 CORRESPONDIENTE              *
015400         04  WKS-FIN-OFER-FILE       PIC 9(01) VALUE ZEROES.
015500             88  FIN-OFER-FILE           VALUE 1.
015600         04  WKS-FIN-LOAN-FILE       PIC 9(01) VALUE ZEROES.
015700             88  FIN-LOAN-FILE           VALUE 1.
015800         04  WKS-OFER-ENCONTRADA     PIC 9(01) VALUE ZEROES.
015900             88  OFERTA-ENCONTRADA       VALUE 1.
016000         04  WKS-SOL-INVALIDA        PIC 9(01) VALUE ZEROES.
016100             88  SOLICITUD-INVALIDA      VALUE 1.
016200     02  FILLER                      PIC X(10) VALUE SPACES.
016300 01  WKS-TABLA-OFERTAS.
016400*    ESPEJO DE PROFER1, VER NOTA DE CAMPOS EN PRCTA01. SE CARGA  *
016500*    COMPLETA A MEMORIA PORQUE BUSCA-OFERTA-VALIDA LA RECORRE     *
016600*    VARIAS VECES Y REGRABA-OFERTAS LA REESCRIBE DESPUES          *
016700     02  WKS-OFER-TBL OCCURS 500 TIMES
016800                     INDEXED BY WKS-OFER-NDX.
016900         04  WKS-OFER-ID             PIC X(36).
017000         04  WKS-OFER-CLIENTE-ID     PIC X(20).
017100         04  WKS-OFER-MONTO-MAXIMO   PIC S9(13)V99 COMP-3.
017200         04  WKS-OFER-CUOTAS-MAXIMAS PIC S9(4)     COMP-3.
017300         04  WKS-OFER-TASA-MENSUAL   PIC S9(5)V99  COMP-3.
017400         04  WKS-OFER-DTI-MINIMO     PIC S9(1)V999 COMP-3.
017500         04  WKS-OFER-FECHA-SIEMBRA  PIC 9(08).
017600         04  WKS-OFER-JOB-ORIGEN     PIC X(08).
017700         04  FILLER                  PIC X(20).
017800 01  WKS-TABLA-PRESTAMOS.
017900*    ESPEJO DE PRLOAN1; ESTA TABLA ES LA MAS GRANDE DE LAS TRES  *
018000*    PORQUE EL MAESTRO DE PRESTAMOS CRECE CON CADA ORIGINACION    *
018100*    Y NO SE DEPURA (LOS PAGADOS SIGUEN GUARDADOS PARA HISTORIA)  *
018200     02  WKS-LOAN-TBL OCCURS 2000 TIMES
018300                     INDEXED BY WKS-LOAN-NDX.
018400         04  WKS-LOAN-ID             PIC X(36).
018500         04  WKS-LOAN-CLIENTE-ID     PIC X(20).
018600         04  WKS-LOAN-NUMERO         PIC X(20).
018700         04  WKS-LOAN-MONTO-TOTAL    PIC S9(13)V99 COMP-3.
018800         04  WKS-LOAN-SALDO-INSOLUTO PIC S9(13)V99 COMP-3.
018900         04  WKS-LOAN-MONTO-CUOTA    PIC S9(13)V99 COMP-3.
019000         04  WKS-LOAN-CUOTAS-PAGADAS PIC S9(4)     COMP-3.
019100         04  WKS-LOAN-CUOTAS-TOTAL   PIC S9(4)     COMP-3.
019200         04  WKS-LOAN-ESTADO         PIC X(20).
019300         04  WKS-LOAN-FECHA-INICIO   PIC X(14).
019400         04  WKS-LOAN-ELEGIBLE-REFI  PIC X(01).
019500         04  WKS-LOAN-USR-ULT-MTTO   PIC X(08).
019600         04  WKS-LOAN-FECHA-ULT-MTTO PIC 9(08).
019700         04  WKS-LOAN-JOB-ORIGEN     PIC X(08).
019800         04  FILLER                  PIC X(30).
019900 01  WKS-PRESTAMO-NUEVO.
020000*    AREA DE ARMADO DEL PRESTAMO A ORIGINAR, ANTES DE AGREGARLO  *
020100*    A LA TABLA WKS-TABLA-PRESTAMOS EN GRABA-PRESTAMOS            *
020200     02  WKS-PN-ID                   PIC X(36).
020300     02  WKS-PN-NUMERO               PIC X(20).
020400     02  WKS-PN-NUMERO-R REDEFINES WKS-PN-NUMERO.
020500*    REDEFINE SOLO PARA FACILITAR LA LECTURA EN VOLCADOS DE       *
020600*    AUDITORIA; NO SE USA EN NINGUNA COMPARACION DEL PROGRAMA     *
020700         04  WKS-PN-NUM-PREFIJO      PIC X(05).
020800         04  WKS-PN-NUM-TICKET       PIC X(14).
020900         04  FILLER                  PIC X(01).
021000     02  WKS-PN-MONTO-TOTAL          PIC S9(13)V99 COMP-3.
021100     02  WKS-PN-SALDO-INSOLUTO       PIC S9(13)V99 COMP-3.
021200     02  WKS-PN-MONTO-CUOTA          PIC S9(13)V99 COMP-3.
021300     02  WKS-PN-CUOTAS-TOTAL         PIC S9(4)     COMP-3.
021400     02  WKS-PN-FECHA-INICIO         PIC X(14).
021500     02  FILLER                      PIC X(10) VALUE SPACES.
021600 01  WKS-FECHA-HORA-SIS.
021700*    SIGLO FIJO EN 20 DESDE LA AMPLIACION Y2K DE TK006990         *
021800     02  WKS-SIGLO                   PIC 9(02) VALUE 20.
021900     02  WKS-FECHA-CORTA             PIC 9(06) VALUE ZEROES.
022000     02  WKS-FECHA-CORTA-R REDEFINES WKS-FECHA-CORTA.
022100         04  WKS-FC-ANIO             PIC 9(02).
022200         04  WKS-FC-MES              PIC 9(02).
022300         04  WKS-FC-DIA              PIC 9(02).
022400     02  WKS-HORA-SIS                PIC 9(08) VALUE ZEROES.
022500     02  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.
022600         04  WKS-HS-HORA             PIC 9(02).
022700         04  WKS-HS-MIN              PIC 9(02).
022800         04  WKS-HS-SEG              PIC 9(02).
022900         04  WKS-HS-CENT             PIC 9(02).
023000     02  FILLER                      PIC X(05) VALUE SPACES.
023100 01  WKS-EDICION-RESULTADO.
023200*    CAMPOS EDITADOS SOLO PARA EL REPORTE DE RESULTADO, NUNCA SE  *
023300*    USAN EN CALCULOS NI SE GRABAN EN EL MAESTRO DE PRESTAMOS     *
023400     02  WKS-EDIT-MONTO              PIC Z,ZZZ,ZZZ,ZZ9.99.
023500     02  WKS-EDIT-TASA               PIC ZZZ9.99.
023600     02  FILLER                      PIC X(10) VALUE SPACES.
023700 01  WKS-PARM-CTA.
023800*    AREA DE PASO DE PARAMETROS HACIA PRCTA01 (VER LK-PARM-CTA   *
023900*    EN ESE PROGRAMA, MISMA ESTRUCTURA CAMPO A CAMPO)             *
024000     02  LK-CTA-CLIENTE-ID           PIC X(20).
024100     02  LK-CTA-MONTO                PIC S9(13)V99 COMP-3.
024200     02  LK-CTA-DESCRIPCION          PIC X(80).
024300     02  LK-CTA-RESULTADO            PIC X(01).
024400         88  LK-CTA-OK                   VALUE 'S'.
024500         88  LK-CTA-ERROR                VALUE 'N'.
024600******************************************************************
024700 PROCEDURE DIVISION.
024800******************************************************************
024900*               S E C C I O N    P R I N C I P A L               *
025000******************************************************************
025100 000-PRINCIPAL SECTION.
025200*    SECUENCIA FIJA DEL BATCH: ABRIR, LEER LA UNICA SOLICITUD,   *
025300*    VALIDAR, BUSCAR OFERTA, ORIGINAR Y CERRAR. CADA RECHAZO      *
025400*    POSIBLE (CAMPOS INVALIDOS, SIN OFERTAS, SIN MATCH) TIENE SU  *
025500*    PROPIO PARRAFO DE ESCRITURA DE RESULTADO PARA QUE EL AREA    *
025600*    DE CREDITO SEPA EXACTAMENTE POR QUE SE RECHAZO LA SOLICITUD  *
025700     MOVE 'PRNVO01' TO PROGRAMA
025800     PERFORM APERTURA-ARCHIVOS
025900     PERFORM LEE-SOLICITUD
026000*    VALIDACION DEFENSIVA DE LOS CAMPOS NUMERICOS DE LA SOLICITUD*
026100*    ANTES DE ABRIR NINGUN OTRO MAESTRO (HALLAZGO TK233015)      *
026200     PERFORM 0100-VALIDA-CAMPOS-SOLICITUD
026300         THRU 0100-VALIDA-CAMPOS-SOLICITUD-FIN
026400     IF SOLICITUD-INVALIDA
026500        PERFORM ESCRIBE-RECHAZO-CAMPOS-INVALIDOS
026600     ELSE
026700        PERFORM CARGA-OFERTAS
026800        IF WKS-OFERTAS-CLIENTE EQUAL ZERO
026900*          CLIENTE SIN OFERTAS VIGENTES: SE RECHAZA DE UNA VEZ  *
027000*          SIN GASTAR TIEMPO EN LA BUSQUEDA DE BUSCA-OFERTA-     *
027100*          VALIDA (LA TABLA NO TIENE NINGUNA OFERTA DE ESTE      *
027200*          CLIENTE PARA COMPARAR)                                *
027300           PERFORM ESCRIBE-RECHAZO-SIN-OFERTAS
027400        ELSE
027500           PERFORM BUSCA-OFERTA-VALIDA
027600           IF NOT OFERTA-ENCONTRADA
027700*             NINGUNA OFERTA CUBRE MONTO/CUOTAS/TASA (SS3)      *
027800              PERFORM ESCRIBE-RECHAZO-SIN-MATCH
027900           ELSE
028000*             OFERTA VALIDA ENCONTRADA: SE ORIGINA EL PRESTAMO  *
028100*             Y SE CONSUME LA OFERTA (QUEDA DE UN SOLO USO).    *
028200*             EL ORDEN DE LOS PASOS IMPORTA: PRIMERO SE CARGA    *
028300*             EL MAESTRO DE PRESTAMOS, LUEGO SE CONSTRUYE Y      *
028400*             GRABA EL NUEVO, DESPUES SE RETIRA LA OFERTA Y      *
028500*             POR ULTIMO SE ACREDITA EL DESEMBOLSO A LA CUENTA   *
028600              PERFORM CARGA-PRESTAMOS
028700              PERFORM CONSTRUYE-PRESTAMO-NUEVO
028800              PERFORM GRABA-PRESTAMOS
028900              PERFORM ELIMINA-OFERTAS-CLIENTE
029000              PERFORM ABONA-DESEMBOLSO
029100              PERFORM ESCRIBE-RESULTADO-NUEVO
029200           END-IF
029300        END-IF
029400     END-IF
029500*    UNA SOLICITUD POR CORRIDA: SIEMPRE TERMINA AQUI, SE HAYA    *
029600*    ORIGINADO O RECHAZADO LA SOLICITUD                          *
029700     PERFORM CIERRA-ARCHIVOS
029800     STOP RUN.
029900 000-PRINCIPAL-E. EXIT.
030000******************************************************************
030100 APERTURA-ARCHIVOS SECTION.
030200*    ABRE LA SOLICITUD DE ENTRADA Y EL RESULTADO DE SALIDA; LOS  *
030300*    MAESTROS OFERFILE/LOANFILE SE ABREN MAS ADELANTE PORQUE     *
030400*    SE REESCRIBEN COMPLETOS (VER GRABA-PRESTAMOS)               *
030500*    CUALQUIER ERROR DE OPEN DETIENE LA CORRIDA DE INMEDIATO,    *
030600*    LA MISMA DISCIPLINA QUE USA EL RESTO DE LA LINEA             *
030700     OPEN INPUT NVOREQ-FILE
030800     IF FS-ENTRADA NOT EQUAL 0 AND 97
030900        MOVE 'OPEN'     TO ACCION
031000        MOVE SPACES     TO LLAVE
031100        MOVE 'NVOREQF'  TO ARCHIVO
031200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031300                              FS-ENTRADA, FSE-ENTRADA
031400        STOP RUN
031500     END-IF
031600     OPEN OUTPUT NVORES-FILE
031700     IF FS-SALIDA NOT EQUAL 0 AND 97
031800        MOVE 'OPEN'     TO ACCION
031900        MOVE SPACES     TO LLAVE
032000        MOVE 'NVORESF'  TO ARCHIVO
032100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032200                              FS-SALIDA, FSE-SALIDA
032300        STOP RUN
032400     END-IF.
032500 APERTURA-ARCHIVOS-E. EXIT.
032600******************************************************************
032700 LEE-SOLICITUD SECTION.
032800*    LA SOLICITUD DE PRESTAMO NUEVO LLEGA EN UN SOLO REGISTRO;   *
032900*    NO HAY CICLO DE LECTURA PORQUE EL JOB PROCESA UNA           *
033000*    SOLICITUD POR CORRIDA (VER JCL DE PROGRAMACION)             *
033100*    SI NVOREQF LLEGA VACIO ES UN ERROR DE OPERACION (EL JOB NO  *
033200*    DEBERIA HABERSE LANZADO SIN SOLICITUD), NO UNA CONDICION    *
033300*    DE NEGOCIO NORMAL, POR ESO SE MUESTRA EL DISPLAY Y SE PARA  *
033400     READ NVOREQ-FILE
033500         AT END
033600            DISPLAY '>>> NVOREQF SIN REGISTROS <<<' UPON CONSOLE
033700            PERFORM CIERRA-ARCHIVOS
033800            STOP RUN
033900     END-READ
034000*    SE PASAN LOS CAMPOS DEL REGISTRO A WKS-SOLICITUD PARA       *
034100*    PODER VALIDAR Y OPERAR SIN DEPENDER DEL LAYOUT DEL COPYBOOK *
034200     MOVE PR-SNVO-CLIENTE-ID TO WKS-SOL-CLIENTE-ID
034300     MOVE PR-SNVO-MONTO      TO WKS-SOL-MONTO
034400     MOVE PR-SNVO-CUOTAS     TO WKS-SOL-CUOTAS
034500     MOVE PR-SNVO-TASA       TO WKS-SOL-TASA.
034600 LEE-SOLICITUD-E. EXIT.
034700******************************************************************
034800 0100-VALIDA-CAMPOS-SOLICITUD SECTION.
034900*    VALIDACION DEFENSIVA AGREGADA POR HALLAZGO DE AUDITORIA      *
035000*    TK233015: EL MONTO Y LAS CUOTAS DE LA SOLICITUD DEBEN VENIR  *
035100*    MAYORES A CERO ANTES DE SEGUIR CON LA ORIGINACION            *
035200*    (LA TASA NO SE VALIDA AQUI PORQUE UNA TASA EN CERO SOLO      *
035300*    IMPLICA QUE NINGUNA OFERTA VA A CALIFICAR EN LA REGLA SS3,   *
035400*    LO CUAL YA SE RESUELVE COMO RECHAZO SIN-MATCH MAS ADELANTE)  *
035500     MOVE ZERO TO WKS-SOL-INVALIDA
035600     IF WKS-SOL-MONTO NOT GREATER ZERO
035700        GO TO 0100-ERROR-CAMPOS-SOLICITUD
035800     END-IF
035900     IF WKS-SOL-CUOTAS NOT GREATER ZERO
036000        GO TO 0100-ERROR-CAMPOS-SOLICITUD
036100     END-IF
036200     GO TO 0100-VALIDA-CAMPOS-SOLICITUD-FIN.
036300 0100-ERROR-CAMPOS-SOLICITUD.
036400*    MONTO O CUOTAS EN CERO/NEGATIVO: SE RECHAZA SIN LLEGAR A     *
036500*    ABRIR LOS MAESTROS DE OFERTAS NI DE PRESTAMOS                *
036600     SET SOLICITUD-INVALIDA TO TRUE.
036700 0100-VALIDA-CAMPOS-SOLICITUD-FIN.
036800     EXIT.
036900******************************************************************
037000 ESCRIBE-RECHAZO-CAMPOS-INVALIDOS SECTION.
037100*    LINEA DE RECHAZO PARA EL AREA DE CREDITO CUANDO LA          *
037200*    SOLICITUD MISMA VIENE MAL ARMADA, ANTES DE TOCAR OFERTAS     *
037300     MOVE SPACES TO NVORES-LINEA
037400     STRING 'RECHAZADO: CLIENTE=' WKS-SOL-CLIENTE-ID
037500            ' MONTO O CUOTAS INVALIDOS EN LA SOLICITUD'
037600            DELIMITED BY SIZE INTO NVORES-LINEA
037700     WRITE NVORES-FILE-REG.
037800 ESCRIBE-RECHAZO-CAMPOS-INVALIDOS-E. EXIT.
037900******************************************************************
038000 CARGA-OFERTAS SECTION.
038100*    EL MAESTRO DE OFERTAS ES PEQUENO Y SE CARGA COMPLETO A      *
038200*    MEMORIA (WKS-OFER-TBL) PORQUE BUSCA-OFERTA-VALIDA LO        *
038300*    RECORRE VARIAS VECES POR SOLICITUD Y REGRABA-OFERTAS LO     *
038400*    REESCRIBE DESPUES DE CONSUMIR LA OFERTA GANADORA            *
038500*    ESTE PARRAFO SOLO SE EJECUTA CUANDO LOS CAMPOS DE LA        *
038600*    SOLICITUD YA PASARON LA VALIDACION DEFENSIVA DE ARRIBA      *
038700     OPEN INPUT OFFER-FILE
038800     IF FS-OFERFILE NOT EQUAL 0 AND 97
038900        MOVE 'OPEN'     TO ACCION
039000        MOVE SPACES     TO LLAVE
039100        MOVE 'OFERFILE' TO ARCHIVO
039200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039300                              FS-OFERFILE, FSE-OFERFILE
039400        STOP RUN
039500     END-IF
039600     MOVE ZERO TO WKS-OFERTAS-LEIDAS WKS-OFERTAS-CLIENTE
039700     PERFORM CARGA-OFERTAS-LOOP UNTIL FIN-OFER-FILE
039800     CLOSE OFFER-FILE.
039900 CARGA-OFERTAS-E. EXIT.
040000******************************************************************
040100 CARGA-OFERTAS-LOOP SECTION.
040200*    DE PASO SE CUENTA CUANTAS OFERTAS TIENE EL CLIENTE, PARA    *
040300*    PODER RECHAZAR RAPIDO EN 000-PRINCIPAL SI NO TIENE NINGUNA  *
040400*    LA LECTURA ES SECUENCIAL SIMPLE PORQUE OFERFILE NO TIENE    *
040500*    LLAVE DE ACCESO; POR ESO SE CARGA TODO ANTES DE FILTRAR      *
040600     READ OFFER-FILE
040700         AT END
040800*           NO SE MARCA ERROR: LLEGAR AL FINAL DEL MAESTRO ES   *
040900*           LA CONDICION NORMAL DE SALIDA DEL CICLO              *
041000            MOVE 1 TO WKS-FIN-OFER-FILE
041100         NOT AT END
041200            ADD 1 TO WKS-OFERTAS-LEIDAS
041300            SET WKS-OFER-NDX TO WKS-OFERTAS-LEIDAS
041400            MOVE OFFER-FILE-REG TO WKS-OFER-TBL (WKS-OFER-NDX)
041500*           SOLO SE CUENTAN LAS OFERTAS DEL CLIENTE QUE ESTA    *
041600*           TRANSACCIONANDO EN ESTA CORRIDA                     *
041700            IF PR-OFER-CLIENTE-ID EQUAL WKS-SOL-CLIENTE-ID
041800               ADD 1 TO WKS-OFERTAS-CLIENTE
041900            END-IF
042000     END-READ.
042100 CARGA-OFERTAS-LOOP-E. EXIT.
042200******************************************************************
042300 BUSCA-OFERTA-VALIDA SECTION.
042400*    REGLA DE NEGOCIO SS3: LA OFERTA DEBE CUBRIR EL MONTO Y LAS  *
042500*    CUOTAS SOLICITADAS Y LA TASA DEBE COINCIDIR EN FORMA EXACTA *
042600*    (DESDE TK012390 YA NO SE ACEPTA REDONDEO EN LA TASA; ANTES  *
042700*    DE ESE CAMBIO UNA TASA "PARECIDA" PODIA CALIFICAR)           *
042800     MOVE ZERO TO WKS-OFER-ENCONTRADA
042900     SET WKS-OFER-NDX TO 1
043000*    RECORRIDO SERIAL DE LA TABLA DE OFERTAS EN MEMORIA; SE     *
043100*    TOMA LA PRIMERA OFERTA DEL CLIENTE QUE CUMPLA LAS TRES     *
043200*    CONDICIONES DE LA REGLA SS3 A LA VEZ                       *
043300     SEARCH WKS-OFER-TBL
043400         AT END
043500*           NINGUNA OFERTA CALIFICA: OFERTA-ENCONTRADA QUEDA    *
043600*           EN FALSE Y EL LLAMADOR RECHAZA POR SIN-MATCH        *
043700             CONTINUE
043800         WHEN WKS-OFER-CLIENTE-ID (WKS-OFER-NDX) EQUAL
043900              WKS-SOL-CLIENTE-ID
044000              AND WKS-SOL-MONTO NOT GREATER
044100              WKS-OFER-MONTO-MAXIMO (WKS-OFER-NDX)
044200              AND WKS-SOL-CUOTAS NOT GREATER
044300              WKS-OFER-CUOTAS-MAXIMAS (WKS-OFER-NDX)
044400              AND WKS-SOL-TASA EQUAL
044500              WKS-OFER-TASA-MENSUAL (WKS-OFER-NDX)
044600             SET OFERTA-ENCONTRADA TO TRUE
044700             SET WKS-IDX-OFERTA TO WKS-OFER-NDX
044800     END-SEARCH.
044900 BUSCA-OFERTA-VALIDA-E. EXIT.
045000******************************************************************
045100 CARGA-PRESTAMOS SECTION.
045200*    IGUAL QUE CON LAS OFERTAS, EL MAESTRO DE PRESTAMOS SE       *
045300*    CARGA COMPLETO A MEMORIA PORQUE GRABA-PRESTAMOS DEBE        *
045400*    AGREGAR EL PRESTAMO NUEVO AL FINAL Y REESCRIBIR TODO EL     *
045500*    ARCHIVO (NO HAY REWRITE DIRECTO EN ESTE MAESTRO SECUENCIAL) *
045600     OPEN INPUT LOAN-FILE
045700     IF FS-LOANFILE NOT EQUAL 0 AND 97
045800        MOVE 'OPEN'     TO ACCION
045900        MOVE SPACES     TO LLAVE
046000        MOVE 'LOANFILE' TO ARCHIVO
046100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046200                              FS-LOANFILE, FSE-LOANFILE
046300        STOP RUN
046400     END-IF
046500     MOVE ZERO TO WKS-LOANS-LEIDOS
046600     PERFORM CARGA-PRESTAMOS-LOOP UNTIL FIN-LOAN-FILE
046700     CLOSE LOAN-FILE.
046800 CARGA-PRESTAMOS-E. EXIT.
046900******************************************************************
047000 CARGA-PRESTAMOS-LOOP SECTION.
047100*    SOLO SE ACUMULA EN TABLA; LA VALIDACION DE ELEGIBILIDAD DE  *
047200*    REFINANCIAMIENTO NO APLICA A ESTE PROGRAMA (VER PRELG01)    *
047300*    ESTA LECTURA TRAE TAMBIEN LOS PRESTAMOS YA CANCELADOS Y     *
047400*    LOS DE OTROS CLIENTES, PORQUE HAY QUE REESCRIBIR EL         *
047500*    MAESTRO COMPLETO EN GRABA-PRESTAMOS                        *
047600     READ LOAN-FILE
047700         AT END
047800            MOVE 1 TO WKS-FIN-LOAN-FILE
047900         NOT AT END
048000            ADD 1 TO WKS-LOANS-LEIDOS
048100            SET WKS-LOAN-NDX TO WKS-LOANS-LEIDOS
048200            MOVE LOAN-FILE-REG TO WKS-LOAN-TBL (WKS-LOAN-NDX)
048300     END-READ.
048400 CARGA-PRESTAMOS-LOOP-E. EXIT.
048500******************************************************************
048600 CONSTRUYE-PRESTAMO-NUEVO SECTION.
048700*    REGLA DE NEGOCIO SS1 (LOANBUILDER): CONSTRUCCION DEL NUEVO  *
048800*    PRESTAMO. LA CUOTA SE REDONDEA AL CENTAVO SUPERIOR (HALF-UP)*
048900*    EL NUMERO DE PRESTAMO SE ARMA CON PREFIJO + FECHA CORTA +   *
049000*    HORA DEL SISTEMA EN CENTESIMAS (14 DIGITOS), QUE CABEN      *
049100*    EXACTOS EN EL TICKET DE 14 POSICIONES (VER TK233015). EL    *
049200*    SIGLO NO SE INCLUYE AQUI PORQUE YA VIAJA COMPLETO EN EL     *
049300*    IDENTIFICADOR INTERNO WKS-PN-ID CONSTRUIDO ARRIBA           *
049400     ACCEPT WKS-FECHA-CORTA FROM DATE
049500     ACCEPT WKS-HORA-SIS    FROM TIME
049600     ADD 1 TO WKS-CONTADOR-CORRIDA
049700*    WKS-PN-ID ES EL IDENTIFICADOR INTERNO (36 POS.) DEL         *
049800*    PRESTAMO, DISTINTO DEL NUMERO WKS-PN-NUMERO QUE SE MUESTRA  *
049900*    AL CLIENTE Y VIAJA EN EL REPORTE DE RESULTADO                *
050000     STRING 'LN' WKS-SIGLO WKS-FECHA-CORTA WKS-HORA-SIS
050100            WKS-CONTADOR-CORRIDA DELIMITED BY SIZE
050200            INTO WKS-PN-ID
050300*    ESTE SEGUNDO STRING ES EL QUE ORIGINO EL HALLAZGO TK233015: *
050400*    EL CAMPO DESTINO ES DE 20 POSICIONES Y EL LITERAL 'LOAN-'   *
050500*    (5) + FECHA (6) + HORA (8) SUMAN 19, ASI QUE CABE JUSTO;    *
050600*    LA CLAUSULA ON OVERFLOW QUEDA COMO RED DE SEGURIDAD SI EL   *
050700*    ANCHO DE ALGUNO DE ESTOS CAMPOS CAMBIARA A FUTURO            *
050800     STRING 'LOAN-' WKS-FECHA-CORTA WKS-HORA-SIS
050900            DELIMITED BY SIZE INTO WKS-PN-NUMERO
051000         ON OVERFLOW
051100            GO TO 9100-ERROR-NUMERO-PRESTAMO
051200     END-STRING
051300     MOVE WKS-SOL-MONTO  TO WKS-PN-MONTO-TOTAL
051400                            WKS-PN-SALDO-INSOLUTO
051500     MOVE WKS-SOL-CUOTAS TO WKS-PN-CUOTAS-TOTAL
051600*    DIVISION CON ROUNDED (HALF-UP POR DEFECTO EN ESTE           *
051700*    COMPILADOR) PARA LA CUOTA MENSUAL, SEGUN REGLA SS1           *
051800     DIVIDE WKS-PN-MONTO-TOTAL BY WKS-SOL-CUOTAS
051900         GIVING WKS-PN-MONTO-CUOTA ROUNDED
052000     STRING WKS-SIGLO WKS-FC-ANIO WKS-FC-MES WKS-FC-DIA
052100            WKS-HS-HORA WKS-HS-MIN WKS-HS-SEG
052200            DELIMITED BY SIZE INTO WKS-PN-FECHA-INICIO
052300     GO TO CONSTRUYE-PRESTAMO-NUEVO-E.
052400 9100-ERROR-NUMERO-PRESTAMO.
052500*    DEFENSIVO: CON EL ANCHO ACTUAL DEL TICKET (14 POS.) NO      *
052600*    DEBERIA OCURRIR; SE DEJA POR LA MISMA DISCIPLINA DE         *
052700*    MANEJO DE ERRORES DEL RESTO DEL PROGRAMA (VER CALL          *
052800*    'DEBD1R00' EN APERTURA-ARCHIVOS)                            *
052900     DISPLAY '>>> NUMERO DE PRESTAMO EXCEDE LONGITUD DEFINIDA <<<'
053000             UPON CONSOLE
053100     PERFORM CIERRA-ARCHIVOS
053200     STOP RUN.
053300 CONSTRUYE-PRESTAMO-NUEVO-E. EXIT.
053400******************************************************************
053500 GRABA-PRESTAMOS SECTION.
053600*    SE AGREGA EL PRESTAMO NUEVO AL FINAL DE LA TABLA EN MEMORIA *
053700*    Y SE REESCRIBE COMPLETO EL MAESTRO LOANFILE                *
053800*    UN PRESTAMO NUEVO SIEMPRE NACE ACTIVO, SIN CUOTAS PAGADAS   *
053900*    Y NO ELEGIBLE PARA REFINANCIAMIENTO (ESO LO DECIDE PRELG01  *
054000*    MAS ADELANTE, CUANDO EL CLIENTE LLEVE AL MENOS 6 CUOTAS)     *
054100     ADD 1 TO WKS-LOANS-LEIDOS
054200     SET WKS-LOAN-NDX TO WKS-LOANS-LEIDOS
054300     MOVE WKS-PN-ID           TO WKS-LOAN-ID (WKS-LOAN-NDX)
054400     MOVE WKS-SOL-CLIENTE-ID  TO WKS-LOAN-CLIENTE-ID (WKS-LOAN-NDX)
054500     MOVE WKS-PN-NUMERO       TO WKS-LOAN-NUMERO (WKS-LOAN-NDX)
054600     MOVE WKS-PN-MONTO-TOTAL  TO WKS-LOAN-MONTO-TOTAL (WKS-LOAN-NDX)
054700     MOVE WKS-PN-SALDO-INSOLUTO
054800                              TO WKS-LOAN-SALDO-INSOLUTO
054900                                 (WKS-LOAN-NDX)
055000     MOVE WKS-PN-MONTO-CUOTA  TO WKS-LOAN-MONTO-CUOTA (WKS-LOAN-NDX)
055100     MOVE ZERO                TO WKS-LOAN-CUOTAS-PAGADAS
055200                                 (WKS-LOAN-NDX)
055300     MOVE WKS-PN-CUOTAS-TOTAL TO WKS-LOAN-CUOTAS-TOTAL (WKS-LOAN-NDX)
055400     MOVE 'ACTIVE'            TO WKS-LOAN-ESTADO (WKS-LOAN-NDX)
055500     MOVE WKS-PN-FECHA-INICIO TO WKS-LOAN-FECHA-INICIO (WKS-LOAN-NDX)
055600     MOVE 'N'                 TO WKS-LOAN-ELEGIBLE-REFI (WKS-LOAN-NDX)
055700     MOVE 'PRNVO01'           TO WKS-LOAN-JOB-ORIGEN (WKS-LOAN-NDX)
055800*    REESCRITURA COMPLETA DEL MAESTRO, IGUAL CRITERIO DE DISENO  *
055900*    QUE EN PRCTA01 PARA EL MAESTRO DE CUENTAS                   *
056000     OPEN OUTPUT LOAN-FILE
056100     PERFORM REESCRIBE-PRESTAMOS
056200         VARYING WKS-I FROM 1 BY 1
056300         UNTIL WKS-I GREATER WKS-LOANS-LEIDOS
056400     CLOSE LOAN-FILE.
056500 GRABA-PRESTAMOS-E. EXIT.
056600******************************************************************
056700 REESCRIBE-PRESTAMOS SECTION.
056800*    REESCRIBE UN REGISTRO DE LA TABLA POR ITERACION; LA TABLA   *
056900*    YA INCLUYE EL PRESTAMO NUEVO AGREGADO EN GRABA-PRESTAMOS    *
057000     MOVE WKS-LOAN-TBL (WKS-I) TO LOAN-FILE-REG
057100     WRITE LOAN-FILE-REG.
057200 REESCRIBE-PRESTAMOS-E. EXIT.
057300******************************************************************
057400 ELIMINA-OFERTAS-CLIENTE SECTION.
057500*    LAS OFERTAS SON DE UN SOLO USO: SE ELIMINAN TODAS LAS DEL   *
057600*    CLIENTE AL TRANSACCIONAR. SE REESCRIBE EL RESTO DEL MAESTRO *
057700*    (SI EL CLIENTE TENIA MAS DE UNA OFERTA VIGENTE, TODAS SE     *
057800*    RETIRAN, NO SOLO LA QUE SE USO PARA ORIGINAR)                *
057900     OPEN OUTPUT OFFER-FILE
058000     PERFORM REGRABA-OFERTAS
058100         VARYING WKS-J FROM 1 BY 1
058200         UNTIL WKS-J GREATER WKS-OFERTAS-LEIDAS
058300     CLOSE OFFER-FILE.
058400 ELIMINA-OFERTAS-CLIENTE-E. EXIT.
058500******************************************************************
058600 REGRABA-OFERTAS SECTION.
058700*    SOLO SE REGRABAN LAS OFERTAS QUE NO SON DEL CLIENTE QUE     *
058800*    ACABA DE TRANSACCIONAR; LAS DEMAS QUEDAN FUERA DEL MAESTRO  *
058900     IF WKS-OFER-CLIENTE-ID (WKS-J) NOT EQUAL WKS-SOL-CLIENTE-ID
059000        MOVE WKS-OFER-TBL (WKS-J) TO OFFER-FILE-REG
059100        WRITE OFFER-FILE-REG
059200     END-IF.
059300 REGRABA-OFERTAS-E. EXIT.
059400******************************************************************
059500 ABONA-DESEMBOLSO SECTION.
059600*    EL DESEMBOLSO DEL PRESTAMO NUEVO SE ACREDITA A LA CUENTA    *
059700*    DEL CLIENTE VIA EL SUBPROGRAMA COMPARTIDO PRCTA01, IGUAL    *
059800*    QUE EL EXCEDENTE DE UN REFINANCIAMIENTO EN PRREF01          *
059900     MOVE WKS-SOL-CLIENTE-ID TO LK-CTA-CLIENTE-ID
060000     MOVE WKS-SOL-MONTO      TO LK-CTA-MONTO
060100     MOVE SPACES             TO LK-CTA-DESCRIPCION
060200     STRING 'Préstamo nuevo - Ref: ' WKS-PN-NUMERO
060300            DELIMITED BY SIZE INTO LK-CTA-DESCRIPCION
060400     MOVE 'N'                TO LK-CTA-RESULTADO
060500     CALL 'PRCTA01' USING LK-CTA-CLIENTE-ID, LK-CTA-MONTO,
060600                          LK-CTA-DESCRIPCION, LK-CTA-RESULTADO
060700*    SI PRCTA01 NO ENCUENTRA LA CUENTA, EL PRESTAMO YA QUEDO     *
060800*    ORIGINADO Y GRABADO EN LOANFILE; SOLO SE AVISA POR CONSOLA  *
060900*    PARA QUE OPERACIONES INVESTIGUE EL DESEMBOLSO MANUALMENTE   *
061000     IF LK-CTA-ERROR
061100        DISPLAY '>>> CUENTA NO ENCONTRADA PARA CLIENTE <<<'
061200                UPON CONSOLE
061300     END-IF.
061400 ABONA-DESEMBOLSO-E. EXIT.
061500******************************************************************
061600 ESCRIBE-RESULTADO-NUEVO SECTION.
061700*    LINEA DE CONFIRMACION PARA EL ARCHIVO DE RESULTADO; EL      *
061800*    NUMERO DE PRESTAMO NO VIAJA AQUI PORQUE LA CONCILIACION SE  *
061900*    HACE POR CLIENTE, MONTO Y FECHA DE CORRIDA                 *
062000*    LOS CAMPOS EDITADOS (WKS-EDIT-MONTO/WKS-EDIT-TASA) SOLO SE  *
062100*    USAN AQUI, NUNCA SE GRABAN EN EL MAESTRO DE PRESTAMOS       *
062200     MOVE WKS-PN-MONTO-TOTAL TO WKS-EDIT-MONTO
062300     MOVE WKS-SOL-TASA       TO WKS-EDIT-TASA
062400     MOVE SPACES TO NVORES-LINEA
062500     STRING 'CLIENTE=' WKS-SOL-CLIENTE-ID
062600            ' MONTO=' WKS-EDIT-MONTO
062700            ' CUOTAS=' WKS-SOL-CUOTAS
062800            ' TASA=' WKS-EDIT-TASA
062900            DELIMITED BY SIZE INTO NVORES-LINEA
063000     WRITE NVORES-FILE-REG.
063100 ESCRIBE-RESULTADO-NUEVO-E. EXIT.
063200******************************************************************
063300 ESCRIBE-RECHAZO-SIN-OFERTAS SECTION.
063400*    EL CLIENTE NO TIENE NINGUNA OFERTA CARGADA EN OFERFILE;     *
063500*    SE RECHAZA SIN ENTRAR A BUSCA-OFERTA-VALIDA                 *
063600     MOVE SPACES TO NVORES-LINEA
063700     STRING 'RECHAZADO: CLIENTE=' WKS-SOL-CLIENTE-ID
063800            ' SIN OFERTAS VIGENTES' DELIMITED BY SIZE
063900            INTO NVORES-LINEA
064000     WRITE NVORES-FILE-REG.
064100 ESCRIBE-RECHAZO-SIN-OFERTAS-E. EXIT.
064200******************************************************************
064300 ESCRIBE-RECHAZO-SIN-MATCH SECTION.
064400*    EL CLIENTE TIENE OFERTAS PERO NINGUNA CUBRE EL MONTO,       *
064500*    CUOTAS O TASA SOLICITADOS (VER REGLA SS3 EN                *
064600*    BUSCA-OFERTA-VALIDA)                                       *
064700     MOVE SPACES TO NVORES-LINEA
064800     STRING 'RECHAZADO: CLIENTE=' WKS-SOL-CLIENTE-ID
064900            ' NINGUNA OFERTA CUBRE LA SOLICITUD' DELIMITED BY SIZE
065000            INTO NVORES-LINEA
065100     WRITE NVORES-FILE-REG.
065200 ESCRIBE-RECHAZO-SIN-MATCH-E. EXIT.
065300******************************************************************
065400 CIERRA-ARCHIVOS SECTION.
065500*    SOLO CIERRA ENTRADA/SALIDA: LOS MAESTROS OFERFILE Y         *
065600*    LOANFILE YA SE CIERRAN EN SUS PROPIAS SECCIONES DE CARGA    *
065700*    O REGRABACION ANTES DE LLEGAR AQUI                          *
065800     CLOSE NVOREQ-FILE NVORES-FILE.
065900 CIERRA-ARCHIVOS-E. EXIT.
