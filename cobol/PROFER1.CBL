000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   MAESTRO DE OFERTAS DE PRESTAMO VIGENTES POR CLIENTE          *
000500*   UN REGISTRO POR OFERTA, LLAVE PRIMARIA PR-OFER-ID            *
000600*   ACCESO SECUNDARIO POR PR-OFER-CLIENTE-ID (NO UNICO)          *
000700*   LAS OFERTAS SON DE UN SOLO USO: SE ELIMINAN AL TRANSACCIONAR *
000800******************************************************************
000900*   FECHA       : 19/12/2022                                     *
001000*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
001100*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001200*   COPYBOOK    : PROFER1, REGISTRO MAESTRO DE OFERTAS           *
001300*   BPM/RATIONAL: 231190                                         *
001400******************************************************************
001500*--------------------------------------------------------------->
001600* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001700* 21/09/2023 MRVL TK231810 SE AGREGA PR-OFER-DTI-MINIMO PARA LA  *
001800*                 SIEMBRA DE OFERTAS ESTANDAR DEL PROCESO RESET  *
001900*--------------------------------------------------------------->
002000 01  PR-OFERTA-REG.
002100*    ------------------------------------------------------------
002200*    LLAVE PRIMARIA E IDENTIFICACION DE LA OFERTA
002300*    ------------------------------------------------------------
002400     05  PR-OFER-ID                  PIC X(36).
002500     05  PR-OFER-CLIENTE-ID          PIC X(20).
002600*    ------------------------------------------------------------
002700*    TOPES QUE LA OFERTA AUTORIZA
002800*    ------------------------------------------------------------
002900     05  PR-OFER-MONTO-MAXIMO        PIC S9(13)V99 COMP-3.
003000     05  PR-OFER-CUOTAS-MAXIMAS      PIC S9(4)     COMP-3.
003100     05  PR-OFER-TASA-MENSUAL        PIC S9(5)V99  COMP-3.
003200     05  PR-OFER-DTI-MINIMO          PIC S9(1)V999 COMP-3.
003300*    ------------------------------------------------------------
003400*    RESERVA DE CONTROL
003500*    ------------------------------------------------------------
003600     05  PR-OFER-CONTROL.
003700         10  PR-OFER-FECHA-SIEMBRA   PIC 9(08)    VALUE ZEROES.
003800         10  PR-OFER-JOB-ORIGEN      PIC X(08)    VALUE SPACES.
003900     05  FILLER                      PIC X(20)    VALUE SPACES.
