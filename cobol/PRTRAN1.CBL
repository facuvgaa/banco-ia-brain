000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   BITACORA DE MOVIMIENTOS (ARCHIVO DE SALIDA, SOLO ESCRITURA)  *
000500*   UN REGISTRO POR MOVIMIENTO DE CUENTA, SIN LLAVE              *
000600******************************************************************
000700*   FECHA       : 19/12/2022                                     *
000800*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
000900*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001000*   COPYBOOK    : PRTRAN1, REGISTRO DE MOVIMIENTOS/AUDITORIA     *
001100*   BPM/RATIONAL: 231190                                         *
001200******************************************************************
001300*--------------------------------------------------------------->
001400* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001500* 14/07/2023 PEDR TK231477 SE AGREGA PR-MOV-COELSA-ID PARA EL    *
001600*                 RASTREO DE ACREDITACIONES DE CONSOLIDACION     *
001700*--------------------------------------------------------------->
001800 01  PR-MOVTO-REG.
001900     05  PR-MOV-ID                   PIC X(36).
002000     05  PR-MOV-CLIENTE-ID           PIC X(20).
002100     05  PR-MOV-MONTO                PIC S9(13)V99 COMP-3.
002200     05  PR-MOV-MONEDA               PIC X(03).
002300         88  MOV-MONEDA-ARS              VALUE 'ARS'.
002400     05  PR-MOV-ESTADO               PIC X(12).
002500         88  MOV-EXITOSO                 VALUE 'SUCCESS'.
002600         88  MOV-FALLIDO                 VALUE 'FAILED'.
002700         88  MOV-PENDIENTE               VALUE 'PENDING'.
002800         88  MOV-COMPLETADO              VALUE 'COMPLETED'.
002900         88  MOV-CANCELADO               VALUE 'CANCELLED'.
003000     05  PR-MOV-COELSA-ID            PIC X(12).
003100     05  PR-MOV-FECHA                PIC X(14).
003200     05  PR-MOV-FECHA-R REDEFINES PR-MOV-FECHA.
003300         10  PR-MOV-FE-ANIO          PIC 9(04).
003400         10  PR-MOV-FE-MES           PIC 9(02).
003500         10  PR-MOV-FE-DIA           PIC 9(02).
003600         10  PR-MOV-FE-HORA          PIC 9(02).
003700         10  PR-MOV-FE-MIN           PIC 9(02).
003800         10  PR-MOV-FE-SEG           PIC 9(02).
003900     05  PR-MOV-DESCRIPCION          PIC X(80).
004000     05  FILLER                      PIC X(15)    VALUE SPACES.
