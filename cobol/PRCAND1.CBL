000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   ARCHIVO DE CANDIDATOS A REFINANCIAMIENTO (ENTRADA/SALIDA     *
000500*   DE LA CONSULTA DE ELEGIBILIDAD POR CLIENTE)                  *
000600******************************************************************
000700*   FECHA       : 19/12/2022                                     *
000800*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
000900*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001000*   COPYBOOK    : PRCAND1, CANDIDATO A REFINANCIAMIENTO          *
001100*   BPM/RATIONAL: 231190                                         *
001200******************************************************************
001300*--------------------------------------------------------------->
001400* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001500* 21/09/2023 MRVL TK231810 SE ACLARA QUE RC-LOAN-NUMBER VIENE    *
001600*                 DEL FUENTE COMO "LOAD NUMBER" (SIC)            *
001700*--------------------------------------------------------------->
001800 01  PR-CAND-REG.
001900     05  PR-CAND-ID                  PIC X(36).
002000     05  PR-CAND-LOAN-NUMERO         PIC X(20).
002100     05  PR-CAND-SALDO-INSOLUTO      PIC S9(13)V99 COMP-3.
002200     05  PR-CAND-CUOTAS-PAGADAS      PIC S9(4)     COMP-3.
002300     05  PR-CAND-CUOTA-MENSUAL       PIC S9(13)V99 COMP-3.
002400     05  PR-CAND-PUEDE-REFI          PIC X(01).
002500         88  CAND-PUEDE-REFINANCIAR      VALUE 'Y'.
002600         88  CAND-NO-PUEDE-REFINANCIAR   VALUE 'N'.
002700     05  FILLER                      PIC X(15)    VALUE SPACES.
