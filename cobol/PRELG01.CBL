000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 06/03/2023                                       *
000400* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000500* APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION     *
000600* PROGRAMA    : PRELG01                                          *
000700* TIPO        : BATCH - CONSULTA (SOLO LECTURA)                  *
000800* DESCRIPCION : FILTRA LOS PRESTAMOS CANDIDATOS A                *
000900*             : REFINANCIAMIENTO DE UN CLIENTE, CONSERVANDO      *
001000*             : SOLO LOS QUE TIENEN AL MENOS SEIS CUOTAS PAGADAS *
001100*             : Y VIENEN MARCADOS COMO ELEGIBLES EN EL FUENTE.   *
001200* ARCHIVOS    : CANDFILE=C, ELGRESF=A                            *
001300* ACCION (ES) : C=CONSULTAR                                      *
001400* BPM/RATIONAL: 231477                                           *
001500* NOMBRE      : CONSULTA DE PRESTAMOS ELEGIBLES A REFINANCIAR    *
001600******************************************************************
001700 PROGRAM-ID.       PRELG01.
001800 AUTHOR.           ERICK RAMIREZ.
001900 INSTALLATION.     BANCO - GERENCIA DE CREDITO Y COBRANZA.
002000 DATE-WRITTEN.     04/05/1988.
002100 DATE-COMPILED.
002200 SECURITY.         CONFIDENCIAL - USO INTERNO UNICAMENTE.
002300******************************************************************
002400*                        B I T A C O R A                         *
002500******************************************************************
002600* 04/05/1988 ER   TK004530 CREACION INICIAL - LISTADO DE         *
002700*                 PRESTAMOS CANDIDATOS A REFINANCIAMIENTO        *
002800* 12/02/1993 ER   TK005630 SE AGREGA LA REGLA DE SEIS CUOTAS     *
002900*                 MINIMAS PAGADAS ANTES DE OFRECER REFINANCIAR   *
003000* 14/03/1998 JCHV TK006990 AMPLIACION DE SIGLO EN FECHAS (Y2K)   *
003100* 02/02/1999 JCHV TK007015 VERIFICACION FINAL DE PASE DE SIGLO,  *
003200*                 SIN HALLAZGOS ADICIONALES                     *
003300* 06/03/2023 PEDR TK231477 REHOST DEL MODULO PARA LA NUEVA LINEA *
003400*                 DE CONSOLIDACION/REFINANCIAMIENTO; EL INDICADOR*
003500*                 DE ELEGIBLE SE FUERZA A 'Y' EN LA SALIDA        *
003600* 14/01/2025 JCHV TK233019 SE AGREGA VALIDACION DEFENSIVA DE      *
003700*                 PR-CAND-CUOTAS-PAGADAS ANTES DE APLICAR LA      *
003800*                 REGLA SS4, POR HALLAZGO DE AUDITORIA SOBRE      *
003900*                 LOS DEMAS PROGRAMAS DE LA LINEA (TK233015/16)   *
004000* 15/01/2025 JCHV TK233020 SEGUNDA VUELTA DE AUDITORIA: SE       *
004100*                 AMPLIA EL COMENTARIO DE CADA SECCION PARA QUE  *
004200*                 EL PROGRAMA QUEDE AL NIVEL DE DOCUMENTACION    *
004300*                 QUE EXIGE ESTA LINEA DE PRESTAMOS              *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    CANDFILE LO ALIMENTA EL PROCESO ANTERIOR DE LA LINEA QUE      *
005200*    SELECCIONA PRESTAMOS CANDIDATOS A REFINANCIAR; ESTE PROGRAMA  *
005300*    NO ESCRIBE NI ACTUALIZA CANDFILE, SOLO LO CONSULTA            *
005400     SELECT CAND-FILE    ASSIGN TO CANDFILE
005500            ORGANIZATION IS RECORD SEQUENTIAL
005600            FILE STATUS  IS FS-ENTRADA FSE-ENTRADA.
005700*    ELGRESF ES EL LISTADO DE SALIDA QUE CONSULTA LA GERENCIA DE   *
005800*    CREDITO Y COBRANZA PARA DECIDIR A QUIEN OFRECER REFINANCIAR   *
005900     SELECT ELGRES-FILE  ASSIGN TO ELGRESF
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS  IS FS-SALIDA FSE-SALIDA.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CAND-FILE
006500     LABEL RECORDS ARE STANDARD.
006600     COPY PRCAND1.
006700 FD  ELGRES-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  ELGRES-FILE-REG.
007000*    LINEA DE TEXTO LIBRE, UNA POR CANDIDATO ELEGIBLE MAS EL      *
007100*    ENCABEZADO DE FECHA; NO ES UN LAYOUT POSICIONAL FIJO PORQUE  *
007200*    SOLO SE USA PARA CONSULTA VISUAL, NO PARA CARGA A OTRO PASO  *
007300     02  ELGRES-LINEA                PIC X(90).
007400     02  FILLER                      PIC X(10) VALUE SPACES.
007500 WORKING-STORAGE SECTION.
007600     COPY PRERRC1.
007700******************************************************************
007800*    CONTADORES INDEPENDIENTES DE USO RAPIDO, AL VIEJO ESTILO DEL *
007900*    AREA 77, IGUAL CONVENCION QUE LOS DEMAS PROGRAMAS DE LA LINEA*
008000******************************************************************
008100 77  WKS-CAND-LEIDOS             PIC 9(04) COMP VALUE ZERO.
008200*    CUANTOS REGISTROS TRAE CANDFILE, LEIDOS O NO PARA EL LISTADO*
008300 77  WKS-CAND-ELEGIBLES          PIC 9(04) COMP VALUE ZERO.
008400*    CUANTOS DE ESOS CANDIDATOS PASARON LA REGLA SS4 Y QUEDARON  *
008500*    IMPRESOS EN EL LISTADO DE ELEGIBLES                        *
008600******************************************************************
008700*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES           *
008800******************************************************************
008900 01  WKS-VARIABLES-TRABAJO.
009000*    LAS BANDERAS DE CONTROL QUEDAN AGRUPADAS EN UN 01 PORQUE SE  *
009100*    REFERENCIAN POR SUS 88-NIVELES; LOS ACUMULADORES DE ARRIBA   *
009200*    NO NECESITAN AGRUPARSE PORQUE NADIE LOS MUEVE EN BLOQUE      *
009300     02  WKS-FLAGS.
009400         04  WKS-FIN-CAND-FILE       PIC 9(01) VALUE ZEROES.
009500             88  FIN-CAND-FILE           VALUE 1.
009600         04  WKS-CAND-INVALIDO       PIC 9(01) VALUE ZEROES.
009700             88  CAND-INVALIDO           VALUE 1.
009800     02  FILLER                      PIC X(09) VALUE SPACES.
009900 01  WKS-EDICION-CANDIDATO.
010000*    MASCARAS DE EDICION PARA SALDO Y CUOTA; SE IMPRIMEN CON      *
010100*    SEPARADOR DE MILES PARA FACILITAR LA LECTURA DEL LISTADO     *
010200     02  WKS-EDIT-SALDO              PIC Z,ZZZ,ZZZ,ZZ9.99.
010300     02  WKS-EDIT-CUOTA              PIC Z,ZZZ,ZZZ,ZZ9.99.
010400     02  FILLER                      PIC X(10) VALUE SPACES.
010500******************************************************************
010600*    AREA DE FECHA Y HORA DEL SISTEMA, PARA EL ENCABEZADO DEL     *
010700*    LISTADO DE ELEGIBLES (MISMA CONVENCION QUE PRNVO01/PRREF01)  *
010800******************************************************************
010900 01  WKS-FECHA-HORA-SIS.
011000     02  WKS-FECHA-SIS               PIC 9(08).
011100     02  WKS-FECHA-SIS-R REDEFINES WKS-FECHA-SIS.
011200         04  WKS-FS-SIGLO            PIC 9(02).
011300         04  WKS-FS-ANIO             PIC 9(02).
011400         04  WKS-FS-MES              PIC 9(02).
011500         04  WKS-FS-DIA              PIC 9(02).
011600     02  WKS-HORA-SIS                PIC 9(08).
011700     02  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.
011800         04  WKS-HS-HORA             PIC 9(02).
011900         04  WKS-HS-MIN              PIC 9(02).
012000         04  WKS-HS-SEG              PIC 9(02).
012100         04  WKS-HS-CENT             PIC 9(02).
012200     02  WKS-FECHA-EDIT              PIC 9(06).
012300     02  WKS-FECHA-EDIT-R REDEFINES WKS-FECHA-EDIT.
012400         04  WKS-FE-ANIO             PIC 9(02).
012500         04  WKS-FE-MES              PIC 9(02).
012600         04  WKS-FE-DIA              PIC 9(02).
012700     02  FILLER                      PIC X(05) VALUE SPACES.
012800 01  WKS-ENCABEZADO-REPORTE.
012900*    UNICA LINEA DE ENCABEZADO DEL LISTADO, ESCRITA UNA SOLA VEZ  *
013000*    AL INICIO DE LA CORRIDA POR ESCRIBE-ENCABEZADO               *
013100     02  FILLER                      PIC X(20)
013200         VALUE 'PRESTAMOS ELEGIBLES '.
013300     02  WKS-ENC-FECHA               PIC 9(06).
013400     02  FILLER                      PIC X(64) VALUE SPACES.
013500 LINKAGE SECTION.
013600*    ESTE PROGRAMA NO ES UN SUBPROGRAMA CALLED; NO RECIBE PARM    *
013700*    DE ENTRADA, POR ESO NO HAY 01 EN ESTA SECCION (A DIFERENCIA  *
013800*    DE PRCTA01, QUE SI SE INVOCA CON CALL DESDE OTROS PROGRAMAS) *
013900******************************************************************
014000 PROCEDURE DIVISION.
014100******************************************************************
014200*               S E C C I O N    P R I N C I P A L               *
014300******************************************************************
014400 000-PRINCIPAL SECTION.
014500*    SECUENCIA FIJA: ABRIR ARCHIVOS, ESCRIBIR ENCABEZADO, LEER    *
014600*    EL PRIMER CANDIDATO Y LUEGO FILTRAR HASTA FIN DE ARCHIVO     *
014700*    ESTE PROGRAMA NO TIENE PARAMETRO DE SELECCION DE CLIENTE:    *
014800*    RECORRE TODO CANDFILE, YA QUE EL FILTRADO POR CLIENTE LO     *
014900*    HIZO EL PROCESO ANTERIOR AL GENERAR CANDFILE                 *
015000     MOVE 'PRELG01' TO PROGRAMA
015100     PERFORM APERTURA-ARCHIVOS
015200*    EL ENCABEZADO SE ESCRIBE UNA SOLA VEZ, ANTES DE LEER EL      *
015300*    PRIMER CANDIDATO, PARA QUE EL LISTADO DE ELEGIBLES SIEMPRE   *
015400*    TRAIGA FECHA DE PROCESO AUNQUE EL ARCHIVO VENGA VACIO        *
015500     PERFORM ESCRIBE-ENCABEZADO
015600     PERFORM LEE-CANDIDATO
015700*    UN CICLO POR CANDIDATO LEIDO; FILTRA-CANDIDATOS LEE EL       *
015800*    SIGUIENTE REGISTRO AL FINAL DE CADA VUELTA (VER ESA SECCION) *
015900     PERFORM FILTRA-CANDIDATOS UNTIL FIN-CAND-FILE
016000     PERFORM CIERRA-ARCHIVOS
016100     STOP RUN.
016200 000-PRINCIPAL-E. EXIT.
016300******************************************************************
016400 APERTURA-ARCHIVOS SECTION.
016500*    SE ABREN CANDFILE (ENTRADA, GENERADO POR EL PROCESO DE       *
016600*    SELECCION DE CANDIDATOS) Y ELGRESF (SALIDA, EL LISTADO DE    *
016700*    ELEGIBLES QUE CONSULTA LA GERENCIA DE CREDITO Y COBRANZA)    *
016800*    CUALQUIER ERROR DE OPEN DETIENE LA CORRIDA DE INMEDIATO,     *
016900*    IGUAL QUE EN EL RESTO DE LOS PROGRAMAS DE LA LINEA           *
017000     OPEN INPUT CAND-FILE
017100     IF FS-ENTRADA NOT EQUAL 0 AND 97
017200        MOVE 'OPEN'     TO ACCION
017300        MOVE SPACES     TO LLAVE
017400        MOVE 'CANDFILE' TO ARCHIVO
017500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017600                              FS-ENTRADA, FSE-ENTRADA
017700        STOP RUN
017800     END-IF
017900*    ELGRESF SE ABRE EN SALIDA (REESCRITURA COMPLETA); CADA       *
018000*    CORRIDA GENERA UN LISTADO NUEVO, NO SE ACUMULA CONTRA EL     *
018100*    LISTADO DE LA CORRIDA ANTERIOR                               *
018200     OPEN OUTPUT ELGRES-FILE
018300     IF FS-SALIDA NOT EQUAL 0 AND 97
018400        MOVE 'OPEN'     TO ACCION
018500        MOVE SPACES     TO LLAVE
018600        MOVE 'ELGRESF'  TO ARCHIVO
018700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018800                              FS-SALIDA, FSE-SALIDA
018900        STOP RUN
019000     END-IF.
019100 APERTURA-ARCHIVOS-E. EXIT.
019200******************************************************************
019300 ESCRIBE-ENCABEZADO SECTION.
019400*    LA FECHA DEL SISTEMA SE PARTE EN SIGLO/ANIO/MES/DIA POR LA   *
019500*    REDEFINICION WKS-FECHA-SIS-R Y SE RE-ARMA EN FORMATO         *
019600*    AAMMDD (SIN SIGLO) PARA EL ENCABEZADO DEL LISTADO IMPRESO    *
019700*    (EL LISTADO ES DE CONSULTA VISUAL, NO NECESITA EL SIGLO)     *
019800     ACCEPT WKS-FECHA-SIS FROM DATE
019900     MOVE WKS-FS-ANIO TO WKS-FE-ANIO
020000     MOVE WKS-FS-MES  TO WKS-FE-MES
020100     MOVE WKS-FS-DIA  TO WKS-FE-DIA
020200     MOVE WKS-FECHA-EDIT TO WKS-ENC-FECHA
020300*    UNICA ESCRITURA DE ESTA SECCION: LA LINEA DE ENCABEZADO      *
020400     WRITE ELGRES-FILE-REG FROM WKS-ENCABEZADO-REPORTE.
020500 ESCRIBE-ENCABEZADO-E. EXIT.
020600******************************************************************
020700 LEE-CANDIDATO SECTION.
020800*    CANDFILE VIENE PRE-SELECCIONADO POR EL PROCESO ANTERIOR DE   *
020900*    LA LINEA; AQUI SOLO SE LLEVA LA CUENTA DE CUANTOS CANDIDATOS *
021000*    SE LEYERON, PARA REFERENCIA DE OPERACION EN CONSOLA          *
021100*    ESTA SECCION SE INVOCA UNA VEZ ANTES DEL CICLO (000-PRINCIPAL)*
021200*    Y UNA VEZ POR VUELTA DESDE FILTRA-CANDIDATOS-SIG             *
021300     READ CAND-FILE
021400         AT END
021500            MOVE 1 TO WKS-FIN-CAND-FILE
021600         NOT AT END
021700            ADD 1 TO WKS-CAND-LEIDOS
021800     END-READ.
021900 LEE-CANDIDATO-E. EXIT.
022000******************************************************************
022100 FILTRA-CANDIDATOS SECTION.
022200*    ANTES DE APLICAR LA REGLA SS4 SE VALIDA QUE EL CANDIDATO     *
022300*    TRAIGA CIFRAS COHERENTES; UN CANDIDATO CON DATOS INVALIDOS   *
022400*    SE DESCARTA DEL LISTADO PERO NO DETIENE EL PROCESO (ESTE ES  *
022500*    UN PROGRAMA DE SOLO CONSULTA, NO SE RECHAZA NADA POR LOTE)   *
022600     PERFORM 0100-VALIDA-CANDIDATO THRU 0100-VALIDA-CANDIDATO-FIN
022700     IF CAND-INVALIDO
022800*       CANDIDATO CON CIFRAS NEGATIVAS: SE SALTA DIRECTO A LEER   *
022900*       EL SIGUIENTE, SIN EVALUAR LA REGLA SS4                    *
023000        GO TO FILTRA-CANDIDATOS-SIG
023100     END-IF
023200*    REGLA DE NEGOCIO SS4: SEIS CUOTAS PAGADAS COMO MINIMO Y      *
023300*    INDICADOR DE ELEGIBILIDAD EN 'Y' EN EL FUENTE                *
023400*    (EL 88 CAND-PUEDE-REFINANCIAR VIENE DEFINIDO EN LA COPY      *
023500*    PRCAND1, JUNTO CON EL RESTO DEL LAYOUT DE REFI-CANDIDATE)    *
023600     IF PR-CAND-CUOTAS-PAGADAS NOT LESS 6
023700        AND CAND-PUEDE-REFINANCIAR
023800*          SE IMPRIME LA LINEA Y SE SUMA AL CONTADOR DE ELEGIBLES *
023900        PERFORM ESCRIBE-RESULTADO-ELEGIBLE
024000        ADD 1 TO WKS-CAND-ELEGIBLES
024100     END-IF.
024200 FILTRA-CANDIDATOS-SIG.
024300*    PUNTO DE ENTRADA COMUN PARA CONTINUAR EL CICLO, YA SEA QUE EL *
024400*    CANDIDATO HAYA SIDO INVALIDO, NO ELEGIBLE O YA IMPRESO        *
024500     PERFORM LEE-CANDIDATO.
024600 FILTRA-CANDIDATOS-E. EXIT.
024700******************************************************************
024800 0100-VALIDA-CANDIDATO SECTION.
024900*    CUOTAS PAGADAS Y SALDO INSOLUTO NO PUEDEN VENIR NEGATIVOS;   *
025000*    SI VIENEN ASI EL CANDIDATO SE MARCA INVALIDO Y SE OMITE      *
025100*    (HALLAZGO DE AUDITORIA TK233019, MISMA DISCIPLINA DEFENSIVA  *
025200*    APLICADA EN PRNVO01/PRREF01/PRRST01/PRCTA01)                 *
025300     MOVE ZERO TO WKS-CAND-INVALIDO
025400*    PRIMERA CONDICION: CUOTAS PAGADAS NEGATIVAS                  *
025500     IF PR-CAND-CUOTAS-PAGADAS LESS ZERO
025600        GO TO 0100-ERROR-CANDIDATO
025700     END-IF
025800*    SEGUNDA CONDICION: SALDO INSOLUTO NEGATIVO                   *
025900     IF PR-CAND-SALDO-INSOLUTO LESS ZERO
026000        GO TO 0100-ERROR-CANDIDATO
026100     END-IF
026200*    AMBAS CIFRAS SON COHERENTES: EL CANDIDATO QUEDA VALIDO       *
026300     GO TO 0100-VALIDA-CANDIDATO-FIN.
026400 0100-ERROR-CANDIDATO.
026500*    SE MARCA EL CANDIDATO COMO INVALIDO; FILTRA-CANDIDATOS       *
026600*    DECIDE QUE HACER CON LA BANDERA (VER GO TO ARRIBA)           *
026700     SET CAND-INVALIDO TO TRUE.
026800 0100-VALIDA-CANDIDATO-FIN.
026900     EXIT.
027000******************************************************************
027100 ESCRIBE-RESULTADO-ELEGIBLE SECTION.
027200*    SE ARMA UNA SOLA LINEA DE TEXTO LIBRE CON LOS DATOS QUE LA   *
027300*    GERENCIA DE CREDITO Y COBRANZA REVISA PARA DECIDIR A QUIEN   *
027400*    CONTACTAR CON UNA OFERTA DE REFINANCIAMIENTO                 *
027500*    PRIMERO SE EDITAN SALDO Y CUOTA A UN FORMATO LEGIBLE (CON    *
027600*    SEPARADOR DE MILES), LUEGO SE ARMA LA LINEA CON STRING       *
027700     MOVE PR-CAND-SALDO-INSOLUTO TO WKS-EDIT-SALDO
027800     MOVE PR-CAND-CUOTA-MENSUAL  TO WKS-EDIT-CUOTA
027900     MOVE SPACES TO ELGRES-LINEA
028000*    EL INDICADOR SE IMPRIME SIEMPRE COMO 'Y' PORQUE SOLO LLEGAN  *
028100*    AQUI LOS CANDIDATOS QUE YA PASARON LA REGLA SS4 (VER TK231477)*
028200     STRING 'ID=' PR-CAND-ID
028300            ' NUMERO=' PR-CAND-LOAN-NUMERO
028400            ' SALDO=' WKS-EDIT-SALDO
028500            ' CUOTAS-PAGADAS=' PR-CAND-CUOTAS-PAGADAS
028600            ' CUOTA=' WKS-EDIT-CUOTA
028700            ' ELEGIBLE=Y'
028800            DELIMITED BY SIZE INTO ELGRES-LINEA
028900     WRITE ELGRES-FILE-REG.
029000 ESCRIBE-RESULTADO-ELEGIBLE-E. EXIT.
029100******************************************************************
029200 CIERRA-ARCHIVOS SECTION.
029300*    WKS-CAND-LEIDOS Y WKS-CAND-ELEGIBLES QUEDAN DISPONIBLES EN   *
029400*    MEMORIA HASTA AQUI POR SI SE REQUIERE AGREGAR UN RESUMEN DE  *
029500*    CIERRE EN UNA FUTURA REVISION DE ESTE LISTADO                *
029600*    NO SE VALIDA EL FILE STATUS DEL CLOSE PORQUE ESTE PROGRAMA   *
029700*    YA VA DE SALIDA (STOP RUN INMEDIATAMENTE DESPUES)            *
029800     CLOSE CAND-FILE ELGRES-FILE.
029900 CIERRA-ARCHIVOS-E. EXIT.
