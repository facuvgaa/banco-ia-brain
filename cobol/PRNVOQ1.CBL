000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   ARCHIVO DE ENTRADA - SOLICITUD DE PRESTAMO NUEVO.            *
000500*   UNA SOLICITUD POR CORRIDA.                                   *
000600******************************************************************
000700*   FECHA       : 19/12/2022                                     *
000800*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
000900*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001000*   COPYBOOK    : PRNVOQ1, SOLICITUD DE PRESTAMO NUEVO           *
001100*   BPM/RATIONAL: 231190                                         *
001200******************************************************************
001300*--------------------------------------------------------------->
001400* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001500*--------------------------------------------------------------->
001600 01  PR-SOL-NVO-REG.
001700     05  PR-SNVO-CLIENTE-ID          PIC X(20).
001800     05  PR-SNVO-MONTO               PIC S9(13)V99 COMP-3.
001900     05  PR-SNVO-CUOTAS              PIC S9(4)     COMP-3.
002000     05  PR-SNVO-TASA                PIC S9(5)V99  COMP-3.
002100     05  FILLER                      PIC X(10)    VALUE SPACES.
