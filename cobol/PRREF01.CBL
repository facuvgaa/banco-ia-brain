000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 06/03/2023                                       *
000400* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000500* APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION     *
000600* PROGRAMA    : PRREF01                                          *
000700* TIPO        : BATCH                                            *
000800* DESCRIPCION : CONSOLIDA DOS O MAS PRESTAMOS VIGENTES DEL       *
000900*             : CLIENTE EN UN PRESTAMO NUEVO, CANCELA LA DEUDA   *
001000*             : ANTERIOR Y ACREDITA EL EXCEDENTE A LA CUENTA.    *
001100* ARCHIVOS    : REFREQF=C, OFERFILE=A, LOANFILE=A, REFRESF=A     *
001200* PROGRAMA(S) : PRCTA01                                          *
001300* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001400* BPM/RATIONAL: 231477                                           *
001500* NOMBRE      : REFINANCIAMIENTO Y CONSOLIDACION DE PRESTAMOS    *
001600******************************************************************
001700 PROGRAM-ID.       PRREF01.
001800 AUTHOR.           ERICK RAMIREZ.
001900 INSTALLATION.     BANCO - GERENCIA DE CREDITO Y COBRANZA.
002000 DATE-WRITTEN.     22/06/1989.
002100 DATE-COMPILED.
002200 SECURITY.         CONFIDENCIAL - USO INTERNO UNICAMENTE.
002300******************************************************************
002400*                        B I T A C O R A                         *
002500******************************************************************
002600* 22/06/1989 ER   TK004690 CREACION INICIAL - CONSOLIDA HASTA    *
002700*                 CINCO PRESTAMOS DE UN CLIENTE EN UNO SOLO      *
002800* 17/01/1992 ER   TK005102 SE VALIDA PROPIEDAD DE CADA PRESTAMO  *
002900*                 ANTES DE CANCELAR (ANTES SE ASUMIA DEL CLIENTE)*
003000* 03/11/1996 LFM  TK006340 SE PERMITE HASTA VEINTE PRESTAMOS     *
003100*                 ORIGEN POR SOLICITUD                          *
003200* 14/03/1998 JCHV TK006990 AMPLIACION DE SIGLO EN FECHAS (Y2K)   *
003300* 02/02/1999 JCHV TK007015 VERIFICACION FINAL DE PASE DE SIGLO,  *
003400*                 SIN HALLAZGOS ADICIONALES                     *
003500* 11/09/2007 RMZ  TK013810 SE CONTINUA LA CORRIDA CUANDO NO      *
003600*                 TODOS LOS PRESTAMOS SOLICITADOS SE ENCUENTRAN, *
003700*                 SIEMPRE QUE HAYA AL MENOS UNO VALIDO           *
003800* 06/03/2023 PEDR TK231477 REHOST DEL MODULO PARA LA NUEVA LINEA *
003900*                 DE CONSOLIDACION/REFINANCIAMIENTO; SE INVOCA A *
004000*                 PRCTA01 PARA EL EXCEDENTE EN LUGAR DE ESCRIBIR *
004100*                 EL MOVIMIENTO DIRECTAMENTE EN ESTE PROGRAMA    *
004200* 21/09/2023 MRVL TK231810 SE DOCUMENTA QUE EL EXCEDENTE PUEDE   *
004300*                 SER CERO Y AUN ASI SE ACREDITA Y SE AUDITA     *
004400* 14/01/2025 JCHV TK233016 CORRECCION DE HALLAZGO DE AUDITORIA:  *
004500*                 WKS-PN-NUM-TICKET SE ACORTA A 14 POS. Y SE     *
004600*                 QUITA EL SIGLO DEL STRING PARA QUE NO SE       *
004700*                 TRUNQUE EL NUMERO DE PRESTAMO; SE CORRIGE      *
004800*                 TAMBIEN EL PREFIJO 'REF-P' A 'REF- ' (5 POS.)  *
004900*                 QUE NO COINCIDIA CON EL VALUE DEL 88 DE PRLOAN1*
005000*                 NI CON EL PREFIJO QUE VALIDA PRRST01           *
005100* 15/01/2025 JCHV TK233020 SEGUNDA VUELTA DE AUDITORIA: SE       *
005200*                 REGRESA WKS-I/WKS-J A NIVEL 77 (COMO EN LOS    *
005300*                 SUBPROGRAMAS DE JM47ADM) Y SE AMPLIA EL        *
005400*                 COMENTARIO DE CADA SECCION DEL PROGRAMA        *
005500* 16/01/2025 JCHV TK233021 TERCERA VUELTA DE AUDITORIA: LAS      *
005600*                 LEYENDAS DE ACREDITA-EXCEDENTE Y DE            *
005700*                 ESCRIBE-RESULTADO-REFI SE HABIAN TIPEADO SIN   *
005800*                 TILDE ("CREDITO", "CONSOLIDACION",             *
005900*                 "REFINANCIACION") POR ERROR DE CAPTURA; SE     *
006000*                 CORRIGEN CON SU TILDE PARA COINCIDIR CON LO    *
006100*                 QUE PIDIO EL AREA DE CREDITO (SIN RESTRICCION  *
006200*                 DE JUEGO DE CARACTERES EN ESTE SHOP, VER LOS   *
006300*                 DEMAS FUENTES QUE YA USAN TILDES)              *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    REFREQF ES LA SOLICITUD DE REFINANCIAMIENTO/CONSOLIDACION   *
007200*    QUE EL AREA DE CREDITO DEJA PARA EL BATCH                   *
007300     SELECT REFREQ-FILE  ASSIGN TO REFREQF
007400*    ORGANIZATION RECORD SEQUENTIAL PORQUE EL AREA DE CREDITO ENTREGA
007500*    UN UNICO REGISTRO DE LONGITUD FIJA POR SOLICITUD DE REFI
007600            ORGANIZATION IS RECORD SEQUENTIAL
007700            FILE STATUS  IS FS-ENTRADA FSE-ENTRADA.
007800*    OFERFILE SE LIMPIA DE CUALQUIER OFERTA VIGENTE DEL CLIENTE  *
007900*    QUE REFINANCIA (VER ELIMINA-OFERTAS-CLIENTE)                *
008000     SELECT OFFER-FILE   ASSIGN TO OFERFILE
008100*    MISMO MAESTRO DE OFERTAS QUE CONSUME PRNVO01; AQUI SOLO SE
008200*    DEPURA, NUNCA SE OFRECE UNA OFERTA NUEVA
008300            ORGANIZATION IS RECORD SEQUENTIAL
008400            FILE STATUS  IS FS-OFERFILE FSE-OFERFILE.
008500*    LOANFILE ES EL MAESTRO DE PRESTAMOS: SE CIERRAN LOS         *
008600*    PRESTAMOS ORIGEN Y SE AGREGA EL PRESTAMO CONSOLIDADO        *
008700     SELECT LOAN-FILE    ASSIGN TO LOANFILE
008800*    MAESTRO COMPARTIDO CON PRNVO01/PRRST01/PRELG01; ESTE PROGRAMA
008900*    ES EL UNICO QUE CIERRA VARIOS PRESTAMOS EN UNA SOLA CORRIDA
009000            ORGANIZATION IS RECORD SEQUENTIAL
009100            FILE STATUS  IS FS-LOANFILE FSE-LOANFILE.
009200*    REFRESF ES EL REPORTE DE RESULTADO PARA CONCILIACION        *
009300     SELECT REFRES-FILE  ASSIGN TO REFRESF
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS FS-SALIDA FSE-SALIDA.
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  REFREQ-FILE
009900     LABEL RECORDS ARE STANDARD.
010000     COPY PRREFQ1.
010100*    LAYOUT DE LA SOLICITUD DE REFI/CONSOLIDACION, VER PRREFQ1   *
010200 FD  OFFER-FILE
010300     LABEL RECORDS ARE STANDARD.
010400     COPY PROFER1.
010500*    LAYOUT DE LA OFERTA VIGENTE, VER COPYBOOK PROFER1           *
010600 FD  LOAN-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY PRLOAN1.
010900*    LAYOUT DEL PRESTAMO, COMPARTIDO CON PRNVO01/PRRST01/PRELG01 *
011000 FD  REFRES-FILE
011100     LABEL RECORDS ARE STANDARD.
011200 01  REFRES-FILE-REG.
011300*    LINEA DE TEXTO LIBRE, MAS ANCHA QUE LA DE PRNVO01 PORQUE    *
011400*    AQUI TAMBIEN VIAJAN LA DEUDA CANCELADA Y EL EXCEDENTE       *
011500     02  REFRES-LINEA                PIC X(100).
011600     02  FILLER                      PIC X(10) VALUE SPACES.
011700 WORKING-STORAGE SECTION.
011800     COPY PRERRC1.
011900******************************************************************
012000*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES           *
012100******************************************************************
012200 01  WKS-SOLICITUD.
012300*    COPIA DE LA SOLICITUD DE REFI/CONSOLIDACION EN CAMPOS       *
012400*    MANEJABLES, MAS UNA TABLA CON CADA PRESTAMO ORIGEN Y SU     *
012500*    RESULTADO DE BUSQUEDA EN EL MAESTRO (VER BUSCA-PRESTAMO-    *
012600*    SOLICITADO)                                                 *
012700     02  WKS-SOL-CLIENTE-ID          PIC X(20).
012800     02  WKS-SOL-CANT-PRESTAMOS      PIC S9(4) COMP-3.
012900*    HASTA VEINTE PRESTAMOS ORIGEN POR SOLICITUD DESDE TK006340  *
013000     02  WKS-SOL-PRESTAMOS-TBL OCCURS 20 TIMES
013100                                     INDEXED BY WKS-SP-NDX.
013200         04  WKS-SOL-LOAN-ID         PIC X(36).
013300*        WKS-SOL-LOAN-HALLADO Y WKS-SOL-LOAN-INDICE LOS LLENA    *
013400*        BUSCA-PRESTAMO-SOLICITADO; SE USAN LUEGO EN VARIOS      *
013500*        PARRAFOS PARA NO REPETIR LA BUSQUEDA EN LA TABLA         *
013600         04  WKS-SOL-LOAN-HALLADO    PIC 9(01).
013700             88  SOL-LOAN-HALLADO        VALUE 1.
013800         04  WKS-SOL-LOAN-INDICE     PIC 9(04) COMP.
013900     02  WKS-SOL-MONTO-OFRECIDO      PIC S9(13)V99 COMP-3.
014000     02  WKS-SOL-CUOTAS-SELEC        PIC S9(4)     COMP-3.
014100     02  WKS-SOL-TASA-APLICADA       PIC S9(5)V99  COMP-3.
014200     02  FILLER                      PIC X(10) VALUE SPACES.
014300******************************************************************
014400*    CONTADORES INDEPENDIENTES DE USO RAPIDO (SUBSCRIPTOS DE      *
014500*    PERFORM VARYING), AL VIEJO ESTILO DEL AREA 77. NO SE         *
014600*    ACARREAN DE UNA SECCION A OTRA, POR ESO NO VAN EN UN 01      *
014700******************************************************************
014800 77  WKS-I                       PIC 9(04) COMP VALUE ZERO.
014900 77  WKS-J                       PIC 9(04) COMP VALUE ZERO.
015000******************************************************************
015100 01  WKS-VARIABLES-TRABAJO.
015200     02  WKS-OFERTAS-LEIDAS          PIC 9(04) COMP VALUE ZERO.
015300*    CUANTAS OFERTAS TRAE EL MAESTRO ANTES DE DEPURAR AL CLIENTE
015400     02  WKS-LOANS-LEIDOS            PIC 9(04) COMP VALUE ZERO.
015500*    CUANTOS PRESTAMOS TRAE EL MAESTRO ANTES DE AGREGAR EL NUEVO
015600*    CUANTOS DE LOS PRESTAMOS SOLICITADOS SE ENCONTRARON EN LA   *
015700*    TABLA WKS-LOAN-TBL (REGLA SS2.1/SS2.2)                       *
015800     02  WKS-CANT-ENCONTRADOS        PIC 9(04) COMP VALUE ZERO.
015900     02  WKS-CONTADOR-CORRIDA        PIC 9(04) COMP VALUE ZERO.
016000*    SIRVE DE DESEMPATE CUANDO DOS SOLICITUDES CAEN EN EL MISMO
016100*    SEGUNDO DEL RELOJ DEL SISTEMA (VER CONSTRUYE-PRESTAMO-NUEVO)
016200*    DEUDA TOTAL DE LOS PRESTAMOS ORIGEN Y EXCEDENTE A FAVOR     *
016300*    DEL CLIENTE (REGLA SS2.4); EL EXCEDENTE PUEDE SER CERO      *
016400     02  WKS-TOTAL-DEUDA             PIC S9(13)V99 COMP-3 VALUE 0.
016500     02  WKS-EXCEDENTE               PIC S9(13)V99 COMP-3 VALUE 0.
016600     02  WKS-FLAGS.
016700         04  WKS-FIN-OFER-FILE       PIC 9(01) VALUE ZEROES.
016800*    BANDERA DE FIN DE ARCHIVO PARA EL CICLO DE CARGA DE OFERTAS
016900             88  FIN-OFER-FILE           VALUE 1.
017000         04  WKS-FIN-LOAN-FILE       PIC 9(01) VALUE ZEROES.
017100*    BANDERA DE FIN DE ARCHIVO PARA EL CICLO DE CARGA DE PRESTAMOS
017200             88  FIN-LOAN-FILE           VALUE 1.
017300         04  WKS-RECHAZO             PIC 9(01) VALUE ZEROES.
017400*    SE ENCIENDE EN 0100-VALIDA-CAMPOS-SOLICITUD O EN VALIDA-
017500*    SOLICITUD; UNA VEZ ENCENDIDA NO SE VUELVE A APAGAR EN LA CORRIDA
017600             88  SOLICITUD-RECHAZADA     VALUE 1.
017700     02  WKS-MOTIVO-RECHAZO          PIC X(50) VALUE SPACES.
017800*    TEXTO LIBRE QUE VIAJA TAL CUAL A ESCRIBE-RECHAZO
017900     02  FILLER                      PIC X(10) VALUE SPACES.
018000 01  WKS-TABLA-OFERTAS.
018100*    ESPEJO DE PROFER1, VER NOTA DE CAMPOS EN PRCTA01            *
018200     02  WKS-OFER-TBL OCCURS 500 TIMES
018300                     INDEXED BY WKS-OFER-NDX.
018400         04  WKS-OFER-ID             PIC X(36).
018500*    LLAVE PRIMARIA DE LA OFERTA, GENERADA POR EL JOB DE SIEMBRA
018600         04  WKS-OFER-CLIENTE-ID     PIC X(20).
018700*    CONTRA ESTE CAMPO SE COMPARA WKS-SOL-CLIENTE-ID EN REGRABA-
018800*    OFERTAS PARA DECIDIR SI LA OFERTA SOBREVIVE
018900         04  WKS-OFER-MONTO-MAXIMO   PIC S9(13)V99 COMP-3.
019000         04  WKS-OFER-CUOTAS-MAXIMAS PIC S9(4)     COMP-3.
019100         04  WKS-OFER-TASA-MENSUAL   PIC S9(5)V99  COMP-3.
019200         04  WKS-OFER-DTI-MINIMO     PIC S9(1)V999 COMP-3.
019300         04  WKS-OFER-FECHA-SIEMBRA  PIC 9(08).
019400         04  WKS-OFER-JOB-ORIGEN     PIC X(08).
019500         04  FILLER                  PIC X(20).
019600 01  WKS-TABLA-PRESTAMOS.
019700*    ESPEJO DE PRLOAN1; SE CARGA COMPLETA PORQUE HAY QUE UBICAR  *
019800*    CADA PRESTAMO ORIGEN, CERRARLO Y AGREGAR EL CONSOLIDADO     *
019900     02  WKS-LOAN-TBL OCCURS 2000 TIMES
020000*    2000 POSICIONES: EL VOLUMEN DE PRESTAMOS ACTIVOS MAS LOS
020100*    CANCELADOS DE UNA CARTERA MEDIANA, CON HOLGURA PARA CRECER
020200                     INDEXED BY WKS-LOAN-NDX.
020300         04  WKS-LOAN-ID             PIC X(36).
020400         04  WKS-LOAN-CLIENTE-ID     PIC X(20).
020500         04  WKS-LOAN-NUMERO         PIC X(20).
020600         04  WKS-LOAN-MONTO-TOTAL    PIC S9(13)V99 COMP-3.
020700         04  WKS-LOAN-SALDO-INSOLUTO PIC S9(13)V99 COMP-3.
020800         04  WKS-LOAN-MONTO-CUOTA    PIC S9(13)V99 COMP-3.
020900         04  WKS-LOAN-CUOTAS-PAGADAS PIC S9(4)     COMP-3.
021000         04  WKS-LOAN-CUOTAS-TOTAL   PIC S9(4)     COMP-3.
021100         04  WKS-LOAN-ESTADO         PIC X(20).
021200         04  WKS-LOAN-FECHA-INICIO   PIC X(14).
021300         04  WKS-LOAN-ELEGIBLE-REFI  PIC X(01).
021400*    'S' O 'N'; ESTE PROGRAMA NUNCA LO CONSULTA, SOLO LO ESCRIBE
021500*    EN 'N' PARA EL PRESTAMO CONSOLIDADO QUE GRABA-PRESTAMOS AGREGA
021600         04  WKS-LOAN-USR-ULT-MTTO   PIC X(08).
021700         04  WKS-LOAN-FECHA-ULT-MTTO PIC 9(08).
021800         04  WKS-LOAN-JOB-ORIGEN     PIC X(08).
021900         04  FILLER                  PIC X(30).
022000 01  WKS-PRESTAMO-NUEVO.
022100*    AREA DE ARMADO DEL PRESTAMO CONSOLIDADO, ANTES DE           *
022200*    AGREGARLO A LA TABLA EN GRABA-PRESTAMOS                      *
022300     02  WKS-PN-ID                   PIC X(36).
022400     02  WKS-PN-NUMERO               PIC X(20).
022500     02  WKS-PN-NUMERO-R REDEFINES WKS-PN-NUMERO.
022600*    REDEFINE SOLO PARA FACILITAR LECTURA EN VOLCADOS; NO SE     *
022700*    USA EN NINGUNA COMPARACION DEL PROGRAMA                     *
022800         04  WKS-PN-NUM-PREFIJO      PIC X(05).
022900         04  WKS-PN-NUM-TICKET       PIC X(14).
023000         04  FILLER                  PIC X(01).
023100     02  WKS-PN-MONTO-TOTAL          PIC S9(13)V99 COMP-3.
023200     02  WKS-PN-SALDO-INSOLUTO       PIC S9(13)V99 COMP-3.
023300     02  WKS-PN-MONTO-CUOTA          PIC S9(13)V99 COMP-3.
023400     02  WKS-PN-CUOTAS-TOTAL         PIC S9(4)     COMP-3.
023500     02  WKS-PN-FECHA-INICIO         PIC X(14).
023600     02  FILLER                      PIC X(10) VALUE SPACES.
023700 01  WKS-FECHA-HORA-SIS.
023800*    SIGLO FIJO EN 20 DESDE LA AMPLIACION Y2K DE TK006990         *
023900     02  WKS-SIGLO                   PIC 9(02) VALUE 20.
024000*    FIJO EN 20 DESDE LA AMPLIACION DE SIGLO (TK006990/TK007015)
024100     02  WKS-FECHA-CORTA             PIC 9(06) VALUE ZEROES.
024200     02  WKS-FECHA-CORTA-R REDEFINES WKS-FECHA-CORTA.
024300         04  WKS-FC-ANIO             PIC 9(02).
024400         04  WKS-FC-MES              PIC 9(02).
024500         04  WKS-FC-DIA              PIC 9(02).
024600     02  WKS-HORA-SIS                PIC 9(08) VALUE ZEROES.
024700     02  WKS-HORA-SIS-R REDEFINES WKS-HORA-SIS.
024800         04  WKS-HS-HORA             PIC 9(02).
024900         04  WKS-HS-MIN              PIC 9(02).
025000         04  WKS-HS-SEG              PIC 9(02).
025100         04  WKS-HS-CENT             PIC 9(02).
025200     02  FILLER                      PIC X(05) VALUE SPACES.
025300 01  WKS-EDICION-RESULTADO.
025400*    CAMPOS EDITADOS SOLO PARA EL REPORTE, NUNCA PARA CALCULOS   *
025500     02  WKS-EDIT-DEUDA              PIC Z,ZZZ,ZZZ,ZZ9.99.
025600*    EDICION CON PUNTO Y COMA DE MILES PARA EL REPORTE REFRESF
025700     02  WKS-EDIT-EXCEDENTE          PIC Z,ZZZ,ZZZ,ZZ9.99.
025800     02  FILLER                      PIC X(10) VALUE SPACES.
025900 01  WKS-PARM-CTA.
026000*    AREA DE PASO DE PARAMETROS HACIA PRCTA01 (VER LK-PARM-CTA   *
026100*    EN ESE PROGRAMA, MISMA ESTRUCTURA CAMPO A CAMPO)             *
026200     02  LK-CTA-CLIENTE-ID           PIC X(20).
026300     02  LK-CTA-MONTO                PIC S9(13)V99 COMP-3.
026400     02  LK-CTA-DESCRIPCION          PIC X(80).
026500     02  LK-CTA-RESULTADO            PIC X(01).
026600         88  LK-CTA-OK                   VALUE 'S'.
026700         88  LK-CTA-ERROR                VALUE 'N'.
026800******************************************************************
026900 PROCEDURE DIVISION.
027000******************************************************************
027100*               S E C C I O N    P R I N C I P A L               *
027200******************************************************************
027300 000-PRINCIPAL SECTION.
027400*    SECUENCIA FIJA: LEER LA SOLICITUD, VALIDAR CAMPOS, LIMPIAR  *
027500*    OFERTAS DEL CLIENTE, VALIDAR CADA PRESTAMO ORIGEN (SS2),    *
027600*    CERRAR LOS PRESTAMOS ORIGEN, CONSTRUIR Y GRABAR EL NUEVO,   *
027700*    ACREDITAR EL EXCEDENTE Y ESCRIBIR EL RESULTADO. CUALQUIER   *
027800*    RECHAZO INTERRUMPE LA SECUENCIA ANTES DE TOCAR EL MAESTRO   *
027900     MOVE 'PRREF01' TO PROGRAMA
028000*    IDENTIFICADOR DE PROGRAMA QUE VIAJA A DEBD1R00 EN CUALQUIER
028100*    ERROR DE APERTURA, IGUAL CONVENCION QUE LOS DEMAS MODULOS
028200     PERFORM APERTURA-ARCHIVOS
028300*    SOLO ABRE REFREQF Y REFRESF; OFERFILE Y LOANFILE SE ABREN
028400*    MAS ADELANTE PORQUE CADA UNO SE REESCRIBE COMPLETO
028500     PERFORM LEE-SOLICITUD
028600*    VALIDACION DEFENSIVA DE LOS CAMPOS NUMERICOS DE LA SOLICITUD*
028700*    ANTES DE TOCAR OFERTAS O PRESTAMOS (HALLAZGO TK233016)      *
028800     PERFORM 0100-VALIDA-CAMPOS-SOLICITUD
028900         THRU 0100-VALIDA-CAMPOS-SOLICITUD-FIN
029000     IF SOLICITUD-RECHAZADA
029100        PERFORM ESCRIBE-RECHAZO
029200        GO TO 000-PRINCIPAL-FIN
029300     END-IF
029400     PERFORM ELIMINA-OFERTAS-CLIENTE
029500     PERFORM CARGA-PRESTAMOS
029600     PERFORM VALIDA-SOLICITUD
029700     IF SOLICITUD-RECHAZADA
029800        PERFORM ESCRIBE-RECHAZO
029900     ELSE
030000*       WKS-TOTAL-DEUDA/WKS-EXCEDENTE YA FUERON CALCULADOS EN     *
030100*       VALIDA-SOLICITUD (REGLA SS2.4), NO SE RECALCULAN AQUI     *
030200        PERFORM CIERRA-PRESTAMOS-ANTERIORES
030300        PERFORM CONSTRUYE-PRESTAMO-NUEVO
030400        PERFORM GRABA-PRESTAMOS
030500        PERFORM ACREDITA-EXCEDENTE
030600        PERFORM ESCRIBE-RESULTADO-REFI
030700     END-IF.
030800 000-PRINCIPAL-FIN.
030900*    PUNTO DE SALIDA COMUN, LA SOLICITUD SE HAYA ACEPTADO O NO   *
031000     PERFORM CIERRA-ARCHIVOS
031100     STOP RUN.
031200 000-PRINCIPAL-E. EXIT.
031300******************************************************************
031400 APERTURA-ARCHIVOS SECTION.
031500*    ABRE LA SOLICITUD DE ENTRADA Y EL RESULTADO DE SALIDA; LOS  *
031600*    MAESTROS OFERFILE/LOANFILE SE ABREN MAS ADELANTE PORQUE     *
031700*    SE REESCRIBEN COMPLETOS EN SUS PROPIAS SECCIONES            *
031800     OPEN INPUT REFREQ-FILE
031900     IF FS-ENTRADA NOT EQUAL 0 AND 97
032000        MOVE 'OPEN'     TO ACCION
032100        MOVE SPACES     TO LLAVE
032200        MOVE 'REFREQF'  TO ARCHIVO
032300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032400                              FS-ENTRADA, FSE-ENTRADA
032500        STOP RUN
032600     END-IF
032700     OPEN OUTPUT REFRES-FILE
032800     IF FS-SALIDA NOT EQUAL 0 AND 97
032900        MOVE 'OPEN'     TO ACCION
033000        MOVE SPACES     TO LLAVE
033100        MOVE 'REFRESF'  TO ARCHIVO
033200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033300                              FS-SALIDA, FSE-SALIDA
033400        STOP RUN
033500     END-IF.
033600 APERTURA-ARCHIVOS-E. EXIT.
033700******************************************************************
033800 LEE-SOLICITUD SECTION.
033900*    LA SOLICITUD LLEGA EN UN SOLO REGISTRO, CON HASTA VEINTE    *
034000*    LOAN-ID DE PRESTAMOS ORIGEN EMBEBIDOS (VER PRREFQ1)         *
034100     READ REFREQ-FILE
034200         AT END
034300            DISPLAY '>>> REFREQF SIN REGISTROS <<<' UPON CONSOLE
034400*    CORRIDA VACIA: NO ES ERROR DE ARCHIVO, SOLO NO HAY SOLICITUD
034500*    QUE PROCESAR EN ESTE CICLO BATCH
034600            PERFORM CIERRA-ARCHIVOS
034700            STOP RUN
034800     END-READ
034900*    SE PASAN LOS CAMPOS DE CABECERA A WKS-SOLICITUD              *
035000     MOVE PR-SREF-CLIENTE-ID     TO WKS-SOL-CLIENTE-ID
035100     MOVE PR-SREF-CANT-PRESTAMOS TO WKS-SOL-CANT-PRESTAMOS
035200     MOVE PR-SREF-MONTO-OFRECIDO TO WKS-SOL-MONTO-OFRECIDO
035300     MOVE PR-SREF-CUOTAS-SELEC   TO WKS-SOL-CUOTAS-SELEC
035400     MOVE PR-SREF-TASA-APLICADA  TO WKS-SOL-TASA-APLICADA
035500*    LA TASA APLICADA VIAJA EN LA SOLICITUD PERO ESTE PROGRAMA NO
035600*    LA USA EN NINGUN CALCULO; SE CONSERVA PARA AUDITORIA FUTURA
035700*    LAS VEINTE POSICIONES DE LA TABLA DE PRESTAMOS ORIGEN SE     *
035800*    COPIAN SIEMPRE COMPLETAS, AUNQUE LA SOLICITUD TRAIGA MENOS   *
035900*    (LAS SOBRANTES QUEDAN EN BLANCO Y NUNCA SE BUSCAN PORQUE     *
036000*    EL CICLO SE CONTROLA CON WKS-SOL-CANT-PRESTAMOS)             *
036100     PERFORM CARGA-LOAN-IDS-SOLICITADOS
036200         VARYING WKS-I FROM 1 BY 1
036300         UNTIL WKS-I GREATER 20.
036400 LEE-SOLICITUD-E. EXIT.
036500******************************************************************
036600 0100-VALIDA-CAMPOS-SOLICITUD SECTION.
036700*    VALIDACION DEFENSIVA AGREGADA POR HALLAZGO DE AUDITORIA      *
036800*    TK233016: EL MONTO OFRECIDO Y LAS CUOTAS SELECCIONADAS      *
036900*    DEBEN VENIR MAYORES A CERO ANTES DE SEGUIR CON LA            *
037000*    CONSOLIDACION/REFINANCIAMIENTO                               *
037100     IF WKS-SOL-MONTO-OFRECIDO NOT GREATER ZERO
037200*    MONTO EN CERO O NEGATIVO NO PUEDE CUBRIR NINGUNA DEUDA;
037300*    SE RECHAZA ANTES DE GASTAR TIEMPO DE MAQUINA EN BUSCAR
037400*    OFERTAS O PRESTAMOS
037500        GO TO 0100-ERROR-CAMPOS-SOLICITUD
037600     END-IF
037700     IF WKS-SOL-CUOTAS-SELEC NOT GREATER ZERO
037800*    CUOTAS EN CERO PROVOCARIA UNA DIVISION POR CERO MAS ADELANTE
037900*    EN CONSTRUYE-PRESTAMO-NUEVO SI NO SE VALIDARA AQUI
038000        GO TO 0100-ERROR-CAMPOS-SOLICITUD
038100     END-IF
038200     GO TO 0100-VALIDA-CAMPOS-SOLICITUD-FIN.
038300 0100-ERROR-CAMPOS-SOLICITUD.
038400*    MONTO O CUOTAS EN CERO/NEGATIVO: SE RECHAZA SIN LLEGAR A     *
038500*    ELIMINAR OFERTAS NI A CARGAR EL MAESTRO DE PRESTAMOS         *
038600     SET SOLICITUD-RECHAZADA TO TRUE
038700     MOVE 'MONTO O CUOTAS INVALIDOS EN LA SOLICITUD DE REFI'
038800          TO WKS-MOTIVO-RECHAZO.
038900 0100-VALIDA-CAMPOS-SOLICITUD-FIN.
039000     EXIT.
039100******************************************************************
039200 CARGA-LOAN-IDS-SOLICITADOS SECTION.
039300*    COPIA UNA POSICION DE LA TABLA EMBEBIDA DEL COPYBOOK A LA   *
039400*    TABLA DE TRABAJO, LIMPIANDO LOS INDICADORES DE BUSQUEDA     *
039500     MOVE PR-SREF-LOAN-ID (WKS-I) TO WKS-SOL-LOAN-ID (WKS-I)
039600     MOVE ZERO TO WKS-SOL-LOAN-HALLADO (WKS-I)
039700*    SE LIMPIA ANTES DE CADA CORRIDA PORQUE WKS-SOLICITUD NO SE
039800*    REINICIALIZA AUTOMATICAMENTE ENTRE UNA SOLICITUD Y OTRA
039900     MOVE ZERO TO WKS-SOL-LOAN-INDICE (WKS-I).
040000 CARGA-LOAN-IDS-SOLICITADOS-E. EXIT.
040100******************************************************************
040200 ELIMINA-OFERTAS-CLIENTE SECTION.
040300*    REGLA DE NEGOCIO: UN REFINANCIAMIENTO INVALIDA CUALQUIER    *
040400*    OFERTA VIGENTE DEL CLIENTE (SI DESPUES REFINANCIA, SUS      *
040500*    OFERTAS ANTERIORES YA NO APLICAN A LOS PRESTAMOS NUEVOS)    *
040600     OPEN INPUT OFFER-FILE
040700*    SE ABRE DE ENTRADA PRIMERO PARA CARGAR TODO A MEMORIA; LUEGO
040800*    SE CIERRA Y SE REABRE DE SALIDA PARA LA REESCRITURA (VER MAS
040900*    ABAJO EN ESTA MISMA SECCION)
041000     IF FS-OFERFILE NOT EQUAL 0 AND 97
041100        MOVE 'OPEN'     TO ACCION
041200        MOVE SPACES     TO LLAVE
041300        MOVE 'OFERFILE' TO ARCHIVO
041400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041500                              FS-OFERFILE, FSE-OFERFILE
041600        STOP RUN
041700     END-IF
041800     MOVE ZERO TO WKS-OFERTAS-LEIDAS
041900*    REINICIO EXPLICITO PORQUE WORKING-STORAGE SOLO SE INICIALIZA
042000*    UNA VEZ AL CARGAR EL PROGRAMA
042100     PERFORM CARGA-OFERTAS-LOOP UNTIL FIN-OFER-FILE
042200     CLOSE OFFER-FILE
042300*    SE CIERRA DE ENTRADA ANTES DE REABRIR DE SALIDA; ESTE
042400*    COMPILADOR NO PERMITE REABRIR EL MISMO SELECT EN OTRO MODO
042500*    SIN CERRAR PRIMERO
042600*    REESCRITURA COMPLETA DEL MAESTRO SIN LAS OFERTAS DEL         *
042700*    CLIENTE QUE ACABA DE REFINANCIAR                             *
042800     OPEN OUTPUT OFFER-FILE
042900     PERFORM REGRABA-OFERTAS
043000         VARYING WKS-J FROM 1 BY 1
043100         UNTIL WKS-J GREATER WKS-OFERTAS-LEIDAS
043200     CLOSE OFFER-FILE.
043300 ELIMINA-OFERTAS-CLIENTE-E. EXIT.
043400******************************************************************
043500 CARGA-OFERTAS-LOOP SECTION.
043600*    CARGA SECUENCIAL DE TODO EL MAESTRO DE OFERTAS A MEMORIA    *
043700     READ OFFER-FILE
043800         AT END
043900            MOVE 1 TO WKS-FIN-OFER-FILE
044000         NOT AT END
044100            ADD 1 TO WKS-OFERTAS-LEIDAS
044200            SET WKS-OFER-NDX TO WKS-OFERTAS-LEIDAS
044300            MOVE OFFER-FILE-REG TO WKS-OFER-TBL (WKS-OFER-NDX)
044400*    COPIA DIRECTA DEL REGISTRO LEIDO A LA TABLA, SIN EDICION
044500     END-READ.
044600 CARGA-OFERTAS-LOOP-E. EXIT.
044700******************************************************************
044800 REGRABA-OFERTAS SECTION.
044900*    SOLO SE REGRABAN LAS OFERTAS QUE NO SON DEL CLIENTE QUE     *
045000*    ACABA DE REFINANCIAR/CONSOLIDAR                             *
045100     IF WKS-OFER-CLIENTE-ID (WKS-J) NOT EQUAL WKS-SOL-CLIENTE-ID
045200        MOVE WKS-OFER-TBL (WKS-J) TO OFFER-FILE-REG
045300        WRITE OFFER-FILE-REG
045400     END-IF.
045500 REGRABA-OFERTAS-E. EXIT.
045600******************************************************************
045700 CARGA-PRESTAMOS SECTION.
045800*    EL MAESTRO DE PRESTAMOS SE CARGA COMPLETO A MEMORIA PORQUE  *
045900*    BUSCA-PRESTAMO-SOLICITADO LO RECORRE POR CADA PRESTAMO      *
046000*    ORIGEN DE LA SOLICITUD Y GRABA-PRESTAMOS LO REESCRIBE       *
046100*    COMPLETO DESPUES DE AGREGAR EL PRESTAMO NUEVO               *
046200     OPEN INPUT LOAN-FILE
046300     IF FS-LOANFILE NOT EQUAL 0 AND 97
046400        MOVE 'OPEN'     TO ACCION
046500        MOVE SPACES     TO LLAVE
046600        MOVE 'LOANFILE' TO ARCHIVO
046700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046800                              FS-LOANFILE, FSE-LOANFILE
046900        STOP RUN
047000     END-IF
047100     MOVE ZERO TO WKS-LOANS-LEIDOS
047200     PERFORM CARGA-PRESTAMOS-LOOP UNTIL FIN-LOAN-FILE
047300     CLOSE LOAN-FILE.
047400 CARGA-PRESTAMOS-E. EXIT.
047500******************************************************************
047600 CARGA-PRESTAMOS-LOOP SECTION.
047700*    CARGA SECUENCIAL DE TODO EL MAESTRO DE PRESTAMOS A MEMORIA, *
047800*    ACTIVOS, CANCELADOS Y DE OTROS CLIENTES POR IGUAL, PORQUE   *
047900*    HAY QUE REESCRIBIR EL ARCHIVO COMPLETO EN GRABA-PRESTAMOS   *
048000     READ LOAN-FILE
048100         AT END
048200            MOVE 1 TO WKS-FIN-LOAN-FILE
048300         NOT AT END
048400            ADD 1 TO WKS-LOANS-LEIDOS
048500            SET WKS-LOAN-NDX TO WKS-LOANS-LEIDOS
048600            MOVE LOAN-FILE-REG TO WKS-LOAN-TBL (WKS-LOAN-NDX)
048700*    COPIA DIRECTA DEL REGISTRO LEIDO A LA TABLA, SIN EDICION
048800     END-READ.
048900 CARGA-PRESTAMOS-LOOP-E. EXIT.
049000******************************************************************
049100 VALIDA-SOLICITUD SECTION.
049200*    REGLA DE NEGOCIO SS2: SE VALIDA COMPLETO ANTES DE TOCAR UN  *
049300*    SOLO REGISTRO. EL PRIMER RECHAZO ABORTA TODA LA OPERACION   *
049400*    (NO SE CIERRA NINGUN PRESTAMO NI SE GRABA NADA HASTA QUE    *
049500*    LAS CUATRO SUBREGLAS SS2.1-SS2.4 QUEDEN SATISFECHAS)         *
049600     MOVE ZERO   TO WKS-RECHAZO WKS-CANT-ENCONTRADOS
049700*    SE REINICIAN LOS ACUMULADORES DE ESTA VALIDACION EN CADA
049800*    CORRIDA; EL PROGRAMA SOLO PROCESA UNA SOLICITUD POR EJECUCION
049900     MOVE SPACES TO WKS-MOTIVO-RECHAZO
050000     IF WKS-SOL-CANT-PRESTAMOS LESS 1
050100        SET SOLICITUD-RECHAZADA TO TRUE
050200        MOVE 'NO SE ESPECIFICARON PRESTAMOS' TO WKS-MOTIVO-RECHAZO
050300     ELSE
050400*       REGLA SS2.1: SE UBICA CADA PRESTAMO SOLICITADO EN LA     *
050500*       TABLA EN MEMORIA POR SU LLAVE PRIMARIA                   *
050600        PERFORM BUSCA-PRESTAMO-SOLICITADO
050700            VARYING WKS-I FROM 1 BY 1
050800            UNTIL WKS-I GREATER WKS-SOL-CANT-PRESTAMOS
050900        IF WKS-CANT-ENCONTRADOS EQUAL ZERO
051000*    NINGUN PRESTAMO DE LA SOLICITUD EXISTE EN EL MAESTRO: NO HAY
051100*    NADA QUE CONSOLIDAR, SE RECHAZA LA SOLICITUD COMPLETA
051200           SET SOLICITUD-RECHAZADA TO TRUE
051300           MOVE 'NO SE ENCONTRARON PRESTAMOS VALIDOS'
051400                TO WKS-MOTIVO-RECHAZO
051500        ELSE
051600*          REGLA SS2.2: SI FALTA ALGUNO SE AVISA PERO SE         *
051700*          CONTINUA CON LOS QUE SI SE ENCONTRARON (TK013810)     *
051800           IF WKS-CANT-ENCONTRADOS LESS WKS-SOL-CANT-PRESTAMOS
051900*    CASO PARCIAL PERMITIDO DESDE TK013810: LA CORRIDA CONTINUA
052000*    CON LOS PRESTAMOS QUE SI SE HALLARON
052100              DISPLAY '>>> AVISO: NO TODOS LOS PRESTAMOS '
052200                      'SOLICITADOS FUERON HALLADOS <<<'
052300                      UPON CONSOLE
052400           END-IF
052500*          REGLA SS2.3: CADA PRESTAMO ENCONTRADO DEBE SER        *
052600*          PROPIEDAD DEL CLIENTE DE LA SOLICITUD (TK005102)      *
052700           PERFORM VALIDA-PROPIEDAD-PRESTAMOS
052800*    SE DETIENE EN CUANTO UN PRESTAMO RESULTE DE OTRO CLIENTE,
052900*    SIN SEGUIR REVISANDO EL RESTO DE LA TABLA
053000               VARYING WKS-I FROM 1 BY 1
053100               UNTIL WKS-I GREATER WKS-SOL-CANT-PRESTAMOS
053200                  OR SOLICITUD-RECHAZADA
053300        END-IF
053400     END-IF
053500*    REGLA SS2.4: EL MONTO OFRECIDO DEBE CUBRIR LA DEUDA         *
053600*    ACUMULADA DE TODOS LOS PRESTAMOS ORIGEN; EL SOBRANTE SE     *
053700*    ACREDITA MAS ADELANTE COMO EXCEDENTE (VER ACREDITA-EXCEDENTE*
053800*    Y BITACORA TK231810: EL EXCEDENTE PUEDE SER CERO)           *
053900     IF NOT SOLICITUD-RECHAZADA
054000        PERFORM SUMA-DEUDA-ANTERIOR
054100        COMPUTE WKS-EXCEDENTE = WKS-SOL-MONTO-OFRECIDO
054200                                - WKS-TOTAL-DEUDA
054300        IF WKS-EXCEDENTE LESS ZERO
054400*    EXCEDENTE NEGATIVO SIGNIFICA QUE EL MONTO OFRECIDO NO ALCANZA
054500*    A CUBRIR LA DEUDA ACUMULADA; SE RECHAZA SIN TOCAR EL MAESTRO
054600           SET SOLICITUD-RECHAZADA TO TRUE
054700           MOVE 'EL MONTO OFRECIDO NO CUBRE LA DEUDA ACTUAL'
054800                TO WKS-MOTIVO-RECHAZO
054900        END-IF
055000     END-IF.
055100 VALIDA-SOLICITUD-E. EXIT.
055200******************************************************************
055300 BUSCA-PRESTAMO-SOLICITADO SECTION.
055400*    BUSQUEDA SERIAL DE UN PRESTAMO ORIGEN EN LA TABLA EN        *
055500*    MEMORIA; SI NO SE ENCUENTRA, SIMPLEMENTE NO SUMA A          *
055600*    WKS-CANT-ENCONTRADOS Y QUEDA FUERA DE LA CONSOLIDACION       *
055700     SET WKS-LOAN-NDX TO 1
055800*    SEARCH SECUENCIAL (NO SEARCH ALL) PORQUE LA TABLA NO ESTA
055900*    ORDENADA POR LOAN-ID; EL VOLUMEN (2000) LO PERMITE EN BATCH
056000     SEARCH WKS-LOAN-TBL
056100         AT END
056200             CONTINUE
056300         WHEN WKS-LOAN-ID (WKS-LOAN-NDX) EQUAL
056400              WKS-SOL-LOAN-ID (WKS-I)
056500             SET SOL-LOAN-HALLADO (WKS-I) TO TRUE
056600             SET WKS-SOL-LOAN-INDICE (WKS-I) TO WKS-LOAN-NDX
056700             ADD 1 TO WKS-CANT-ENCONTRADOS
056800     END-SEARCH.
056900 BUSCA-PRESTAMO-SOLICITADO-E. EXIT.
057000******************************************************************
057100 VALIDA-PROPIEDAD-PRESTAMOS SECTION.
057200*    REGLA SS2.3: UN PRESTAMO ENCONTRADO PERO QUE PERTENECE A    *
057300*    OTRO CLIENTE RECHAZA TODA LA SOLICITUD, NO SOLO ESE         *
057400*    PRESTAMO (EVITA QUE UN CLIENTE CANCELE DEUDA AJENA)          *
057500     IF SOL-LOAN-HALLADO (WKS-I)
057600*    SI NO SE HALLO, LA POSICION SIMPLEMENTE SE SALTA; YA SE
057700*    ADVIRTIO POR CONSOLA EN VALIDA-SOLICITUD
057800        SET WKS-LOAN-NDX TO WKS-SOL-LOAN-INDICE (WKS-I)
057900        IF WKS-LOAN-CLIENTE-ID (WKS-LOAN-NDX) NOT EQUAL
058000*    COMPARACION CONTRA EL CLIENTE DE LA SOLICITUD, NO CONTRA EL
058100*    CLIENTE DE OTRO PRESTAMO DE LA MISMA TABLA
058200           WKS-SOL-CLIENTE-ID
058300           SET SOLICITUD-RECHAZADA TO TRUE
058400           MOVE 'UN PRESTAMO NO PERTENECE AL CLIENTE'
058500                TO WKS-MOTIVO-RECHAZO
058600        END-IF
058700     END-IF.
058800 VALIDA-PROPIEDAD-PRESTAMOS-E. EXIT.
058900******************************************************************
059000 SUMA-DEUDA-ANTERIOR SECTION.
059100*    SOLO SE SUMA EL SALDO INSOLUTO DE LOS PRESTAMOS QUE SI SE   *
059200*    ENCONTRARON EN LA TABLA (LOS NO HALLADOS YA FUERON          *
059300*    ADVERTIDOS EN VALIDA-SOLICITUD Y NO PARTICIPAN)             *
059400     MOVE ZERO TO WKS-TOTAL-DEUDA
059500     PERFORM ACUMULA-DEUDA-PRESTAMO
059600         VARYING WKS-I FROM 1 BY 1
059700         UNTIL WKS-I GREATER WKS-SOL-CANT-PRESTAMOS.
059800 SUMA-DEUDA-ANTERIOR-E. EXIT.
059900******************************************************************
060000 ACUMULA-DEUDA-PRESTAMO SECTION.
060100*    SUMA EL SALDO INSOLUTO DE UN PRESTAMO ORIGEN A LA DEUDA     *
060200*    TOTAL; NO TOCA CUOTAS PAGADAS NI MONTO TOTAL ORIGINAL       *
060300     IF SOL-LOAN-HALLADO (WKS-I)
060400        SET WKS-LOAN-NDX TO WKS-SOL-LOAN-INDICE (WKS-I)
060500        ADD WKS-LOAN-SALDO-INSOLUTO (WKS-LOAN-NDX) TO WKS-TOTAL-DEUDA
060600*    SUMA ACUMULATIVA; WKS-TOTAL-DEUDA SE INICIALIZA EN CERO EN
060700*    SUMA-DEUDA-ANTERIOR ANTES DE ENTRAR A ESTE PARRAFO
060800     END-IF.
060900 ACUMULA-DEUDA-PRESTAMO-E. EXIT.
061000******************************************************************
061100 CIERRA-PRESTAMOS-ANTERIORES SECTION.
061200*    CADA PRESTAMO ORIGEN QUEDA CERRADO POR REFINANCIAMIENTO,    *
061300*    CON SALDO EN CERO Y CUOTAS PAGADAS IGUAL A CUOTAS TOTALES   *
061400     PERFORM CIERRA-UN-PRESTAMO-ANTERIOR
061500         VARYING WKS-I FROM 1 BY 1
061600         UNTIL WKS-I GREATER WKS-SOL-CANT-PRESTAMOS.
061700 CIERRA-PRESTAMOS-ANTERIORES-E. EXIT.
061800******************************************************************
061900 CIERRA-UN-PRESTAMO-ANTERIOR SECTION.
062000*    ESTADO CLOSED_BY_REFINANCE PARA DISTINGUIR DE UN PRESTAMO   *
062100*    PAGADO NORMALMENTE (ESTADO PAID) EN REPORTES DE HISTORIA    *
062200     IF SOL-LOAN-HALLADO (WKS-I)
062300        SET WKS-LOAN-NDX TO WKS-SOL-LOAN-INDICE (WKS-I)
062400        MOVE 'CLOSED_BY_REFINANCE' TO WKS-LOAN-ESTADO (WKS-LOAN-NDX)
062500*    EL SALDO QUEDA EN CERO Y LAS CUOTAS PAGADAS SE IGUALAN AL
062600*    TOTAL PARA QUE CUALQUIER REPORTE DE CARTERA LO TRATE COMO
062700*    LIQUIDADO, NO COMO EN MORA
062800        MOVE ZERO TO WKS-LOAN-SALDO-INSOLUTO (WKS-LOAN-NDX)
062900        MOVE WKS-LOAN-CUOTAS-TOTAL (WKS-LOAN-NDX)
063000                       TO WKS-LOAN-CUOTAS-PAGADAS (WKS-LOAN-NDX)
063100     END-IF.
063200 CIERRA-UN-PRESTAMO-ANTERIOR-E. EXIT.
063300******************************************************************
063400 CONSTRUYE-PRESTAMO-NUEVO SECTION.
063500*    REGLA DE NEGOCIO SS1 (LOANBUILDER): CONSTRUCCION DEL NUEVO  *
063600*    PRESTAMO. LA CUOTA SE REDONDEA AL CENTAVO SUPERIOR (HALF-UP)*
063700*    EL NUMERO DE PRESTAMO SE ARMA CON PREFIJO 'REF- ' MAS       *
063800*    FECHA CORTA MAS HORA DEL SISTEMA EN CENTESIMAS (14 DIGITOS)*
063900*    QUE CABEN EXACTOS EN EL TICKET DE 14 POSICIONES (TK233016).*
064000*    EL SIGLO NO SE INCLUYE PORQUE YA VIAJA COMPLETO EN EL      *
064100*    IDENTIFICADOR INTERNO WKS-PN-ID CONSTRUIDO ARRIBA          *
064200     ACCEPT WKS-FECHA-CORTA FROM DATE
064300*    FECHA Y HORA DEL SISTEMA SE LEEN JUNTAS PARA QUE EL
064400*    IDENTIFICADOR INTERNO Y EL NUMERO DE PRESTAMO QUEDEN
064500*    CONSISTENTES ENTRE SI
064600     ACCEPT WKS-HORA-SIS    FROM TIME
064700     ADD 1 TO WKS-CONTADOR-CORRIDA
064800     STRING 'RN' WKS-SIGLO WKS-FECHA-CORTA WKS-HORA-SIS
064900*    IDENTIFICADOR INTERNO UNICO: PREFIJO 'RN' (REFINANCE) MAS
065000*    SIGLO, FECHA, HORA Y UN CONTADOR DE CORRIDA PARA EVITAR
065100*    COLISIONES DENTRO DEL MISMO SEGUNDO
065200            WKS-CONTADOR-CORRIDA DELIMITED BY SIZE
065300            INTO WKS-PN-ID
065400*    PREFIJO 'REF- ' (5 POSICIONES CON UN ESPACIO) PARA QUE       *
065500*    COINCIDA CON EL VALUE DEL 88 DE PRLOAN1 Y CON EL PREFIJO     *
065600*    QUE VALIDA PRRST01 (CORREGIDO EN TK233016)                  *
065700     STRING 'REF- ' WKS-FECHA-CORTA WKS-HORA-SIS
065800            DELIMITED BY SIZE INTO WKS-PN-NUMERO
065900         ON OVERFLOW
066000            GO TO 9100-ERROR-NUMERO-PRESTAMO
066100     END-STRING
066200     MOVE WKS-SOL-MONTO-OFRECIDO TO WKS-PN-MONTO-TOTAL
066300*    EL MONTO TOTAL DEL PRESTAMO NUEVO ES EL MONTO OFRECIDO EN LA
066400*    SOLICITUD, NO LA SUMA DE LOS SALDOS ANTERIORES
066500                                    WKS-PN-SALDO-INSOLUTO
066600     MOVE WKS-SOL-CUOTAS-SELEC   TO WKS-PN-CUOTAS-TOTAL
066700*    CUOTAS DEL PRESTAMO NUEVO SEGUN LO QUE EL CLIENTE ELIGIO EN
066800*    LA SOLICITUD, INDEPENDIENTE DE LAS CUOTAS QUE TENIAN LOS
066900*    PRESTAMOS ORIGEN
067000*    DIVISION CON ROUNDED (HALF-UP POR DEFECTO EN ESTE           *
067100*    COMPILADOR) PARA LA CUOTA MENSUAL, SEGUN REGLA SS1           *
067200     DIVIDE WKS-PN-MONTO-TOTAL BY WKS-SOL-CUOTAS-SELEC
067300*    SI LA DIVISION NO ES EXACTA, EL REDONDEO QUEDA A FAVOR DEL
067400*    BANCO EN LA ULTIMA CUOTA, IGUAL CRITERIO QUE PRNVO01
067500         GIVING WKS-PN-MONTO-CUOTA ROUNDED
067600     STRING WKS-SIGLO WKS-FC-ANIO WKS-FC-MES WKS-FC-DIA
067700*    FECHA DE INICIO DEL PRESTAMO CONSOLIDADO EN FORMATO AAAAMMDDHHMMSS,
067800*    IGUAL ANCHO Y FORMATO QUE WKS-LOAN-FECHA-INICIO EN EL COPYBOOK
067900            WKS-HS-HORA WKS-HS-MIN WKS-HS-SEG
068000            DELIMITED BY SIZE INTO WKS-PN-FECHA-INICIO
068100     GO TO CONSTRUYE-PRESTAMO-NUEVO-E.
068200 9100-ERROR-NUMERO-PRESTAMO.
068300*    DEFENSIVO: CON EL ANCHO ACTUAL DEL TICKET (14 POS.) NO      *
068400*    DEBERIA OCURRIR; SE DEJA POR LA MISMA DISCIPLINA DE         *
068500*    MANEJO DE ERRORES DEL RESTO DEL PROGRAMA (VER CALL          *
068600*    'DEBD1R00' EN APERTURA-ARCHIVOS)                            *
068700     DISPLAY '>>> NUMERO DE PRESTAMO EXCEDE LONGITUD DEFINIDA <<<'
068800             UPON CONSOLE
068900     PERFORM CIERRA-ARCHIVOS
069000     STOP RUN.
069100 CONSTRUYE-PRESTAMO-NUEVO-E. EXIT.
069200******************************************************************
069300 GRABA-PRESTAMOS SECTION.
069400*    SE AGREGA EL PRESTAMO NUEVO Y SE REESCRIBE COMPLETO EL      *
069500*    MAESTRO LOANFILE, INCLUYENDO LOS PRESTAMOS RECIEN CERRADOS  *
069600*    EL PRESTAMO CONSOLIDADO NACE ACTIVO Y NO ELEGIBLE PARA      *
069700*    REFINANCIAMIENTO, IGUAL CRITERIO QUE UN PRESTAMO NUEVO      *
069800*    ORIGINADO POR PRNVO01                                       *
069900     ADD 1 TO WKS-LOANS-LEIDOS
070000     SET WKS-LOAN-NDX TO WKS-LOANS-LEIDOS
070100     MOVE WKS-PN-ID              TO WKS-LOAN-ID (WKS-LOAN-NDX)
070200     MOVE WKS-SOL-CLIENTE-ID     TO WKS-LOAN-CLIENTE-ID (WKS-LOAN-NDX)
070300     MOVE WKS-PN-NUMERO          TO WKS-LOAN-NUMERO (WKS-LOAN-NDX)
070400     MOVE WKS-PN-MONTO-TOTAL     TO WKS-LOAN-MONTO-TOTAL
070500                                    (WKS-LOAN-NDX)
070600     MOVE WKS-PN-SALDO-INSOLUTO  TO WKS-LOAN-SALDO-INSOLUTO
070700                                    (WKS-LOAN-NDX)
070800     MOVE WKS-PN-MONTO-CUOTA     TO WKS-LOAN-MONTO-CUOTA
070900                                    (WKS-LOAN-NDX)
071000     MOVE ZERO                   TO WKS-LOAN-CUOTAS-PAGADAS
071100*    EL PRESTAMO CONSOLIDADO ARRANCA SIN CUOTAS PAGADAS, AUNQUE
071200*    LOS PRESTAMOS ORIGEN YA TUVIERAN ABONOS
071300                                    (WKS-LOAN-NDX)
071400     MOVE WKS-PN-CUOTAS-TOTAL    TO WKS-LOAN-CUOTAS-TOTAL
071500                                    (WKS-LOAN-NDX)
071600     MOVE 'ACTIVE'               TO WKS-LOAN-ESTADO (WKS-LOAN-NDX)
071700     MOVE WKS-PN-FECHA-INICIO    TO WKS-LOAN-FECHA-INICIO
071800                                    (WKS-LOAN-NDX)
071900     MOVE 'N'                    TO WKS-LOAN-ELEGIBLE-REFI
072000                                    (WKS-LOAN-NDX)
072100     MOVE 'PRREF01'              TO WKS-LOAN-JOB-ORIGEN
072200                                    (WKS-LOAN-NDX)
072300*    REESCRITURA COMPLETA DEL MAESTRO, UN REGISTRO POR VUELTA,   *
072400*    IGUAL CRITERIO DE DISENO QUE EL MAESTRO DE CUENTAS EN       *
072500*    PRCTA01                                                     *
072600     OPEN OUTPUT LOAN-FILE
072700*    REESCRITURA TOTAL DEL MAESTRO, MISMO PATRON QUE PRCTA01 USA
072800*    PARA EL MAESTRO DE CUENTAS
072900     PERFORM REESCRIBE-PRESTAMOS
073000         VARYING WKS-I FROM 1 BY 1
073100         UNTIL WKS-I GREATER WKS-LOANS-LEIDOS
073200     CLOSE LOAN-FILE.
073300 GRABA-PRESTAMOS-E. EXIT.
073400******************************************************************
073500 REESCRIBE-PRESTAMOS SECTION.
073600*    REESCRIBE UN REGISTRO DE LA TABLA POR ITERACION; LA TABLA   *
073700*    YA TIENE LOS PRESTAMOS ORIGEN CERRADOS Y EL NUEVO AGREGADO  *
073800     MOVE WKS-LOAN-TBL (WKS-I) TO LOAN-FILE-REG
073900*    SE ESCRIBE EN EL MISMO ORDEN EN QUE SE CARGO A MEMORIA; EL
074000*    PRESTAMO NUEVO QUEDA AL FINAL PORQUE SE AGREGO DESPUES
074100     WRITE LOAN-FILE-REG.
074200 REESCRIBE-PRESTAMOS-E. EXIT.
074300******************************************************************
074400 ACREDITA-EXCEDENTE SECTION.
074500*    EL EXCEDENTE PUEDE SER CERO; AUN ASI SE ACREDITA Y SE       *
074600*    REGISTRA LA AUDITORIA (VER BITACORA TK231810). SE USA EL    *
074700*    MISMO SUBPROGRAMA PRCTA01 QUE ABONA EL DESEMBOLSO EN        *
074800*    PRNVO01, SOLO CAMBIA LA DESCRIPCION DEL MOVIMIENTO          *
074900     MOVE WKS-SOL-CLIENTE-ID TO LK-CTA-CLIENTE-ID
075000*    MISMA CONVENCION DE PARAMETROS QUE PRNVO01 USA AL LLAMAR A
075100*    PRCTA01: CLIENTE, MONTO, DESCRIPCION Y RESULTADO
075200     MOVE WKS-EXCEDENTE      TO LK-CTA-MONTO
075300     MOVE SPACES             TO LK-CTA-DESCRIPCION
075400     STRING 'Crédito por consolidación de deuda - Ref: '
075500            WKS-PN-NUMERO DELIMITED BY SIZE
075600            INTO LK-CTA-DESCRIPCION
075700     MOVE 'N'                TO LK-CTA-RESULTADO
075800     CALL 'PRCTA01' USING LK-CTA-CLIENTE-ID, LK-CTA-MONTO,
075900                          LK-CTA-DESCRIPCION, LK-CTA-RESULTADO
076000*    SI PRCTA01 NO ENCUENTRA LA CUENTA, EL REFINANCIAMIENTO YA   *
076100*    QUEDO CONSOLIDADO EN LOANFILE; SOLO SE AVISA POR CONSOLA    *
076200     IF LK-CTA-ERROR
076300        DISPLAY '>>> CUENTA NO ENCONTRADA PARA CLIENTE <<<'
076400                UPON CONSOLE
076500     END-IF.
076600 ACREDITA-EXCEDENTE-E. EXIT.
076700******************************************************************
076800 ESCRIBE-RESULTADO-REFI SECTION.
076900*    LINEA DE CONFIRMACION CON DEUDA CANCELADA Y EXCEDENTE       *
077000*    ACREDITADO, PARA QUE EL AREA DE CREDITO CONCILIE LA CORRIDA *
077100     MOVE WKS-TOTAL-DEUDA  TO WKS-EDIT-DEUDA
077200*    SE EDITAN AMBOS MONTOS SOLO PARA EL REPORTE; EL CALCULO REAL
077300*    YA QUEDO GRABADO EN LOANFILE Y EN EL ABONO DE PRCTA01
077400     MOVE WKS-EXCEDENTE    TO WKS-EDIT-EXCEDENTE
077500*    EL MOTIVO DE RECHAZO NUNCA VIAJA AQUI PORQUE ESTA SECCION   *
077600*    SOLO SE EJECUTA CUANDO LA SOLICITUD FUE ACEPTADA (VER       *
077700*    000-PRINCIPAL)                                              *
077800     MOVE SPACES TO REFRES-LINEA
077900*    SE LIMPIA LA LINEA ANTES DE ARMAR EL TEXTO PARA QUE NO QUEDEN
078000*    RESIDUOS DE UNA ESCRITURA ANTERIOR
078100     STRING 'Refinanciación exitosa'
078200            ' CLIENTE=' WKS-SOL-CLIENTE-ID
078300            ' PRESTAMO-NUEVO=' WKS-PN-ID
078400            ' NUMERO=' WKS-PN-NUMERO
078500            ' DEUDA-CANCELADA=' WKS-EDIT-DEUDA
078600            ' EXCEDENTE=' WKS-EDIT-EXCEDENTE
078700            ' FECHA=' WKS-PN-FECHA-INICIO
078800            DELIMITED BY SIZE INTO REFRES-LINEA
078900     WRITE REFRES-FILE-REG.
079000 ESCRIBE-RESULTADO-REFI-E. EXIT.
079100******************************************************************
079200 ESCRIBE-RECHAZO SECTION.
079300*    LINEA DE RECHAZO CON EL MOTIVO EXACTO ARMADO EN VALIDA-     *
079400*    SOLICITUD O EN 0100-VALIDA-CAMPOS-SOLICITUD                 *
079500     MOVE SPACES TO REFRES-LINEA
079600     STRING 'RECHAZADO: CLIENTE=' WKS-SOL-CLIENTE-ID
079700            ' MOTIVO=' WKS-MOTIVO-RECHAZO
079800            DELIMITED BY SIZE INTO REFRES-LINEA
079900     WRITE REFRES-FILE-REG.
080000 ESCRIBE-RECHAZO-E. EXIT.
080100******************************************************************
080200 CIERRA-ARCHIVOS SECTION.
080300*    SOLO CIERRA ENTRADA/SALIDA: LOS MAESTROS OFERFILE Y         *
080400*    LOANFILE YA SE CIERRAN EN SUS PROPIAS SECCIONES ANTES DE    *
080500*    LLEGAR AQUI                                                 *
080600     CLOSE REFREQ-FILE REFRES-FILE.
080700 CIERRA-ARCHIVOS-E. EXIT.
