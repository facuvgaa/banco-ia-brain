000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   ARCHIVO DE ENTRADA - SOLICITUD DE RESET DE DATOS DE PRUEBA   *
000500*   DEL CLIENTE (UTILITARIO DE CORRIDAS REPETIDAS). UNA          *
000600*   SOLICITUD (UN CLIENTE) POR CORRIDA.                          *
000700******************************************************************
000800*   FECHA       : 30/08/1994                                     *
000900*   PROGRAMADOR : LUIS F. MEZA (LFM)                             *
001000*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001100*   COPYBOOK    : PRRSTQ1, SOLICITUD DE RESET DE CLIENTE         *
001200*   BPM/RATIONAL: 231477                                         *
001300******************************************************************
001400*--------------------------------------------------------------->
001500* 30/08/1994 LFM  TK005980 CREACION INICIAL DEL LAYOUT           *
001600*--------------------------------------------------------------->
001700 01  PR-SOL-RST-REG.
001800     05  PR-SRST-CLIENTE-ID          PIC X(20).
001900     05  FILLER                      PIC X(60)    VALUE SPACES.
