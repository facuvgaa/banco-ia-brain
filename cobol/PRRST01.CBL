000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* FECHA       : 30/08/1994                                       *
000400* PROGRAMADOR : LUIS F. MEZA (LFM)                               *
000500* APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION     *
000600* PROGRAMA    : PRRST01                                          *
000700* TIPO        : BATCH - UTILITARIO DE PRUEBAS                    *
000800* DESCRIPCION : RESTAURA LOS DATOS DE PRUEBA DE UN CLIENTE PARA  *
000900*             : CORRIDAS REPETIDAS: ELIMINA PRESTAMOS DE         *
001000*             : REFINANCIAMIENTO, RESTAURA LOS CINCO PRESTAMOS   *
001100*             : DE PRUEBA CERRADOS POR REFINANCIAMIENTO A SU     *
001200*             : ESTADO ORIGINAL Y SIEMBRA LAS OFERTAS ESTANDAR   *
001300*             : SI EL CLIENTE NO TIENE NINGUNA VIGENTE.          *
001400* ARCHIVOS    : RSTREQF=C, LOANFILE=A, OFERFILE=A, RSTRESF=A     *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTAR                         *
001600* BPM/RATIONAL: 231477                                           *
001700* NOMBRE      : RESET DE DATOS DE PRUEBA DEL CLIENTE             *
001800******************************************************************
001900 PROGRAM-ID.       PRRST01.
002000 AUTHOR.           LUIS F. MEZA.
002100 INSTALLATION.     BANCO - GERENCIA DE CREDITO Y COBRANZA.
002200 DATE-WRITTEN.     30/08/1994.
002300 DATE-COMPILED.
002400 SECURITY.         CONFIDENCIAL - USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                        B I T A C O R A                         *
002700******************************************************************
002800* 30/08/1994 LFM  TK005980 CREACION INICIAL - RESTAURA LOS CINCO *
002900*                 PRESTAMOS DE PRUEBA USADOS EN EL AMBIENTE DE   *
003000*                 CAPACITACION (LOAN-001 A LOAN-005)             *
003100* 14/03/1998 JCHV TK006990 AMPLIACION DE SIGLO EN FECHAS (Y2K)   *
003200* 02/02/1999 JCHV TK007015 VERIFICACION FINAL DE PASE DE SIGLO,  *
003300*                 SIN HALLAZGOS ADICIONALES                     *
003400* 19/04/2010 RMZ  TK016900 SE AGREGA SIEMBRA AUTOMATICA DE LAS   *
003500*                 CUATRO OFERTAS ESTANDAR CUANDO EL CLIENTE      *
003600*                 QUEDA SIN NINGUNA OFERTA VIGENTE               *
003700* 06/03/2023 PEDR TK231477 REHOST DEL MODULO PARA LA NUEVA LINEA *
003800*                 DE CONSOLIDACION/REFINANCIAMIENTO              *
003900* 09/05/2024 JCHV TK232401 SE ACLARA QUE LOS PRESTAMOS SIN       *
004000*                 CORRESPONDENCIA EN LA TABLA DE RESET QUEDAN    *
004100*                 SIN TOCAR AUNQUE ESTEN CERRADOS POR REFI       *
004200* 14/01/2025 JCHV TK233017 SE AGREGA VALIDACION DEFENSIVA DE LA  *
004300*                 SOLICITUD (WKS-SOL-CLIENTE-ID NO PUEDE VENIR   *
004400*                 EN BLANCO) POR HALLAZGO DE AUDITORIA SOBRE     *
004500*                 LOS DEMAS PROGRAMAS DE LA LINEA (TK233015/16)  *
004600* 15/01/2025 JCHV TK233020 SEGUNDA VUELTA DE AUDITORIA: SE       *
004700*                 REGRESA WKS-I/WKS-K A NIVEL 77 (COMO EN LOS    *
004800*                 SUBPROGRAMAS DE JM47ADM) Y SE AMPLIA EL        *
004900*                 COMENTARIO DE CADA SECCION DEL PROGRAMA        *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RSTREQ-FILE  ASSIGN TO RSTREQF
005800*    RSTREQF ES LA SOLICITUD DE RESET QUE EL AREA DE CAPACITACION
005900*    DEJA PARA REGRESAR AL CLIENTE DE PRUEBA A SU ESTADO ORIGINAL
006000            ORGANIZATION IS RECORD SEQUENTIAL
006100            FILE STATUS  IS FS-ENTRADA FSE-ENTRADA.
006200     SELECT LOAN-FILE    ASSIGN TO LOANFILE
006300*    MISMO MAESTRO DE PRESTAMOS QUE PRNVO01/PRREF01/PRELG01; ESTE
006400*    PROGRAMA ES EL UNICO PENSADO PARA CORRERSE REPETIDAS VECES
006500*    SOBRE LOS MISMOS DATOS DE PRUEBA
006600            ORGANIZATION IS RECORD SEQUENTIAL
006700            FILE STATUS  IS FS-LOANFILE FSE-LOANFILE.
006800     SELECT OFFER-FILE   ASSIGN TO OFERFILE
006900*    SE USA PARA CONTAR LAS OFERTAS VIGENTES DEL CLIENTE Y, DE SER
007000*    NECESARIO, SEMBRAR LAS CUATRO OFERTAS ESTANDAR (REGLA SS6)
007100            ORGANIZATION IS RECORD SEQUENTIAL
007200            FILE STATUS  IS FS-OFERFILE FSE-OFERFILE.
007300     SELECT RSTRES-FILE  ASSIGN TO RSTRESF
007400*    REPORTE DE RESULTADO CON LOS TRES CONTADORES DE LA CORRIDA
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS  IS FS-SALIDA FSE-SALIDA.
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  RSTREQ-FILE
008000     LABEL RECORDS ARE STANDARD.
008100     COPY PRRSTQ1.
008200*    LAYOUT DE LA SOLICITUD DE RESET, SOLO TRAE EL CLIENTE-ID
008300 FD  LOAN-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY PRLOAN1.
008600 FD  OFFER-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     COPY PROFER1.
008900 FD  RSTRES-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 01  RSTRES-FILE-REG.
009200     02  RSTRES-LINEA                PIC X(80).
009300     02  FILLER                      PIC X(10) VALUE SPACES.
009400 WORKING-STORAGE SECTION.
009500     COPY PRERRC1.
009600******************************************************************
009700*    CONTADORES INDEPENDIENTES DE USO RAPIDO (SUBSCRIPTOS DE      *
009800*    PERFORM VARYING), AL VIEJO ESTILO DEL AREA 77                *
009900******************************************************************
010000 77  WKS-I                       PIC 9(04) COMP VALUE ZERO.
010100 77  WKS-K                       PIC 9(04) COMP VALUE ZERO.
010200******************************************************************
010300*           RECURSOS DE TRABAJO Y VARIABLES AUXILIARES           *
010400******************************************************************
010500 01  WKS-SOLICITUD.
010600     02  WKS-SOL-CLIENTE-ID          PIC X(20).
010700*    CLIENTE DE PRUEBA A RESTAURAR; VIENE DE LA SOLICITUD RSTREQF
010800     02  FILLER                      PIC X(10) VALUE SPACES.
010900 01  WKS-VARIABLES-TRABAJO.
011000     02  WKS-LOANS-LEIDOS            PIC 9(04) COMP VALUE ZERO.
011100*    CUANTOS PRESTAMOS TRAE EL MAESTRO ANTES DE ELIMINAR/RESTAURAR
011200     02  WKS-LOANS-SALIDA            PIC 9(04) COMP VALUE ZERO.
011300*    CONTADOR RESERVADO PARA FUTURA VALIDACION DE INTEGRIDAD DE LA
011400*    REESCRITURA; ESTE PROGRAMA NO LO CONSULTA HOY
011500     02  WKS-OFERTAS-LEIDAS          PIC 9(04) COMP VALUE ZERO.
011600*    CUANTAS OFERTAS TRAE EL MAESTRO, MAS LAS QUE SE SIEMBREN EN
011700*    ESTA MISMA CORRIDA (VER SIEMBRA-OFERTAS-ESTANDAR)
011800     02  WKS-OFERTAS-CLIENTE         PIC 9(04) COMP VALUE ZERO.
011900*    CUANTAS DE LAS OFERTAS CARGADAS PERTENECEN AL CLIENTE DE
012000*    PRUEBA; SI QUEDA EN CERO SE DISPARA LA SIEMBRA ESTANDAR
012100     02  WKS-TR-HALLADA              PIC 9(01) VALUE ZERO.
012200*    BANDERA DE BUSCA-FILA-RESET: INDICA SI EL PRESTAMO CERRADO
012300*    TIENE FILA CORRESPONDIENTE EN LA TABLA DE RESET
012400         88  TR-HALLADA                  VALUE 1.
012500     02  WKS-CONT-RESTAURADOS        PIC 9(04) COMP VALUE ZERO.
012600*    CUANTOS PRESTAMOS DE PRUEBA SE REGRESARON A SU ESTADO ORIGINAL
012700     02  WKS-CONT-ELIMINADOS         PIC 9(04) COMP VALUE ZERO.
012800*    CUANTOS PRESTAMOS DE REFINANCIAMIENTO SE ELIMINARON DEL
012900*    CLIENTE DE PRUEBA EN ESTA CORRIDA
013000     02  WKS-CONT-OFERTAS-CREADAS    PIC 9(04) COMP VALUE ZERO.
013100*    SIEMPRE VALE CERO O CUATRO: LA SIEMBRA ESTANDAR ES TODO O NADA
013200     02  WKS-CONTADOR-CORRIDA        PIC 9(04) COMP VALUE ZERO.
013300     02  WKS-FLAGS.
013400         04  WKS-FIN-LOAN-FILE       PIC 9(01) VALUE ZEROES.
013500*    BANDERA DE FIN DE ARCHIVO PARA EL CICLO DE CARGA DE PRESTAMOS
013600             88  FIN-LOAN-FILE           VALUE 1.
013700         04  WKS-FIN-OFER-FILE       PIC 9(01) VALUE ZEROES.
013800*    BANDERA DE FIN DE ARCHIVO PARA EL CICLO DE CARGA DE OFERTAS
013900             88  FIN-OFER-FILE           VALUE 1.
014000         04  WKS-SOL-INVALIDA        PIC 9(01) VALUE ZEROES.
014100*    SE ENCIENDE EN 0100-VALIDA-CAMPOS-SOLICITUD CUANDO EL CLIENTE
014200*    DE LA SOLICITUD VIENE EN BLANCO (HALLAZGO TK233017)
014300             88  SOLICITUD-INVALIDA      VALUE 1.
014400     02  FILLER                      PIC X(10) VALUE SPACES.
014500 01  WKS-TABLA-PRESTAMOS.
014600*    ESPEJO DE PRLOAN1                                          *
014700     02  WKS-LOAN-TBL OCCURS 2000 TIMES
014800*    MISMO VOLUMEN (2000) QUE PRREF01/PRNVO01/PRELG01 PORQUE ES EL
014900*    MISMO MAESTRO Y ESTE PROGRAMA TAMBIEN LO CARGA COMPLETO
015000                     INDEXED BY WKS-LOAN-NDX.
015100         04  WKS-LOAN-ID             PIC X(36).
015200         04  WKS-LOAN-CLIENTE-ID     PIC X(20).
015300         04  WKS-LOAN-NUMERO         PIC X(20).
015400         04  WKS-LOAN-MONTO-TOTAL    PIC S9(13)V99 COMP-3.
015500         04  WKS-LOAN-SALDO-INSOLUTO PIC S9(13)V99 COMP-3.
015600         04  WKS-LOAN-MONTO-CUOTA    PIC S9(13)V99 COMP-3.
015700         04  WKS-LOAN-CUOTAS-PAGADAS PIC S9(4)     COMP-3.
015800         04  WKS-LOAN-CUOTAS-TOTAL   PIC S9(4)     COMP-3.
015900         04  WKS-LOAN-ESTADO         PIC X(20).
016000         04  WKS-LOAN-FECHA-INICIO   PIC X(14).
016100         04  WKS-LOAN-ELEGIBLE-REFI  PIC X(01).
016200         04  WKS-LOAN-USR-ULT-MTTO   PIC X(08).
016300         04  WKS-LOAN-FECHA-ULT-MTTO PIC 9(08).
016400         04  WKS-LOAN-JOB-ORIGEN     PIC X(08).
016500         04  FILLER                  PIC X(30).
016600 01  WKS-TABLA-OFERTAS.
016700*    ESPEJO DE PROFER1                                          *
016800     02  WKS-OFER-TBL OCCURS 500 TIMES
016900*    500 POSICIONES, IGUAL VOLUMEN QUE EN LOS DEMAS PROGRAMAS DE LA
017000*    LINEA QUE TOCAN EL MAESTRO DE OFERTAS
017100                     INDEXED BY WKS-OFER-NDX.
017200         04  WKS-OFER-ID             PIC X(36).
017300         04  WKS-OFER-CLIENTE-ID     PIC X(20).
017400         04  WKS-OFER-MONTO-MAXIMO   PIC S9(13)V99 COMP-3.
017500         04  WKS-OFER-CUOTAS-MAXIMAS PIC S9(4)     COMP-3.
017600         04  WKS-OFER-TASA-MENSUAL   PIC S9(5)V99  COMP-3.
017700         04  WKS-OFER-DTI-MINIMO     PIC S9(1)V999 COMP-3.
017800         04  WKS-OFER-FECHA-SIEMBRA  PIC 9(08).
017900         04  WKS-OFER-JOB-ORIGEN     PIC X(08).
018000         04  FILLER                  PIC X(20).
018100******************************************************************
018200*    TABLA DE RESET DE PRESTAMOS DE PRUEBA (REGLA DE NEGOCIO SS5)*
018300******************************************************************
018400 01  TABLA-RESET-PRESTAMOS.
018500     02  FILLER PIC X(21) VALUE 'LOAN-0010005000000000'.
018600     02  FILLER PIC X(21) VALUE 'LOAN-0020001200000006'.
018700*    SEGUNDA FILA DE LA TABLA DE RESET: PRESTAMO DE PRUEBA LOAN-002
018800     02  FILLER PIC X(21) VALUE 'LOAN-0030001600000006'.
018900*    TERCERA FILA: PRESTAMO DE PRUEBA LOAN-003
019000     02  FILLER PIC X(21) VALUE 'LOAN-0040001400000003'.
019100*    CUARTA FILA: PRESTAMO DE PRUEBA LOAN-004
019200     02  FILLER PIC X(21) VALUE 'LOAN-0050001750000003'.
019300*    QUINTA Y ULTIMA FILA: PRESTAMO DE PRUEBA LOAN-005
019400 01  TABLA-RESET-R REDEFINES TABLA-RESET-PRESTAMOS.
019500     02  TR-FILA OCCURS 5 TIMES
019600                 INDEXED BY WKS-TR-NDX.
019700         04  TR-NUMERO               PIC X(08).
019800*    PRIMEROS OCHO DIGITOS DEL NUMERO DE PRESTAMO DE PRUEBA
019900*    (LOAN-001...LOAN-005); ASI SE UBICA LA FILA EN BUSCA-FILA-RESET
020000         04  TR-MONTO-RESET          PIC 9(09)V99.
020100*    SALDO INSOLUTO ORIGINAL DEL PRESTAMO DE PRUEBA, ANTES DE
020200*    CUALQUIER REFINANCIAMIENTO HECHO DURANTE LA CAPACITACION
020300         04  TR-CUOTAS-RESET         PIC 9(02).
020400*    CUOTAS PAGADAS ORIGINALES DEL PRESTAMO DE PRUEBA
020500******************************************************************
020600*    TABLA DE OFERTAS ESTANDAR DE SIEMBRA (REGLA DE NEGOCIO SS6) *
020700******************************************************************
020800 01  TABLA-OFERTAS-ESTANDAR.
020900     02  FILLER PIC X(23) VALUE '00150000000060075000300'.
021000     02  FILLER PIC X(23) VALUE '00200000000036080500350'.
021100*    SEGUNDA OFERTA ESTANDAR DE SIEMBRA
021200     02  FILLER PIC X(23) VALUE '00120000000024065500250'.
021300*    TERCERA OFERTA ESTANDAR DE SIEMBRA
021400     02  FILLER PIC X(23) VALUE '00250000000048089900400'.
021500*    CUARTA Y ULTIMA OFERTA ESTANDAR DE SIEMBRA
021600 01  TABLA-OFERTAS-ESTANDAR-R REDEFINES TABLA-OFERTAS-ESTANDAR.
021700     02  TO-FILA OCCURS 4 TIMES
021800                 INDEXED BY WKS-TO-NDX.
021900         04  TO-MONTO-MAXIMO         PIC 9(09)V99.
022000*    MONTO MAXIMO, CUOTAS MAXIMAS, TASA Y DTI MINIMO DE CADA UNA
022100*    DE LAS CUATRO OFERTAS ESTANDAR QUE SE SIEMBRAN SI EL CLIENTE
022200*    DE PRUEBA SE QUEDA SIN NINGUNA OFERTA VIGENTE (REGLA SS6)
022300         04  TO-CUOTAS-MAXIMAS       PIC 9(03).
022400         04  TO-TASA-MENSUAL         PIC 9(03)V99.
022500         04  TO-DTI-MINIMO           PIC 9(01)V999.
022600 01  WKS-FECHA-HORA-SIS.
022700     02  WKS-SIGLO                   PIC 9(02) VALUE 20.
022800*    FIJO EN 20 DESDE LA AMPLIACION DE SIGLO (TK006990/TK007015)
022900     02  WKS-FECHA-CORTA             PIC 9(06) VALUE ZEROES.
023000*    FECHA DEL SISTEMA EN FORMATO AAMMDD, SOLO SE USA PARA EL
023100*    IDENTIFICADOR DE LA OFERTA SEMBRADA
023200     02  WKS-FECHA-CORTA-R REDEFINES WKS-FECHA-CORTA.
023300         04  WKS-FC-ANIO             PIC 9(02).
023400         04  WKS-FC-MES              PIC 9(02).
023500         04  WKS-FC-DIA              PIC 9(02).
023600     02  WKS-HORA-SIS                PIC 9(08) VALUE ZEROES.
023700*    RESERVADA PARA UNA FUTURA SIEMBRA CON MAYOR PRECISION; ESTE
023800*    PROGRAMA NO LA CONSULTA HOY
023900     02  WKS-FECHA-LARGA             PIC 9(08) VALUE ZEROES.
024000*    FECHA DE SIEMBRA DE LA OFERTA EN FORMATO AAAAMMDD
024100     02  WKS-FECHA-LARGA-R REDEFINES WKS-FECHA-LARGA PIC X(08).
024200     02  FILLER                      PIC X(05) VALUE SPACES.
024300 LINKAGE SECTION.
024400******************************************************************
024500 PROCEDURE DIVISION.
024600******************************************************************
024700*               S E C C I O N    P R I N C I P A L               *
024800******************************************************************
024900 000-PRINCIPAL SECTION.
025000     MOVE 'PRRST01' TO PROGRAMA
025100*    IDENTIFICADOR DE PROGRAMA PARA DEBD1R00 EN CUALQUIER ERROR DE
025200*    APERTURA, IGUAL CONVENCION QUE LOS DEMAS MODULOS DE LA LINEA
025300     PERFORM APERTURA-ARCHIVOS
025400     PERFORM LEE-SOLICITUD
025500*    VALIDACION DEFENSIVA DEL CLIENTE DE LA SOLICITUD ANTES DE   *
025600*    TOCAR NINGUN MAESTRO (HALLAZGO TK233017)                    *
025700     PERFORM 0100-VALIDA-CAMPOS-SOLICITUD
025800         THRU 0100-VALIDA-CAMPOS-SOLICITUD-FIN
025900     IF SOLICITUD-INVALIDA
026000*    SI EL CLIENTE VIENE EN BLANCO, SE RECHAZA ANTES DE ABRIR LOS
026100*    MAESTROS DE PRESTAMOS Y OFERTAS (HALLAZGO TK233017)
026200        PERFORM ESCRIBE-RECHAZO-CAMPOS-INVALIDOS
026300        GO TO 000-PRINCIPAL-FIN
026400     END-IF
026500     PERFORM CARGA-PRESTAMOS
026600     PERFORM ELIMINA-PRESTAMOS-REFI
026700*    PRIMERO SE ELIMINAN LOS PRESTAMOS DE REFINANCIAMIENTO QUE LA
026800*    CAPACITACION HAYA GENERADO SOBRE ESTE CLIENTE DE PRUEBA
026900         VARYING WKS-I FROM 1 BY 1
027000         UNTIL WKS-I GREATER WKS-LOANS-LEIDOS
027100     PERFORM RESTAURA-PRESTAMOS-PRUEBA
027200*    LUEGO SE REGRESAN LOS PRESTAMOS ORIGINALES CERRADOS POR
027300*    REFINANCIAMIENTO A SU ESTADO ACTIVO Y SALDO INICIAL
027400         VARYING WKS-I FROM 1 BY 1
027500         UNTIL WKS-I GREATER WKS-LOANS-LEIDOS
027600     PERFORM GRABA-PRESTAMOS
027700     PERFORM CARGA-OFERTAS
027800     IF WKS-OFERTAS-CLIENTE EQUAL ZERO
027900*       EL CLIENTE DE PRUEBA QUEDO SIN NINGUNA OFERTA VIGENTE:   *
028000*       SE SIEMBRAN LAS CUATRO OFERTAS ESTANDAR (TK016900)       *
028100        PERFORM SIEMBRA-OFERTAS-ESTANDAR
028200*    LAS CUATRO OFERTAS ESTANDAR SE AGREGAN AL FINAL DE LA TABLA
028300*    EN MEMORIA, NUNCA REEMPLAZAN UNA OFERTA EXISTENTE
028400            VARYING WKS-K FROM 1 BY 1
028500            UNTIL WKS-K GREATER 4
028600        MOVE 4 TO WKS-CONT-OFERTAS-CREADAS
028700     END-IF
028800     PERFORM GRABA-OFERTAS
028900*    SE REESCRIBE EL MAESTRO DE OFERTAS CON LAS ORIGINALES MAS LAS
029000*    CUATRO ESTANDAR SEMBRADAS, SI APLICO
029100     PERFORM ESCRIBE-RESULTADO-RESET.
029200 000-PRINCIPAL-FIN.
029300     PERFORM CIERRA-ARCHIVOS
029400     STOP RUN.
029500 000-PRINCIPAL-E. EXIT.
029600******************************************************************
029700 APERTURA-ARCHIVOS SECTION.
029800     OPEN INPUT RSTREQ-FILE
029900*    SOLO SE ABRE LA SOLICITUD Y EL REPORTE DE SALIDA; LOS DOS
030000*    MAESTROS SE ABREN MAS ADELANTE PORQUE CADA UNO SE REESCRIBE
030100*    COMPLETO EN SU PROPIA SECCION
030200     IF FS-ENTRADA NOT EQUAL 0 AND 97
030300        MOVE 'OPEN'     TO ACCION
030400        MOVE SPACES     TO LLAVE
030500        MOVE 'RSTREQF'  TO ARCHIVO
030600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030700                              FS-ENTRADA, FSE-ENTRADA
030800        STOP RUN
030900     END-IF
031000     OPEN OUTPUT RSTRES-FILE
031100     IF FS-SALIDA NOT EQUAL 0 AND 97
031200        MOVE 'OPEN'     TO ACCION
031300        MOVE SPACES     TO LLAVE
031400        MOVE 'RSTRESF'  TO ARCHIVO
031500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031600                              FS-SALIDA, FSE-SALIDA
031700        STOP RUN
031800     END-IF.
031900 APERTURA-ARCHIVOS-E. EXIT.
032000******************************************************************
032100 LEE-SOLICITUD SECTION.
032200     READ RSTREQ-FILE
032300         AT END
032400            DISPLAY '>>> RSTREQF SIN REGISTROS <<<' UPON CONSOLE
032500*    CORRIDA VACIA: NO ES ERROR DE ARCHIVO, SIMPLEMENTE NO HAY
032600*    SOLICITUD DE RESET QUE PROCESAR EN ESTE CICLO
032700            PERFORM CIERRA-ARCHIVOS
032800            STOP RUN
032900     END-READ
033000     MOVE PR-SRST-CLIENTE-ID TO WKS-SOL-CLIENTE-ID.
033100 LEE-SOLICITUD-E. EXIT.
033200******************************************************************
033300 0100-VALIDA-CAMPOS-SOLICITUD SECTION.
033400*    VALIDACION DEFENSIVA AGREGADA POR HALLAZGO DE AUDITORIA      *
033500*    TK233017: EL CLIENTE DE LA SOLICITUD DE RESET NO PUEDE      *
033600*    VENIR EN BLANCO                                              *
033700     MOVE ZERO TO WKS-SOL-INVALIDA
033800*    SE REINICIA LA BANDERA EN CADA CORRIDA, IGUAL CRITERIO QUE EN
033900*    PRNVO01/PRREF01 PARA SUS PROPIAS VALIDACIONES DE ENTRADA
034000     IF WKS-SOL-CLIENTE-ID EQUAL SPACES
034100*    UN CLIENTE EN BLANCO BORRARIA INDISCRIMINADAMENTE TODOS LOS
034200*    PRESTAMOS DE REFI DEL MAESTRO SI NO SE VALIDARA AQUI
034300        GO TO 0100-ERROR-CAMPOS-SOLICITUD
034400     END-IF
034500     GO TO 0100-VALIDA-CAMPOS-SOLICITUD-FIN.
034600 0100-ERROR-CAMPOS-SOLICITUD.
034700*    CLIENTE EN BLANCO: SE RECHAZA SIN ABRIR LOS MAESTROS DE      *
034800*    PRESTAMOS NI DE OFERTAS                                     *
034900     SET SOLICITUD-INVALIDA TO TRUE.
035000 0100-VALIDA-CAMPOS-SOLICITUD-FIN.
035100     EXIT.
035200******************************************************************
035300 ESCRIBE-RECHAZO-CAMPOS-INVALIDOS SECTION.
035400     MOVE SPACES TO RSTRES-LINEA
035500     STRING 'RECHAZADO: CLIENTE EN BLANCO EN LA SOLICITUD DE RESET'
035600            DELIMITED BY SIZE INTO RSTRES-LINEA
035700     WRITE RSTRES-FILE-REG.
035800 ESCRIBE-RECHAZO-CAMPOS-INVALIDOS-E. EXIT.
035900******************************************************************
036000 CARGA-PRESTAMOS SECTION.
036100*    EL MAESTRO DE PRESTAMOS SE CARGA COMPLETO A MEMORIA PORQUE  *
036200*    ELIMINA-PRESTAMOS-REFI Y RESTAURA-PRESTAMOS-PRUEBA LO       *
036300*    RECORREN POR CLIENTE Y GRABA-PRESTAMOS LO REESCRIBE ENTERO  *
036400     OPEN INPUT LOAN-FILE
036500     IF FS-LOANFILE NOT EQUAL 0 AND 97
036600        MOVE 'OPEN'     TO ACCION
036700        MOVE SPACES     TO LLAVE
036800        MOVE 'LOANFILE' TO ARCHIVO
036900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
037000                              FS-LOANFILE, FSE-LOANFILE
037100        STOP RUN
037200     END-IF
037300     MOVE ZERO TO WKS-LOANS-LEIDOS
037400*    REINICIO EXPLICITO PORQUE WORKING-STORAGE SOLO SE INICIALIZA
037500*    UNA VEZ AL CARGAR EL PROGRAMA
037600     PERFORM CARGA-PRESTAMOS-LOOP UNTIL FIN-LOAN-FILE
037700*    SE CARGA TODO EL MAESTRO A MEMORIA, NO SOLO LOS PRESTAMOS DEL
037800*    CLIENTE DE PRUEBA, PORQUE GRABA-PRESTAMOS REESCRIBE COMPLETO
037900     CLOSE LOAN-FILE.
038000 CARGA-PRESTAMOS-E. EXIT.
038100******************************************************************
038200 CARGA-PRESTAMOS-LOOP SECTION.
038300     READ LOAN-FILE
038400         AT END
038500            MOVE 1 TO WKS-FIN-LOAN-FILE
038600         NOT AT END
038700            ADD 1 TO WKS-LOANS-LEIDOS
038800            SET WKS-LOAN-NDX TO WKS-LOANS-LEIDOS
038900            MOVE LOAN-FILE-REG TO WKS-LOAN-TBL (WKS-LOAN-NDX)
039000     END-READ.
039100 CARGA-PRESTAMOS-LOOP-E. EXIT.
039200******************************************************************
039300 ELIMINA-PRESTAMOS-REFI SECTION.
039400*    REGLA DE NEGOCIO FLUJO 3.1: SE ELIMINAN LOS PRESTAMOS DE     *
039500*    REFINANCIAMIENTO (PREFIJO "REF-") DEL CLIENTE                *
039600     IF WKS-LOAN-CLIENTE-ID (WKS-I) EQUAL WKS-SOL-CLIENTE-ID
039700        AND WKS-LOAN-NUMERO (WKS-I) (1:4) EQUAL 'REF-'
039800*    SOLO SE TOCAN LOS PRESTAMOS DEL CLIENTE DE PRUEBA CUYO
039900*    NUMERO EMPIEZA CON EL PREFIJO DE REFINANCIAMIENTO
040000        MOVE SPACES TO WKS-LOAN-CLIENTE-ID (WKS-I)
040100*    SE BORRA EL CLIENTE EN LUGAR DE MARCAR UN INDICADOR APARTE;
040200*    REGRABA-UN-PRESTAMO USA ESE MISMO CAMPO PARA OMITIRLO
040300        ADD 1 TO WKS-CONT-ELIMINADOS
040400     END-IF.
040500 ELIMINA-PRESTAMOS-REFI-E. EXIT.
040600******************************************************************
040700 RESTAURA-PRESTAMOS-PRUEBA SECTION.
040800*    REGLA DE NEGOCIO FLUJO 3.2 / SS5: SOLO SE RESTAURAN LOS      *
040900*    PRESTAMOS CERRADOS POR REFI QUE TIENEN FILA EN LA TABLA DE   *
041000*    RESET; LOS DEMAS QUEDAN SIN TOCAR (VER BITACORA TK232401)    *
041100     IF WKS-LOAN-CLIENTE-ID (WKS-I) EQUAL WKS-SOL-CLIENTE-ID
041200        AND WKS-LOAN-ESTADO (WKS-I) EQUAL 'CLOSED_BY_REFINANCE'
041300        PERFORM BUSCA-FILA-RESET
041400*    SE BUSCA LA FILA ORIGINAL DE ESTE PRESTAMO EN LA TABLA DE
041500*    RESET ANTES DE TOCAR NINGUN CAMPO DEL PRESTAMO CERRADO
041600        IF TR-HALLADA
041700           MOVE 'ACTIVE'          TO WKS-LOAN-ESTADO (WKS-I)
041800*    SE REGRESA EL PRESTAMO A ACTIVO CON EL SALDO Y LAS CUOTAS
041900*    ORIGINALES DE LA TABLA DE RESET, LISTO PARA UNA NUEVA CORRIDA
042000*    DE CAPACITACION
042100           MOVE TR-MONTO-RESET (WKS-TR-NDX)
042200*    EL SALDO SE RESTAURA AL VALOR ORIGINAL DE LA TABLA DE RESET,
042300*    SIN IMPORTAR CUANTO SE HAYA ABONADO DURANTE LA CAPACITACION
042400                                  TO WKS-LOAN-SALDO-INSOLUTO (WKS-I)
042500           MOVE TR-CUOTAS-RESET (WKS-TR-NDX)
042600*    LAS CUOTAS PAGADAS TAMBIEN REGRESAN AL VALOR ORIGINAL
042700                                  TO WKS-LOAN-CUOTAS-PAGADAS (WKS-I)
042800           MOVE 'Y'               TO WKS-LOAN-ELEGIBLE-REFI (WKS-I)
042900*    SE MARCA ELEGIBLE PARA REFI DE NUEVO, IGUAL QUE UN PRESTAMO
043000*    RECIEN ORIGINADO POR PRNVO01
043100           ADD 1 TO WKS-CONT-RESTAURADOS
043200        END-IF
043300     END-IF.
043400 RESTAURA-PRESTAMOS-PRUEBA-E. EXIT.
043500******************************************************************
043600 BUSCA-FILA-RESET SECTION.
043700*    LA TABLA DE RESET (TR-FILA) SE LLENA EN WORKING-STORAGE     *
043800*    CON LOS VALORES ORIGINALES DE LOS PRESTAMOS DE PRUEBA;      *
043900*    SE UBICA POR LOS 8 DIGITOS DE TICKET DEL NUMERO DE PRESTAMO *
044000     MOVE ZERO TO WKS-TR-HALLADA
044100*    LA TABLA DE RESET (TR-FILA) TIENE SOLO CINCO FILAS, UNA POR
044200*    CADA PRESTAMO DE PRUEBA ORIGINAL DEL AMBIENTE DE CAPACITACION
044300     SET WKS-TR-NDX TO 1
044400     SEARCH TR-FILA
044500         AT END
044600             CONTINUE
044700         WHEN TR-NUMERO (WKS-TR-NDX) EQUAL
044800*    SE COMPARA SOLO CONTRA LOS PRIMEROS OCHO DIGITOS DEL NUMERO
044900*    DE PRESTAMO, NO CONTRA EL LOAN-ID INTERNO
045000              WKS-LOAN-NUMERO (WKS-I) (1:8)
045100             SET TR-HALLADA TO TRUE
045200     END-SEARCH.
045300 BUSCA-FILA-RESET-E. EXIT.
045400******************************************************************
045500 GRABA-PRESTAMOS SECTION.
045600*    SE REESCRIBE EL MAESTRO COMPLETO OMITIENDO LOS PRESTAMOS DE  *
045700*    REFINANCIAMIENTO ELIMINADOS (LLAVE DE CLIENTE EN BLANCO)     *
045800     OPEN OUTPUT LOAN-FILE
045900*    REESCRITURA TOTAL DEL MAESTRO, MISMO PATRON QUE LOS DEMAS
046000*    PROGRAMAS DE LA LINEA USAN PARA SUS PROPIOS MAESTROS
046100     PERFORM REGRABA-UN-PRESTAMO
046200         VARYING WKS-I FROM 1 BY 1
046300         UNTIL WKS-I GREATER WKS-LOANS-LEIDOS
046400     CLOSE LOAN-FILE.
046500 GRABA-PRESTAMOS-E. EXIT.
046600******************************************************************
046700 REGRABA-UN-PRESTAMO SECTION.
046800*    LOS PRESTAMOS DE REFI ELIMINADOS QUEDARON CON CLIENTE EN    *
046900*    BLANCO Y SE OMITEN AQUI DEL MAESTRO REESCRITO               *
047000     IF WKS-LOAN-CLIENTE-ID (WKS-I) NOT EQUAL SPACES
047100        MOVE WKS-LOAN-TBL (WKS-I) TO LOAN-FILE-REG
047200*    SOLO SE ESCRIBEN LOS PRESTAMOS QUE CONSERVAN CLIENTE-ID; LOS
047300*    ELIMINADOS EN ELIMINA-PRESTAMOS-REFI QUEDARON EN BLANCO Y
047400*    SE SALTAN AQUI
047500        WRITE LOAN-FILE-REG
047600     END-IF.
047700 REGRABA-UN-PRESTAMO-E. EXIT.
047800******************************************************************
047900 CARGA-OFERTAS SECTION.
048000*    IGUAL QUE CON LOS PRESTAMOS, LAS OFERTAS SE CARGAN COMPLETAS*
048100*    A MEMORIA PARA PODER SEMBRAR LAS ESTANDAR Y REESCRIBIR TODO *
048200     OPEN INPUT OFFER-FILE
048300*    SE ABRE DE ENTRADA PARA CARGAR TODO A MEMORIA; MAS ADELANTE
048400*    SE CIERRA Y SE REABRE DE SALIDA PARA LA REESCRITURA
048500     IF FS-OFERFILE NOT EQUAL 0 AND 97
048600        MOVE 'OPEN'     TO ACCION
048700        MOVE SPACES     TO LLAVE
048800        MOVE 'OFERFILE' TO ARCHIVO
048900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
049000                              FS-OFERFILE, FSE-OFERFILE
049100        STOP RUN
049200     END-IF
049300     MOVE ZERO TO WKS-OFERTAS-LEIDAS WKS-OFERTAS-CLIENTE
049400*    AMBOS CONTADORES SE REINICIAN JUNTOS PORQUE SE LLENAN EN LA
049500*    MISMA VUELTA DE LECTURA DE CARGA-OFERTAS-LOOP
049600     PERFORM CARGA-OFERTAS-LOOP UNTIL FIN-OFER-FILE
049700*    IGUAL CRITERIO QUE CON EL MAESTRO DE PRESTAMOS: SE CARGA TODO
049800*    PARA PODER REESCRIBIR COMPLETO EN GRABA-OFERTAS
049900     CLOSE OFFER-FILE.
050000 CARGA-OFERTAS-E. EXIT.
050100******************************************************************
050200 CARGA-OFERTAS-LOOP SECTION.
050300     READ OFFER-FILE
050400         AT END
050500            MOVE 1 TO WKS-FIN-OFER-FILE
050600         NOT AT END
050700            ADD 1 TO WKS-OFERTAS-LEIDAS
050800            SET WKS-OFER-NDX TO WKS-OFERTAS-LEIDAS
050900            MOVE OFFER-FILE-REG TO WKS-OFER-TBL (WKS-OFER-NDX)
051000            IF PR-OFER-CLIENTE-ID EQUAL WKS-SOL-CLIENTE-ID
051100*    SE CUENTA CADA OFERTA DEL MAESTRO QUE PERTENECE AL CLIENTE
051200*    DE PRUEBA, INDEPENDIENTE DE SU FECHA DE SIEMBRA
051300               ADD 1 TO WKS-OFERTAS-CLIENTE
051400            END-IF
051500     END-READ.
051600 CARGA-OFERTAS-LOOP-E. EXIT.
051700******************************************************************
051800 SIEMBRA-OFERTAS-ESTANDAR SECTION.
051900*    REGLA DE NEGOCIO SS6: SOLO SE SIEMBRA CUANDO EL CLIENTE NO   *
052000*    TIENE NINGUNA OFERTA VIGENTE                                *
052100     ACCEPT WKS-FECHA-CORTA FROM DATE
052200*    SOLO SE NECESITA LA FECHA (NO LA HORA) PARA EL IDENTIFICADOR
052300*    DE LA OFERTA SEMBRADA Y PARA WKS-OFER-FECHA-SIEMBRA
052400     STRING WKS-SIGLO WKS-FC-ANIO WKS-FC-MES WKS-FC-DIA
052500            DELIMITED BY SIZE INTO WKS-FECHA-LARGA-R
052600     ADD 1 TO WKS-OFERTAS-LEIDAS
052700     ADD 1 TO WKS-CONTADOR-CORRIDA
052800     SET WKS-OFER-NDX TO WKS-OFERTAS-LEIDAS
052900     STRING 'OF' WKS-SIGLO WKS-FECHA-CORTA WKS-CONTADOR-CORRIDA
053000*    IDENTIFICADOR UNICO DE LA OFERTA SEMBRADA: PREFIJO 'OF',
053100*    SIGLO, FECHA CORTA, CONTADOR DE CORRIDA Y EL INDICE WKS-K
053200*    PARA DISTINGUIR LAS CUATRO OFERTAS ENTRE SI
053300            WKS-K DELIMITED BY SIZE INTO WKS-OFER-ID (WKS-OFER-NDX)
053400     MOVE WKS-SOL-CLIENTE-ID    TO WKS-OFER-CLIENTE-ID (WKS-OFER-NDX)
053500     MOVE TO-MONTO-MAXIMO (WKS-K)
053600*    LOS CUATRO CAMPOS DE LA OFERTA ESTANDAR SE COPIAN TAL CUAL DE
053700*    LA TABLA TABLA-OFERTAS-ESTANDAR, SIN NINGUN CALCULO
053800                                TO WKS-OFER-MONTO-MAXIMO (WKS-OFER-NDX)
053900     MOVE TO-CUOTAS-MAXIMAS (WKS-K)
054000                                TO WKS-OFER-CUOTAS-MAXIMAS
054100                                   (WKS-OFER-NDX)
054200     MOVE TO-TASA-MENSUAL (WKS-K)
054300                                TO WKS-OFER-TASA-MENSUAL (WKS-OFER-NDX)
054400     MOVE TO-DTI-MINIMO (WKS-K)
054500                                TO WKS-OFER-DTI-MINIMO (WKS-OFER-NDX)
054600     MOVE WKS-FECHA-LARGA       TO WKS-OFER-FECHA-SIEMBRA
054700                                   (WKS-OFER-NDX)
054800     MOVE 'PRRST01'             TO WKS-OFER-JOB-ORIGEN (WKS-OFER-NDX).
054900*    JOB-ORIGEN QUEDA EN PRRST01 PARA QUE UN REPORTE DE AUDITORIA
055000*    DISTINGA UNA OFERTA SEMBRADA POR RESET DE UNA REAL DE NEGOCIO
055100 SIEMBRA-OFERTAS-ESTANDAR-E. EXIT.
055200******************************************************************
055300 GRABA-OFERTAS SECTION.
055400     OPEN OUTPUT OFFER-FILE
055500     PERFORM REGRABA-UNA-OFERTA
055600         VARYING WKS-I FROM 1 BY 1
055700         UNTIL WKS-I GREATER WKS-OFERTAS-LEIDAS
055800     CLOSE OFFER-FILE.
055900 GRABA-OFERTAS-E. EXIT.
056000******************************************************************
056100 REGRABA-UNA-OFERTA SECTION.
056200*    NO HAY FILTRO AQUI: LAS OFERTAS QUE SE SEMBRARON SE         *
056300*    AGREGARON AL FINAL DE LA TABLA EN SIEMBRA-OFERTAS-ESTANDAR  *
056400     MOVE WKS-OFER-TBL (WKS-I) TO OFFER-FILE-REG
056500*    SE ESCRIBEN TODAS LAS OFERTAS SIN FILTRO: LAS ORIGINALES DEL
056600*    CLIENTE, LAS DE OTROS CLIENTES Y LAS RECIEN SEMBRADAS
056700     WRITE OFFER-FILE-REG.
056800 REGRABA-UNA-OFERTA-E. EXIT.
056900******************************************************************
057000 ESCRIBE-RESULTADO-RESET SECTION.
057100     MOVE SPACES TO RSTRES-LINEA
057200     STRING 'CLIENTE=' WKS-SOL-CLIENTE-ID
057300*    EL REPORTE DE RESET LLEVA LOS TRES CONTADORES DE LA CORRIDA
057400*    PARA QUE CAPACITACION CONFIRME QUE EL AMBIENTE QUEDO LIMPIO
057500            ' RESTAURADOS=' WKS-CONT-RESTAURADOS
057600            ' ELIMINADOS-REFI=' WKS-CONT-ELIMINADOS
057700            ' OFERTAS-CREADAS=' WKS-CONT-OFERTAS-CREADAS
057800            DELIMITED BY SIZE INTO RSTRES-LINEA
057900     WRITE RSTRES-FILE-REG.
058000 ESCRIBE-RESULTADO-RESET-E. EXIT.
058100******************************************************************
058200 CIERRA-ARCHIVOS SECTION.
058300*    LOS MAESTROS LOANFILE Y OFERFILE YA SE CIERRAN EN GRABA-    *
058400*    PRESTAMOS Y GRABA-OFERTAS ANTES DE LLEGAR AQUI              *
058500     CLOSE RSTREQ-FILE RSTRES-FILE.
058600 CIERRA-ARCHIVOS-E. EXIT.
