000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   ARCHIVO DE ENTRADA - SOLICITUD DE REFINANCIAMIENTO/          *
000500*   CONSOLIDACION DE PRESTAMOS. UNA SOLICITUD POR CORRIDA.       *
000600******************************************************************
000700*   FECHA       : 19/12/2022                                     *
000800*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
000900*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001000*   COPYBOOK    : PRREFQ1, SOLICITUD DE REFINANCIAMIENTO         *
001100*   BPM/RATIONAL: 231190                                         *
001200******************************************************************
001300*--------------------------------------------------------------->
001400* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001500* 09/05/2024 JCHV TK232401 SE AMPLIA LA TABLA DE PRESTAMOS       *
001600*                 ORIGEN DE 10 A 20 OCURRENCIAS                  *
001700*--------------------------------------------------------------->
001800 01  PR-SOL-REFI-REG.
001900     05  PR-SREF-CLIENTE-ID          PIC X(20).
002000     05  PR-SREF-CANT-PRESTAMOS      PIC S9(4) COMP-3.
002100     05  PR-SREF-PRESTAMOS-TBL OCCURS 20 TIMES.
002200         10  PR-SREF-LOAN-ID         PIC X(36).
002300     05  PR-SREF-MONTO-OFRECIDO      PIC S9(13)V99 COMP-3.
002400     05  PR-SREF-CUOTAS-SELEC        PIC S9(4)     COMP-3.
002500     05  PR-SREF-TASA-APLICADA       PIC S9(5)V99  COMP-3.
002600     05  PR-SREF-EXCEDENTE-ESPERADO  PIC S9(13)V99 COMP-3.
002700     05  FILLER                      PIC X(10)    VALUE SPACES.
