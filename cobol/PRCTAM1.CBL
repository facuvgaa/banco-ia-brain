000100******************************************************************
000200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000300******************************************************************
000400*   MAESTRO DE CUENTAS DE DEPOSITO LIGADAS AL CLIENTE            *
000500*   UN REGISTRO POR CLIENTE, LLAVE PRIMARIA PR-CTA-ID            *
000600*   ACCESO SECUNDARIO POR PR-CTA-CLIENTE-ID (UNICO EN LA PRACTICA*
000700******************************************************************
000800*   FECHA       : 19/12/2022                                     *
000900*   PROGRAMADOR : ERICK RAMIREZ (PEDR)                           *
001000*   APLICACION  : PRESTAMOS - REFINANCIAMIENTO Y CONSOLIDACION   *
001100*   COPYBOOK    : PRCTAM1, REGISTRO MAESTRO DE CUENTAS           *
001200*   BPM/RATIONAL: 231190                                         *
001300******************************************************************
001400*--------------------------------------------------------------->
001500* 06/03/2023 PEDR TK231190 CREACION INICIAL DEL LAYOUT           *
001600* 30/11/2023 JCHV TK232011 SE AGREGA PR-CTA-TIPO Y BANDERA DE    *
001700*                 CUENTA ACTIVA PARA VALIDAR ABONOS EN PRCTA01   *
001800*--------------------------------------------------------------->
001900 01  PR-CUENTA-REG.
002000*    ------------------------------------------------------------
002100*    LLAVE PRIMARIA E IDENTIFICACION DE LA CUENTA
002200*    ------------------------------------------------------------
002300     05  PR-CTA-ID                   PIC X(36).
002400     05  PR-CTA-CLIENTE-ID           PIC X(20).
002500     05  PR-CTA-NUMERO               PIC X(20).
002600*    ------------------------------------------------------------
002700*    SALDO ACTUAL (2 DECIMALES IMPLICITOS)
002800*    ------------------------------------------------------------
002900     05  PR-CTA-SALDO                PIC S9(13)V99 COMP-3.
003000*    ------------------------------------------------------------
003100*    TIPO Y ESTADO DE LA CUENTA
003200*    ------------------------------------------------------------
003300     05  PR-CTA-TIPO                 PIC X(10).
003400         88  CTA-ES-CORRIENTE            VALUE 'CHECKING'.
003500         88  CTA-ES-AHORRO               VALUE 'SAVINGS'.
003600         88  CTA-ES-EMPRESARIAL          VALUE 'BUSINESS'.
003700     05  PR-CTA-ACTIVA               PIC X(01).
003800         88  CTA-ESTA-ACTIVA             VALUE 'Y'.
003900         88  CTA-ESTA-INACTIVA           VALUE 'N'.
004000*    ------------------------------------------------------------
004100*    RESERVA DE CONTROL
004200*    ------------------------------------------------------------
004300     05  PR-CTA-CONTROL.
004400         10  PR-CTA-FECHA-ULT-MTTO   PIC 9(08)    VALUE ZEROES.
004500         10  PR-CTA-JOB-ORIGEN       PIC X(08)    VALUE SPACES.
004600     05  FILLER                      PIC X(25)    VALUE SPACES.
